000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     BGRSVC0M.
000120 AUTHOR.         J R HARTLEY.
000130 INSTALLATION.   SYSTEMS & PROGRAMMING - WARGAME SUPPORT.
000140 DATE-WRITTEN.   05/14/91.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000170 *----------------------------------------------------------------*
000180 * BGRSVC0M  --  BATTLE-GROUP ROSTER MAINTENANCE SUBROUTINE        *
000190 *                                                                  *
000200 * CALLED BY CMDDRV0O FOR LINK-CMD OF "CR" (CREATE GROUP), "AM"     *
000210 * (ADD MEMBER), "RM" (REMOVE MEMBER) AND "CC" (CHANGE COMMAND      *
000220 * FORCE).  EVERY COMMAND THAT CHANGES THE MEMBER ROSTER ALSO       *
000230 * RECOMPUTES AND REWRITES THE GROUP'S JOINT ATTACK/DEFENSE         *
000240 * FIREPOWER TOTALS (SEE B500-RECALC-FIREPOWER).                    *
000250 *                                                                  *
000260 * THE BATTLE-GROUP MASTER IS A RELATIVE FILE.  THE BATTLEGROUP-ID  *
000270 * IS "BG" FOLLOWED BY AN 8-DIGIT ZERO-PADDED SEQUENCE NUMBER, AND   *
000280 * THAT NUMBER IS USED DIRECTLY AS THE RELATIVE KEY - THERE IS NO    *
000290 * SEPARATE HASH OR INDEX.  THE MEMBER DETAIL FILE IS A SEQUENTIAL   *
000300 * FILE SORTED ASCENDING BY BATTLEGROUP-ID; ADD/REMOVE IS DONE BY    *
000310 * RELOADING IT INTO A WORKING TABLE AND REBUILDING IT, THE SAME WAY *
000320 * THIS SHOP HAS ALWAYS HANDLED DELETIONS FROM A FLAT DETAIL FILE.   *
000330 *----------------------------------------------------------------*
000340 * CHANGE LOG                                                      *
000350 *----------------------------------------------------------------*
000360 * VER.   | DATE     | BY  | DESCRIPTION                          *
000370 *--------|----------|-----|--------------------------------------*
000380 * A.00.00 | 05/14/91 | JRH | NEUERSTELLUNG - INITIAL BUILD        *CR0598
000390 * A.00.01 | 02/08/94 | MTS | MEMBER-FORCE-IDS ARRAY EXPANDED      *CR0671
000400 *         |          |     | TO 20 ENTRIES TO MATCH CMDDRV0O      *CR0671
000410 * A.01.00 | 09/03/96 | DLK | CHANGE-COMMAND-FORCE ("CC") ADDED -  *CR0722
000420 *         |          |     | PREVIOUSLY HAD TO DROP AND RE-CREATE *CR0722
000430 *         |          |     | THE GROUP TO SWAP COMMAND FORCE      *CR0722
000440 * A.01.01 | 11/03/98 | CCR | Y2K SWEEP - NO DATE FIELDS IN        *CR0760
000450 *         |          |     | THIS MODULE, NO CHANGE REQUIRED,     *CR0760
000460 *         |          |     | LOGGED FOR THE RECORD PER MEMO       *CR0760
000470 * A.01.02 | 06/14/01 | CCR | BATTLEGROUP-ID SEQUENCE NUMBER       *CR0804
000480 *         |          |     | NOW SELF-ASSIGNED FROM MAX OF        *CR0804
000490 *         |          |     | BATTLE-GROUP MASTER ON FIRST CALL    *CR0804
000500 *----------------------------------------------------------------*
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.   TANDEM-SERIES.
000540 OBJECT-COMPUTER.   TANDEM-SERIES.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     UPSI-0 ON STATUS IS SHOW-VERSION.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT FORCE-FILE ASSIGN TO "FORCEMST"
000610         ORGANIZATION IS RELATIVE
000620         ACCESS MODE IS DYNAMIC
000630         RELATIVE KEY IS WS-FORCE-RKEY
000640         FILE STATUS IS FILE-STATUS.
000650     SELECT BATTLE-GROUP-FILE ASSIGN TO "BGRPMST"
000660         ORGANIZATION IS RELATIVE
000670         ACCESS MODE IS DYNAMIC
000680         RELATIVE KEY IS WS-BGROUP-RKEY
000690         FILE STATUS IS FILE-STATUS.
000700     SELECT BATTLE-GROUP-MEMBER-FILE ASSIGN TO "BGMBDTL"
000710         ORGANIZATION IS SEQUENTIAL
000720         ACCESS MODE IS SEQUENTIAL
000730         FILE STATUS IS FILE-STATUS.
000740 DATA DIVISION.
000750 FILE SECTION.
000760 FD  FORCE-FILE
000770     LABEL RECORDS ARE STANDARD.
000780     COPY FORCEREC.
000790 FD  BATTLE-GROUP-FILE
000800     LABEL RECORDS ARE STANDARD.
000810     COPY BGRPREC.
000820 FD  BATTLE-GROUP-MEMBER-FILE
000830     LABEL RECORDS ARE STANDARD.
000840     COPY BGMBREC.
000850 WORKING-STORAGE SECTION.
000860 *----------------------------------------------------------------*
000870 * COMP-FELDER                                                    *
000880 *----------------------------------------------------------------*
000890 01          COMP-FELDER.
000900     05      C4-I1                   PIC S9(04) COMP.
000910     05      C4-MEMBER-FOUND-IX      PIC S9(04) COMP.
000920     05      C9-WS-FORCE-RKEY        PIC S9(09) COMP.
000930     05      C9-WS-BGROUP-RKEY       PIC S9(09) COMP.
000940     05      C9-NEXT-BGROUP-SEQ      PIC S9(08) COMP VALUE ZERO.
000950     05      FILLER                  PIC X(04).
000960 01          WS-FORCE-RKEY REDEFINES C9-WS-FORCE-RKEY
000970                             PIC S9(09) COMP.
000980 01          WS-BGROUP-RKEY REDEFINES C9-WS-BGROUP-RKEY
000990                             PIC S9(09) COMP.
001000 *----------------------------------------------------------------*
001010 * BM-TABLE-FELDER - WORKING COPY OF THE MEMBER DETAIL FILE        *
001020 *----------------------------------------------------------------*
001030 01          BM-TABLE-FELDER.
001040     05      BM-TAB-COUNT            PIC S9(04) COMP VALUE ZERO.
001050     05      BM-TABLE OCCURS 2000 TIMES
001060                 INDEXED BY BM-IDX.
001070         10  BM-T-BATTLEGROUP-ID     PIC X(10).
001080         10  BM-T-FORCE-ID           PIC 9(09).
001090 *----------------------------------------------------------------*
001100 * BGID-FELDER - SPLIT/BUILD THE "BG" + 8-DIGIT ID                *
001110 *----------------------------------------------------------------*
001120 01          WS-BGID-WORK.
001130     05      WS-BGID-PREFIX          PIC XX.
001140     05      WS-BGID-SEQ             PIC 9(08).
001150 *----------------------------------------------------------------*
001160 * KONSTANTE-FELDER                                                *
001170 *----------------------------------------------------------------*
001180 01          KONSTANTE-FELDER.
001190     05      K-MODUL                 PIC X(08) VALUE "BGRSVC0M".
001200     05      K-BGID-PREFIX           PIC XX    VALUE "BG".
001210     05      FILLER                  PIC X(06).
001220 *----------------------------------------------------------------*
001230 * CONDITIONAL-FELDER                                              *
001240 *----------------------------------------------------------------*
001250 01          SCHALTER.
001260     05      FILE-STATUS             PIC X(02).
001270          88 FILE-OK                             VALUE "00".
001280          88 FILE-NOK                            VALUE "01" THRU "99".
001290     05      REC-STAT REDEFINES FILE-STATUS.
001300        10   FILE-STATUS1            PIC X.
001310          88 FILE-EOF                            VALUE "1".
001320        10                           PIC X.
001330     05      WS-FORCE-FOUND          PIC X       VALUE "N".
001340          88 FORCE-WAS-FOUND                     VALUE "Y".
001350     05      WS-BGROUP-FOUND         PIC X       VALUE "N".
001360          88 BGROUP-WAS-FOUND                    VALUE "Y".
001370     05      WS-MEMBER-FOUND         PIC X       VALUE "N".
001380          88 MEMBER-WAS-FOUND                    VALUE "Y".
001390     05      WS-ALL-FACTIONS-OK      PIC X       VALUE "Y".
001400          88 ALL-FACTIONS-MATCH                  VALUE "Y".
001410     05      WS-COMMAND-IS-MEMBER    PIC X       VALUE "N".
001420          88 COMMAND-FORCE-IS-A-MEMBER           VALUE "Y".
001430     05      WS-FIRST-CALL-DONE      PIC X       VALUE "N".
001440          88 FIRST-CALL-ALREADY-DONE             VALUE "Y".
001450     05      FILLER                  PIC X(04).
001460 *----------------------------------------------------------------*
001470 * WORK-FELDER                                                     *
001480 *----------------------------------------------------------------*
001490 01          WORK-FELDER.
001500     05      WK-ATK-INFANTRY         PIC S9(7)V9(2) COMP-3.
001510     05      WK-ATK-ARMOR            PIC S9(7)V9(2) COMP-3.
001520     05      WK-ATK-ARTILLERY        PIC S9(7)V9(2) COMP-3.
001530     05      WK-ATK-AIR              PIC S9(7)V9(2) COMP-3.
001540     05      WK-ATK-TOTAL            PIC S9(7)V9(2) COMP-3.
001550     05      WK-DEF-INFANTRY         PIC S9(7)V9(2) COMP-3.
001560     05      WK-DEF-ARMOR            PIC S9(7)V9(2) COMP-3.
001570     05      WK-DEF-ARTILLERY        PIC S9(7)V9(2) COMP-3.
001580     05      WK-DEF-AIR              PIC S9(7)V9(2) COMP-3.
001590     05      WK-DEF-TOTAL            PIC S9(7)V9(2) COMP-3.
001600     05      WK-MEMBER-FORCE-ID      PIC 9(09).
001610     05      FILLER                  PIC X(08).
001620 *----------------------------------------------------------------*
001630 01          LINK-BGROUP-REC.
001640     05  LG-HDR.
001650         10  LG-CMD              PIC X(02).
001660         10  LG-RC               PIC S9(04) COMP.
001670         10  LG-MSG              PIC X(80).
001680     05  LG-DATA.
001690         10  LG-BATTLEGROUP-ID       PIC X(10).
001700         10  LG-FACTION              PIC X(20).
001710         10  LG-COMMAND-FORCE-ID     PIC 9(09).
001720         10  LG-MEMBER-FORCE-ID      PIC 9(09).
001730         10  LG-MEMBER-COUNT         PIC 9(02).
001740         10  LG-MEMBER-FORCE-IDS OCCURS 20 TIMES
001750                                 PIC 9(09).
001760         10  FILLER              PIC X(08).
001770 PROCEDURE DIVISION USING LINK-BGROUP-REC.
001780 ******************************************************************
001790 A100-STEUERUNG SECTION.
001800 A100-00.
001810     MOVE ZERO       TO LG-RC
001820     MOVE SPACES     TO LG-MSG
001830     PERFORM B000-VORLAUF
001840     IF  LG-RC = ZERO
001850         PERFORM B100-VERARBEITUNG
001860     END-IF
001870     PERFORM B090-ENDE
001880     GOBACK
001890     .
001900 A100-99.
001910     EXIT.
001920 ******************************************************************
001930 B000-VORLAUF SECTION.
001940 B000-00.
001950     OPEN I-O FORCE-FILE
001960     IF  FILE-NOK
001970         MOVE 100            TO LG-RC
001980         MOVE "unable to open force master" TO LG-MSG
001990     END-IF
002000     IF  LG-RC = ZERO
002010         OPEN I-O BATTLE-GROUP-FILE
002020         IF  FILE-NOK
002030             MOVE 101        TO LG-RC
002040             MOVE "unable to open battle group master" TO LG-MSG
002050         END-IF
002060     END-IF
002070     IF  LG-RC = ZERO AND NOT FIRST-CALL-ALREADY-DONE
002080         PERFORM B013-FIND-NEXT-BGROUP-SEQ
002090         SET FIRST-CALL-ALREADY-DONE TO TRUE
002100     END-IF
002110     .
002120 B000-99.
002130     EXIT.
002140 ******************************************************************
002150 * B013-FIND-NEXT-BGROUP-SEQ - SCAN THE MASTER ONCE PER RUN FOR    *
002160 * THE HIGHEST BATTLEGROUP-ID SEQUENCE SUFFIX ON FILE.  WORKING-   *
002170 * STORAGE CARRIES C9-NEXT-BGROUP-SEQ FORWARD TO EVERY LATER CALL  *
002180 * WITHOUT RE-SCANNING - SAME FIX AS BATSVC0M/MOVSVC0M CR0802 -    *
002190 * CR0804.                                                         *
002200 ******************************************************************
002210 B013-FIND-NEXT-BGROUP-SEQ SECTION.
002220 B013-00.
002230     MOVE ZERO TO C9-NEXT-BGROUP-SEQ
002240     READ BATTLE-GROUP-FILE NEXT RECORD
002250         AT END SET FILE-EOF TO TRUE
002260     END-READ
002270     PERFORM B013-10-SCAN UNTIL FILE-EOF
002280     .
002290 B013-99.
002300     EXIT.
002310 B013-10-SCAN.
002320     MOVE BG-BATTLEGROUP-ID TO WS-BGID-WORK
002330     IF  WS-BGID-SEQ > C9-NEXT-BGROUP-SEQ
002340         MOVE WS-BGID-SEQ TO C9-NEXT-BGROUP-SEQ
002350     END-IF
002360     READ BATTLE-GROUP-FILE NEXT RECORD
002370         AT END SET FILE-EOF TO TRUE
002380     END-READ
002390     .
002400 ******************************************************************
002410 B090-ENDE SECTION.
002420 B090-00.
002430     CLOSE FORCE-FILE
002440     CLOSE BATTLE-GROUP-FILE
002450     .
002460 B090-99.
002470     EXIT.
002480 ******************************************************************
002490 B100-VERARBEITUNG SECTION.
002500 B100-00.
002510     EVALUATE LG-CMD
002520         WHEN "CR"
002530             PERFORM B110-CREATE-GROUP
002540         WHEN "AM"
002550             PERFORM B120-ADD-MEMBER
002560         WHEN "RM"
002570             PERFORM B130-REMOVE-MEMBER
002580         WHEN "CC"
002590             PERFORM B140-CHANGE-COMMAND-FORCE
002600         WHEN OTHER
002610             MOVE 200                TO LG-RC
002620             MOVE "unknown battle group command" TO LG-MSG
002630     END-EVALUATE
002640     .
002650 B100-99.
002660     EXIT.
002670 ******************************************************************
002680 * B110-CREATE-GROUP - UNIT 10 CREATE.  EVERY GIVEN FORCE-ID MUST  *
002690 * EXIST AND SHARE LG-FACTION; LG-COMMAND-FORCE-ID MUST BE ONE OF   *
002700 * THE GIVEN FORCE-IDS; A NEW BATTLEGROUP-ID IS ASSIGNED; JOINT     *
002710 * FIREPOWER IS SUMMED OVER THE MEMBER SET (UNIT 11); ONE MASTER   *
002720 * ROW AND ONE MEMBER ROW PER FORCE ARE WRITTEN.                   *
002730 ******************************************************************
002740 B110-CREATE-GROUP SECTION.
002750 B110-00.
002760     PERFORM B105-VALIDATE-FACTION
002770     IF  LG-RC = ZERO
002780         PERFORM B106-VALIDATE-COMMAND-FORCE
002790     END-IF
002800     IF  LG-RC = ZERO
002810         ADD 1                   TO C9-NEXT-BGROUP-SEQ
002820         MOVE K-BGID-PREFIX      TO WS-BGID-PREFIX
002830         MOVE C9-NEXT-BGROUP-SEQ TO WS-BGID-SEQ
002840         MOVE WS-BGID-WORK       TO LG-BATTLEGROUP-ID
002850         MOVE WS-BGID-SEQ        TO WS-BGROUP-RKEY
002860         MOVE LG-BATTLEGROUP-ID  TO BG-BATTLEGROUP-ID
002870         MOVE LG-FACTION         TO BG-FACTION
002880         MOVE LG-COMMAND-FORCE-ID TO BG-COMMAND-FORCE-ID
002890         PERFORM B500-RECALC-FIREPOWER
002900         WRITE BATTLE-GROUP-RECORD
002910             INVALID KEY
002920                 MOVE 110            TO LG-RC
002930                 MOVE "unable to write battle group master" TO LG-MSG
002940         END-WRITE
002950     END-IF
002960     IF  LG-RC = ZERO
002970         OPEN EXTEND BATTLE-GROUP-MEMBER-FILE
002980         PERFORM B110-10-WRITE-MEMBER VARYING C4-I1 FROM 1 BY 1
002990                 UNTIL C4-I1 > LG-MEMBER-COUNT
003000         CLOSE BATTLE-GROUP-MEMBER-FILE
003010     END-IF
003020     .
003030 B110-99.
003040     EXIT.
003050 B110-10-WRITE-MEMBER.
003060     MOVE LG-BATTLEGROUP-ID          TO BM-BATTLEGROUP-ID
003070     MOVE LG-MEMBER-FORCE-IDS(C4-I1) TO BM-FORCE-ID
003080     WRITE BATTLE-GROUP-MEMBER-RECORD
003090     .
003100 ******************************************************************
003110 * B105-VALIDATE-FACTION - EVERY LG-MEMBER-FORCE-IDS ENTRY MUST     *
003120 * EXIST AND HAVE FR-FACTION = LG-FACTION.                          *
003130 ******************************************************************
003140 B105-VALIDATE-FACTION SECTION.
003150 B105-00.
003160     SET ALL-FACTIONS-MATCH TO TRUE
003170     PERFORM B105-10-CHECK VARYING C4-I1 FROM 1 BY 1
003180             UNTIL C4-I1 > LG-MEMBER-COUNT OR NOT ALL-FACTIONS-MATCH
003190     IF  NOT ALL-FACTIONS-MATCH
003200         MOVE 111                    TO LG-RC
003210         MOVE "force not found or wrong faction" TO LG-MSG
003220     END-IF
003230     .
003240 B105-99.
003250     EXIT.
003260 B105-10-CHECK.
003270     MOVE LG-MEMBER-FORCE-IDS(C4-I1) TO WS-FORCE-RKEY
003280     SET FORCE-WAS-FOUND TO FALSE
003290     READ FORCE-FILE
003300         INVALID KEY
003310             MOVE "N" TO WS-FORCE-FOUND
003320         NOT INVALID KEY
003330             MOVE "Y" TO WS-FORCE-FOUND
003340     END-READ
003350     IF  NOT FORCE-WAS-FOUND OR FR-FACTION NOT = LG-FACTION
003360         SET WS-ALL-FACTIONS-OK TO "N"
003370     END-IF
003380     .
003390 ******************************************************************
003400 * B106-VALIDATE-COMMAND-FORCE - LG-COMMAND-FORCE-ID MUST BE        *
003410 * AMONG THE GIVEN MEMBER FORCE IDS.                                *
003420 ******************************************************************
003430 B106-VALIDATE-COMMAND-FORCE SECTION.
003440 B106-00.
003450     SET WS-COMMAND-IS-MEMBER TO "N"
003460     PERFORM B106-10-CHECK VARYING C4-I1 FROM 1 BY 1
003470             UNTIL C4-I1 > LG-MEMBER-COUNT
003480     IF  NOT COMMAND-FORCE-IS-A-MEMBER
003490         MOVE 112                    TO LG-RC
003500         MOVE "command force not in member list" TO LG-MSG
003510     END-IF
003520     .
003530 B106-99.
003540     EXIT.
003550 B106-10-CHECK.
003560     IF  LG-MEMBER-FORCE-IDS(C4-I1) = LG-COMMAND-FORCE-ID
003570         SET WS-COMMAND-IS-MEMBER TO "Y"
003580     END-IF
003590     .
003600 ******************************************************************
003610 * B120-ADD-MEMBER - UNIT 10 ADD.  GROUP MUST EXIST, FORCE MUST     *
003620 * EXIST AND SHARE THE GROUP'S FACTION.  ALREADY-A-MEMBER IS A      *
003630 * NO-OP SUCCESS, NOT A FAILURE.                                    *
003640 ******************************************************************
003650 B120-ADD-MEMBER SECTION.
003660 B120-00.
003670     PERFORM B115-READ-BGROUP
003680     IF  LG-RC = ZERO
003690         MOVE LG-MEMBER-FORCE-ID TO WS-FORCE-RKEY
003700         READ FORCE-FILE
003710             INVALID KEY
003720                 MOVE 121            TO LG-RC
003730                 MOVE "force not found" TO LG-MSG
003740         END-READ
003750     END-IF
003760     IF  LG-RC = ZERO AND FR-FACTION NOT = BG-FACTION
003770         MOVE 122                    TO LG-RC
003780         MOVE "force does not share battle group faction" TO LG-MSG
003790     END-IF
003800     IF  LG-RC = ZERO
003810         PERFORM B117-LOAD-MEMBER-TABLE
003820         PERFORM B118-FIND-MEMBER
003830         IF  NOT MEMBER-WAS-FOUND
003840             OPEN EXTEND BATTLE-GROUP-MEMBER-FILE
003850             MOVE LG-BATTLEGROUP-ID  TO BM-BATTLEGROUP-ID
003860             MOVE LG-MEMBER-FORCE-ID TO BM-FORCE-ID
003870             WRITE BATTLE-GROUP-MEMBER-RECORD
003880             CLOSE BATTLE-GROUP-MEMBER-FILE
003890             MOVE LG-MEMBER-FORCE-ID TO BM-T-FORCE-ID(BM-TAB-COUNT)
003900             ADD 1 TO BM-TAB-COUNT
003910             MOVE BM-TAB-COUNT TO C4-I1
003920             MOVE LG-BATTLEGROUP-ID  TO BM-T-BATTLEGROUP-ID(C4-I1)
003930             MOVE LG-MEMBER-FORCE-ID TO BM-T-FORCE-ID(C4-I1)
003940             PERFORM B500-RECALC-FIREPOWER
003950             REWRITE BATTLE-GROUP-RECORD
003960         END-IF
003970     END-IF
003980     .
003990 B120-99.
004000     EXIT.
004010 ******************************************************************
004020 * B130-REMOVE-MEMBER - UNIT 10 REMOVE.  MEMBERSHIP MUST EXIST;     *
004030 * THE GROUP'S COMMAND FORCE MAY NOT BE REMOVED.  THE DETAIL FILE   *
004040 * IS REBUILT FROM THE WORKING TABLE WITH THE MATCHING ROW LEFT     *
004050 * OUT - THIS SHOP NEVER HAD A WAY TO DELETE ONE RECORD IN PLACE    *
004060 * FROM A FLAT SEQUENTIAL FILE, SO WE REWRITE THE WHOLE THING.      *
004070 ******************************************************************
004080 B130-REMOVE-MEMBER SECTION.
004090 B130-00.
004100     PERFORM B115-READ-BGROUP
004110     IF  LG-RC = ZERO AND LG-MEMBER-FORCE-ID = BG-COMMAND-FORCE-ID
004120         MOVE 131                    TO LG-RC
004130         MOVE "cannot remove the group's command force" TO LG-MSG
004140     END-IF
004150     IF  LG-RC = ZERO
004160         PERFORM B117-LOAD-MEMBER-TABLE
004170         PERFORM B118-FIND-MEMBER
004180         IF  NOT MEMBER-WAS-FOUND
004190             MOVE 132                TO LG-RC
004200             MOVE "force is not a member of this group" TO LG-MSG
004210         END-IF
004220     END-IF
004230     IF  LG-RC = ZERO
004240         PERFORM B135-REMOVE-FROM-TABLE
004250         PERFORM B136-REWRITE-MEMBER-FILE
004260         PERFORM B500-RECALC-FIREPOWER
004270         REWRITE BATTLE-GROUP-RECORD
004280     END-IF
004290     .
004300 B130-99.
004310     EXIT.
004320 B135-REMOVE-FROM-TABLE.
004330     MOVE C4-MEMBER-FOUND-IX TO C4-I1
004340     PERFORM B135-10-SHIFT VARYING C4-I1 FROM C4-MEMBER-FOUND-IX BY 1
004350             UNTIL C4-I1 >= BM-TAB-COUNT
004360     SUBTRACT 1 FROM BM-TAB-COUNT
004370     .
004380 B135-10-SHIFT.
004390     MOVE BM-T-BATTLEGROUP-ID(C4-I1 + 1) TO BM-T-BATTLEGROUP-ID(C4-I1)
004400     MOVE BM-T-FORCE-ID(C4-I1 + 1)       TO BM-T-FORCE-ID(C4-I1)
004410     .
004420 B136-REWRITE-MEMBER-FILE SECTION.
004430 B136-00.
004440     OPEN OUTPUT BATTLE-GROUP-MEMBER-FILE
004450     PERFORM B136-10-WRITE VARYING C4-I1 FROM 1 BY 1
004460             UNTIL C4-I1 > BM-TAB-COUNT
004470     CLOSE BATTLE-GROUP-MEMBER-FILE
004480     .
004490 B136-99.
004500     EXIT.
004510 B136-10-WRITE.
004520     MOVE BM-T-BATTLEGROUP-ID(C4-I1) TO BM-BATTLEGROUP-ID
004530     MOVE BM-T-FORCE-ID(C4-I1)       TO BM-FORCE-ID
004540     WRITE BATTLE-GROUP-MEMBER-RECORD
004550     .
004560 ******************************************************************
004570 * B140-CHANGE-COMMAND-FORCE - UNIT 10 CHANGE COMMAND.  GROUP MUST  *
004580 * EXIST; THE NEW COMMAND FORCE MUST ALREADY BE A MEMBER.  NO        *
004590 * FIREPOWER RECOMPUTE IS NEEDED - THE MEMBER SET IS UNCHANGED.      *
004600 ******************************************************************
004610 B140-CHANGE-COMMAND-FORCE SECTION.
004620 B140-00.
004630     PERFORM B115-READ-BGROUP
004640     IF  LG-RC = ZERO
004650         PERFORM B117-LOAD-MEMBER-TABLE
004660         MOVE LG-COMMAND-FORCE-ID TO LG-MEMBER-FORCE-ID
004670         PERFORM B118-FIND-MEMBER
004680         IF  NOT MEMBER-WAS-FOUND
004690             MOVE 141                TO LG-RC
004700             MOVE "new command force is not a member" TO LG-MSG
004710         END-IF
004720     END-IF
004730     IF  LG-RC = ZERO
004740         MOVE LG-COMMAND-FORCE-ID TO BG-COMMAND-FORCE-ID
004750         REWRITE BATTLE-GROUP-RECORD
004760     END-IF
004770     .
004780 B140-99.
004790     EXIT.
004800 ******************************************************************
004810 * B115-READ-BGROUP - COMMON LOOKUP FOR AM/RM/CC - READS THE        *
004820 * BATTLE-GROUP MASTER ROW BY BATTLEGROUP-ID.                       *
004830 ******************************************************************
004840 B115-READ-BGROUP SECTION.
004850 B115-00.
004860     MOVE LG-BATTLEGROUP-ID TO WS-BGID-WORK
004870     MOVE WS-BGID-SEQ       TO WS-BGROUP-RKEY
004880     READ BATTLE-GROUP-FILE
004890         INVALID KEY
004900             MOVE 113            TO LG-RC
004910             MOVE "battle group not found" TO LG-MSG
004920     END-READ
004930     .
004940 B115-99.
004950     EXIT.
004960 ******************************************************************
004970 * B117-LOAD-MEMBER-TABLE - LOAD THE WHOLE DETAIL FILE INTO         *
004980 * BM-TABLE.  SMALL REFERENCE-SIZED FILE, SAME TREATMENT AS THE     *
004990 * HEX-GRID AND UNIT-TYPE TABLES ELSEWHERE IN THIS SHOP.             *
005000 ******************************************************************
005010 B117-LOAD-MEMBER-TABLE SECTION.
005020 B117-00.
005030     MOVE ZERO TO BM-TAB-COUNT
005040     OPEN INPUT BATTLE-GROUP-MEMBER-FILE
005050     READ BATTLE-GROUP-MEMBER-FILE NEXT RECORD
005060         AT END SET FILE-EOF TO TRUE
005070     END-READ
005080     PERFORM B117-10-STORE UNTIL FILE-EOF
005090     CLOSE BATTLE-GROUP-MEMBER-FILE
005100     .
005110 B117-99.
005120     EXIT.
005130 B117-10-STORE.
005140     ADD 1 TO BM-TAB-COUNT
005150     MOVE BM-BATTLEGROUP-ID TO BM-T-BATTLEGROUP-ID(BM-TAB-COUNT)
005160     MOVE BM-FORCE-ID       TO BM-T-FORCE-ID(BM-TAB-COUNT)
005170     READ BATTLE-GROUP-MEMBER-FILE NEXT RECORD
005180         AT END SET FILE-EOF TO TRUE
005190     END-READ
005200     .
005210 ******************************************************************
005220 * B118-FIND-MEMBER - SEARCH BM-TABLE FOR LG-BATTLEGROUP-ID /       *
005230 * LG-MEMBER-FORCE-ID.  SETS C4-MEMBER-FOUND-IX WHEN FOUND.          *
005240 ******************************************************************
005250 B118-FIND-MEMBER SECTION.
005260 B118-00.
005270     SET WS-MEMBER-FOUND TO "N"
005280     MOVE ZERO TO C4-MEMBER-FOUND-IX
005290     PERFORM B118-10-CHECK VARYING C4-I1 FROM 1 BY 1
005300             UNTIL C4-I1 > BM-TAB-COUNT OR MEMBER-WAS-FOUND
005310     .
005320 B118-99.
005330     EXIT.
005340 B118-10-CHECK.
005350     IF  BM-T-BATTLEGROUP-ID(C4-I1) = LG-BATTLEGROUP-ID
005360     AND BM-T-FORCE-ID(C4-I1) = LG-MEMBER-FORCE-ID
005370         SET WS-MEMBER-FOUND TO "Y"
005380         MOVE C4-I1 TO C4-MEMBER-FOUND-IX
005390     END-IF
005400     .
005410 ******************************************************************
005420 * B500-RECALC-FIREPOWER - UNIT 11.  SUMS EACH OF THE 4 FIREPOWER   *
005430 * CLASSES ACROSS THE CURRENT BM-TABLE ENTRIES FOR LG-BATTLEGROUP-ID *
005440 * (OR, DURING CREATE, OVER LG-MEMBER-FORCE-IDS DIRECTLY) AND        *
005450 * WRITES THE TWO 5-FIELD TOTALS ONTO BG-JOINT-ATTACK/DEFENSE-       *
005460 * FIREPOWER.  ASSUMES BG-BATTLEGROUP-ID IS ALREADY SET.             *
005470 ******************************************************************
005480 B500-RECALC-FIREPOWER SECTION.
005490 B500-00.
005500     MOVE ZERO TO WK-ATK-INFANTRY WK-ATK-ARMOR WK-ATK-ARTILLERY
005510                  WK-ATK-AIR WK-ATK-TOTAL
005520     MOVE ZERO TO WK-DEF-INFANTRY WK-DEF-ARMOR WK-DEF-ARTILLERY
005530                  WK-DEF-AIR WK-DEF-TOTAL
005540     IF  LG-CMD = "CR"
005550         PERFORM B500-20-ADD-PARM VARYING C4-I1 FROM 1 BY 1
005560                 UNTIL C4-I1 > LG-MEMBER-COUNT
005570     ELSE
005580         PERFORM B500-10-ADD-TABLE VARYING C4-I1 FROM 1 BY 1
005590                 UNTIL C4-I1 > BM-TAB-COUNT
005600     END-IF
005610     MOVE WK-ATK-INFANTRY  TO BG-JATK-INFANTRY
005620     MOVE WK-ATK-ARMOR     TO BG-JATK-ARMOR
005630     MOVE WK-ATK-ARTILLERY TO BG-JATK-ARTILLERY
005640     MOVE WK-ATK-AIR       TO BG-JATK-AIR
005650     MOVE WK-ATK-TOTAL     TO BG-JATK-TOTAL
005660     MOVE WK-DEF-INFANTRY  TO BG-JDEF-INFANTRY
005670     MOVE WK-DEF-ARMOR     TO BG-JDEF-ARMOR
005680     MOVE WK-DEF-ARTILLERY TO BG-JDEF-ARTILLERY
005690     MOVE WK-DEF-AIR       TO BG-JDEF-AIR
005700     MOVE WK-DEF-TOTAL     TO BG-JDEF-TOTAL
005710     .
005720 B500-99.
005730     EXIT.
005740 B500-10-ADD-TABLE.
005750     IF  BM-T-BATTLEGROUP-ID(C4-I1) = BG-BATTLEGROUP-ID
005760         MOVE BM-T-FORCE-ID(C4-I1) TO WK-MEMBER-FORCE-ID
005770         PERFORM B500-30-ADD-FORCE
005780     END-IF
005790     .
005800 B500-20-ADD-PARM.
005810     MOVE LG-MEMBER-FORCE-IDS(C4-I1) TO WK-MEMBER-FORCE-ID
005820     PERFORM B500-30-ADD-FORCE
005830     .
005840 B500-30-ADD-FORCE.
005850     MOVE WK-MEMBER-FORCE-ID TO WS-FORCE-RKEY
005860     READ FORCE-FILE
005870         INVALID KEY
005880             CONTINUE
005890         NOT INVALID KEY
005900             ADD FR-ATK-INFANTRY  TO WK-ATK-INFANTRY
005910             ADD FR-ATK-ARMOR     TO WK-ATK-ARMOR
005920             ADD FR-ATK-ARTILLERY TO WK-ATK-ARTILLERY
005930             ADD FR-ATK-AIR       TO WK-ATK-AIR
005940             ADD FR-DEF-INFANTRY  TO WK-DEF-INFANTRY
005950             ADD FR-DEF-ARMOR     TO WK-DEF-ARMOR
005960             ADD FR-DEF-ARTILLERY TO WK-DEF-ARTILLERY
005970             ADD FR-DEF-AIR       TO WK-DEF-AIR
005980     END-READ
005990     COMPUTE WK-ATK-TOTAL ROUNDED = WK-ATK-INFANTRY + WK-ATK-ARMOR
006000                   + WK-ATK-ARTILLERY + WK-ATK-AIR
006010     COMPUTE WK-DEF-TOTAL ROUNDED = WK-DEF-INFANTRY + WK-DEF-ARMOR
006020                   + WK-DEF-ARTILLERY + WK-DEF-AIR
006030     .
