000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     UTYSVC0M.
000120 AUTHOR.         J R HARTLEY.
000130 INSTALLATION.   SYSTEMS & PROGRAMMING - WARGAME SUPPORT.
000140 DATE-WRITTEN.   07/17/89.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000170*----------------------------------------------------------------*
000180* UTYSVC0M  --  UNIT-TYPE COUNTER-RELATIONSHIP SUBROUTINE        *
000190*                                                                *
000200* STAND-ALONE LOOKUP - GIVEN AN ATTACKER UNIT-TYPE CATEGORY AND  *
000210* A DEFENDER UNIT-TYPE CATEGORY, RETURNS THE COUNTER MULTIPLIER. *
000220* NOTE FOR WHOEVER PICKS THIS UP NEXT - THIS TABLE IS *NOT*      *
000230* WIRED INTO THE COMBAT-POWER FORMULA IN FRCSVC0M OR THE BATTLE  *
000240* RESOLUTION IN BATSVC0M.  IT IS EXPOSED AS ITS OWN QUERY BECAUSE *
000250* THE GAME DESIGN GROUP ASKED FOR IT STANDALONE (SEE CR0421) -   *
000260* DO NOT ASSUME IT AFFECTS BATTLE OUTCOMES UNTIL THEY TELL US TO *
000270* HOOK IT UP.                                                    *
000280*----------------------------------------------------------------*
000290* CHANGE LOG                                                    *
000300*----------------------------------------------------------------*
000310* VER.   | DATE     | BY  | DESCRIPTION                          *
000320*--------|----------|-----|--------------------------------------*
000330* A.00.00 | 07/17/89 | JRH | NEUERSTELLUNG - INITIAL BUILD        *CR0421
000340* A.00.01 | 09/22/91 | MTS | AIR VS NON-AIR ROWS ADDED PER         *CR0608
000350*         |          |     | DESIGN GROUP REQUEST                 *CR0608
000360* A.00.02 | 11/03/98 | CCR | Y2K SWEEP - NO DATE FIELDS IN THIS    *CR0760
000370*         |          |     | MODULE, NO CHANGE REQUIRED, LOGGED   *CR0760
000380*         |          |     | FOR THE RECORD PER STANDARDS MEMO    *CR0760
000390*----------------------------------------------------------------*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.   TANDEM-SERIES.
000430 OBJECT-COMPUTER.   TANDEM-SERIES.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     UPSI-0 ON STATUS IS SHOW-VERSION.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT UNIT-TYPE-FILE ASSIGN TO "UTYPEMST"
000500         ORGANIZATION IS RELATIVE
000510         ACCESS MODE IS SEQUENTIAL
000520         FILE STATUS IS FILE-STATUS.
000530 DATA DIVISION.
000540 FILE SECTION.
000550 FD  UNIT-TYPE-FILE
000560     LABEL RECORDS ARE STANDARD.
000570     COPY UTYPEREC.
000580 WORKING-STORAGE SECTION.
000590*----------------------------------------------------------------*
000600* COMP-FELDER                                                    *
000610*----------------------------------------------------------------*
000620 01          COMP-FELDER.
000630     05      C4-ANZ                  PIC S9(04) COMP.
000635     05      C4-CALL-COUNT           PIC S9(04) COMP VALUE ZERO.
000640     05      FILLER                  PIC X(04).
000642 01          C4-ANZ-X REDEFINES C4-ANZ
000644                             PIC XX.
000646 01          C4-CALL-COUNT-X REDEFINES C4-CALL-COUNT
000648                             PIC XX.
000650 01          UT-TABLE-FELDER.
000660     05      UT-TAB-COUNT            PIC S9(04) COMP VALUE ZERO.
000670     05      UT-TABLE OCCURS 200 TIMES
000680                 INDEXED BY UT-IDX.
000690         10  UT-T-UNIT-TYPE-ID       PIC X(08).
000700         10  UT-T-CATEGORY           PIC X(20).
000710*----------------------------------------------------------------*
000720* KONSTANTE-FELDER                                               *
000730*----------------------------------------------------------------*
000740 01          KONSTANTE-FELDER.
000750     05      K-MODUL                 PIC X(08) VALUE "UTYSVC0M".
000760     05      K-CAT-INFANTRY          PIC X(20) VALUE "infantry".
000770     05      K-CAT-ARMOR             PIC X(20) VALUE "armor".
000780     05      K-CAT-ARTILLERY         PIC X(20) VALUE "artillery".
000790     05      K-CAT-AIR               PIC X(20) VALUE "air".
000800     05      FILLER                  PIC X(08).
000810*----------------------------------------------------------------*
000820* CONDITIONAL-FELDER                                             *
000830*----------------------------------------------------------------*
000840 01          SCHALTER.
000850     05      FILE-STATUS             PIC X(02).
000860          88 FILE-OK                             VALUE "00".
000870          88 FILE-NOK                            VALUE "01" THRU "99".
000880     05      REC-STAT REDEFINES FILE-STATUS.
000890        10   FILE-STATUS1            PIC X.
000900          88 FILE-EOF                            VALUE "1".
000910        10                           PIC X.
000920     05      WS-ATK-CAT-FOUND        PIC X       VALUE "N".
000930          88 ATK-CAT-WAS-FOUND                   VALUE "Y".
000940     05      WS-DEF-CAT-FOUND        PIC X       VALUE "N".
000950          88 DEF-CAT-WAS-FOUND                   VALUE "Y".
000960     05      FILLER                  PIC X(04).
000970*----------------------------------------------------------------*
000980 01          WORK-FELDER.
000990     05      WK-ATK-CATEGORY         PIC X(20).
001000     05      WK-DEF-CATEGORY         PIC X(20).
001010     05      WK-ATK-IS-AIR           PIC X(01).
001020     05      WK-DEF-IS-AIR           PIC X(01).
001030     05      FILLER                  PIC X(08).
001040*----------------------------------------------------------------*
001050 01          LINK-UTYPE-REC.
001060     05  LU-HDR.
001070         10  LU-CMD                  PIC X(02).
001080         10  LU-RC                   PIC S9(04) COMP.
001090         10  LU-MSG                  PIC X(80).
001100     05  LU-DATA.
001110         10  LU-ATTACKER-TYPE-ID     PIC X(08).
001120         10  LU-DEFENDER-TYPE-ID     PIC X(08).
001130         10  LU-MULTIPLIER           PIC S9(1)V9(2) COMP-3.
001140         10  FILLER                  PIC X(08).
001150 PROCEDURE DIVISION USING LINK-UTYPE-REC.
001160******************************************************************
001170 A100-STEUERUNG SECTION.
001180 A100-00.
001190     MOVE ZERO       TO LU-RC
001200     MOVE SPACES     TO LU-MSG
001210     MOVE 1.00       TO LU-MULTIPLIER
001215     ADD 1           TO C4-CALL-COUNT
001216     IF  SHOW-VERSION
001217         DISPLAY K-MODUL " CALL COUNT=" C4-CALL-COUNT-X
001218     END-IF
001220
001230     PERFORM B000-VORLAUF
001240     IF  LU-RC = ZERO
001250         PERFORM B100-VERARBEITUNG
001260     END-IF
001270     PERFORM B090-ENDE
001280     GOBACK
001290     .
001300 A100-99.
001310     EXIT.
001320******************************************************************
001330 B000-VORLAUF SECTION.
001340 B000-00.
001350     OPEN INPUT UNIT-TYPE-FILE
001360     IF  FILE-NOK
001370         MOVE 9999 TO LU-RC
001380         MOVE "unit-type file open error" TO LU-MSG
001390     ELSE
001400         PERFORM B010-LOAD-UNIT-TYPE-TABLE
001410     END-IF
001420     .
001430 B000-99.
001440     EXIT.
001450******************************************************************
001460 B010-LOAD-UNIT-TYPE-TABLE SECTION.
001470 B010-00.
001480     MOVE ZERO TO UT-TAB-COUNT
001490     PERFORM B011-READ-UNIT-TYPE
001500     PERFORM B010-10-STORE UNTIL FILE-EOF
001510     .
001520 B010-10-STORE.
001530     ADD 1 TO UT-TAB-COUNT
001540     MOVE UT-UNIT-TYPE-ID TO UT-T-UNIT-TYPE-ID(UT-TAB-COUNT)
001550     MOVE UT-CATEGORY     TO UT-T-CATEGORY(UT-TAB-COUNT)
001560     PERFORM B011-READ-UNIT-TYPE
001570     .
001580 B010-99.
001590     EXIT.
001600******************************************************************
001610 B011-READ-UNIT-TYPE SECTION.
001620 B011-00.
001630     READ UNIT-TYPE-FILE NEXT RECORD
001640         AT END
001650             SET FILE-EOF TO TRUE
001660     END-READ
001670     .
001680 B011-99.
001690     EXIT.
001700******************************************************************
001710* B100-VERARBEITUNG - TOP-DOWN EVALUATE OVER SPEC COUNTER TABLE  *
001720* (BUSINESS RULE - UNIT-TYPE COUNTER RELATIONSHIPS)              *
001730******************************************************************
001740 B100-VERARBEITUNG SECTION.
001750 B100-00.
001760     PERFORM B110-LOOKUP-CATEGORIES
001770
001780     IF  NOT ATK-CAT-WAS-FOUND OR NOT DEF-CAT-WAS-FOUND
001790         MOVE 1.00 TO LU-MULTIPLIER
001800     ELSE
001810         MOVE "N" TO WK-ATK-IS-AIR
001820         MOVE "N" TO WK-DEF-IS-AIR
001830         IF  WK-ATK-CATEGORY = K-CAT-AIR
001840             MOVE "Y" TO WK-ATK-IS-AIR
001850         END-IF
001860         IF  WK-DEF-CATEGORY = K-CAT-AIR
001870             MOVE "Y" TO WK-DEF-IS-AIR
001880         END-IF
001890
001900         EVALUATE TRUE
001910             WHEN WK-ATK-CATEGORY = K-CAT-INFANTRY
001920                  AND WK-DEF-CATEGORY = K-CAT-ARMOR
001930                 MOVE 0.70 TO LU-MULTIPLIER
001940             WHEN WK-ATK-CATEGORY = K-CAT-INFANTRY
001950                  AND WK-DEF-CATEGORY = K-CAT-ARTILLERY
001960                 MOVE 1.20 TO LU-MULTIPLIER
001970             WHEN WK-ATK-CATEGORY = K-CAT-ARMOR
001980                  AND WK-DEF-CATEGORY = K-CAT-INFANTRY
001990                 MOVE 1.50 TO LU-MULTIPLIER
002000             WHEN WK-ATK-CATEGORY = K-CAT-ARMOR
002010                  AND WK-DEF-CATEGORY = K-CAT-ARTILLERY
002020                 MOVE 1.30 TO LU-MULTIPLIER
002030             WHEN WK-ATK-CATEGORY = K-CAT-ARTILLERY
002040                  AND WK-DEF-CATEGORY = K-CAT-INFANTRY
002050                 MOVE 1.40 TO LU-MULTIPLIER
002060             WHEN WK-ATK-CATEGORY = K-CAT-ARTILLERY
002070                  AND WK-DEF-CATEGORY = K-CAT-ARMOR
002080                 MOVE 1.20 TO LU-MULTIPLIER
002090             WHEN WK-ATK-IS-AIR = "Y" AND WK-DEF-IS-AIR = "N"
002100                 MOVE 1.30 TO LU-MULTIPLIER
002110             WHEN WK-ATK-IS-AIR = "N" AND WK-DEF-IS-AIR = "Y"
002120                 MOVE 0.70 TO LU-MULTIPLIER
002130             WHEN OTHER
002140                 MOVE 1.00 TO LU-MULTIPLIER
002150         END-EVALUATE
002160     END-IF
002170     .
002180 B100-99.
002190     EXIT.
002200******************************************************************
002210 B110-LOOKUP-CATEGORIES SECTION.
002220 B110-00.
002230     MOVE "N" TO WS-ATK-CAT-FOUND
002240     MOVE "N" TO WS-DEF-CAT-FOUND
002250
002260     SET UT-IDX TO 1
002270     SEARCH UT-TABLE
002280         AT END
002290             CONTINUE
002300         WHEN UT-T-UNIT-TYPE-ID(UT-IDX) = LU-ATTACKER-TYPE-ID
002310             MOVE UT-T-CATEGORY(UT-IDX) TO WK-ATK-CATEGORY
002320             SET ATK-CAT-WAS-FOUND TO TRUE
002330     END-SEARCH
002340
002350     SET UT-IDX TO 1
002360     SEARCH UT-TABLE
002370         AT END
002380             CONTINUE
002390         WHEN UT-T-UNIT-TYPE-ID(UT-IDX) = LU-DEFENDER-TYPE-ID
002400             MOVE UT-T-CATEGORY(UT-IDX) TO WK-DEF-CATEGORY
002410             SET DEF-CAT-WAS-FOUND TO TRUE
002420     END-SEARCH
002430     .
002440 B110-99.
002450     EXIT.
002460******************************************************************
002470 B090-ENDE SECTION.
002480 B090-00.
002490     IF  FILE-OK OR FILE-EOF
002500         CLOSE UNIT-TYPE-FILE
002510     END-IF
002520     .
002530 B090-99.
002540     EXIT.
