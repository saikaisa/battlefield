000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     CMDDRV0O.
000120 AUTHOR.         J R HARTLEY.
000130 INSTALLATION.   SYSTEMS & PROGRAMMING - WARGAME SUPPORT.
000140 DATE-WRITTEN.   06/12/89.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000170*----------------------------------------------------------------*
000180* CMDDRV0O  --  COMMAND DISPATCH DRIVER                         *
000190*                                                                *
000200* READS ONE SIMULATION COMMAND TRANSACTION PER RECORD FROM THE   *
000210* COMMAND-IN FILE, OPENS A COMMAND-LOG ROW AGAINST IT, DISPATCHES*
000220* TO THE MATCHING RULE SUBPROGRAM BELOW, AND CLOSES OUT THE      *
000230* COMMAND-LOG ROW WITH THE RESULT.  ONE ITERATION OF B100 =      *
000240* ONE TRANSACTION = ONE COMMAND-LOG ROW, EXACTLY AS A MAINFRAME  *
000250* TRANSACTION STEP SHOULD BE.                                   *
000260*----------------------------------------------------------------*
000270* CHANGE LOG                                                    *
000280*----------------------------------------------------------------*
000290* VER.   | DATE     | BY  | DESCRIPTION                          *
000300*--------|----------|-----|--------------------------------------*
000310* A.00.00 | 06/12/89 | JRH | NEURUERSTELLUNG - INITIAL BUILD      *CR0412
000320* A.00.01 | 02/08/90 | JRH | ADDED BATTLE-GROUP COMMAND TYPES     *CR0498
000330* A.00.02 | 11/14/90 | DLK | PREDICT-ATTACK SUB-ACTION FLAG ADDED *CR0511
000340* A.01.00 | 05/02/91 | JRH | FORMATION COMMAND TYPES ADDED        *CR0560
000350* A.01.01 | 09/30/91 | MTS | FIX: SOURCE FIELD TRUNCATED ON WRITE *CR0577
000360* A.02.00 | 03/17/92 | JRH | COUNTER-RELATIONSHIP COMMAND ADDED   *CR0601
000370* A.02.01 | 07/22/93 | DLK | FIX: MISSING-PARM CHECK ORDER WRONG  *CR0649
000380* A.02.02 | 01/11/94 | MTS | EXPANDED PATH TABLE TO 20 HEXES      *CR0672
000390* A.03.00 | 08/19/95 | JRH | MOVE/PREDICT-MOVE SPLIT FROM ONE TYPE*CR0690
000400* A.03.01 | 04/02/96 | DLK | COMMAND-LOG DATE NOW FROM SYS CLOCK  *CR0715
000410* A.03.02 | 10/09/97 | MTS | RETRY LOGIC FOR FILE OPEN REMOVED -  *CR0738
000420*         |          |     | OPERATOR RESTART IS SUFFICIENT      *CR0738
000430* A.04.00 | 11/03/98 | CCR | Y2K: 2-DIGIT YEAR WINDOWED TO CCYY   *CR0760
000440*         |          |     | FOR ALL LOG DATE FIELDS (WINDOW<50) *CR0760
000450* A.04.01 | 02/26/99 | CCR | Y2K FOLLOW-UP: SEED FIELD ALSO       *CR0761
000460*         |          |     | WINDOWED - JITTER GENERATOR USED IT *CR0761
000470* A.04.02 | 06/14/01 | DLK | MODIFY-BATTLEGROUP SUB-ACTION CHECK  *CR0802
000480*         |          |     | NOW REJECTS BLANK SUB-ACTION EARLY  *CR0802
000490*----------------------------------------------------------------*
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.   TANDEM-SERIES.
000530 OBJECT-COMPUTER.   TANDEM-SERIES.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     UPSI-0 ON STATUS IS SHOW-VERSION
000570     CLASS ALPHNUM IS "0123456789"
000580                      "abcdefghijklmnopqrstuvwxyz"
000590                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000600                      " .,;-_!$%&/=*+".
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT COMMAND-IN-FILE  ASSIGN TO "COMMDIN"
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS FILE-STATUS.
000660     SELECT COMMAND-LOG-FILE ASSIGN TO "COMMDLOG"
000670         ORGANIZATION IS SEQUENTIAL
000680         ACCESS MODE IS SEQUENTIAL
000690         FILE STATUS IS FILE-STATUS.
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  COMMAND-IN-FILE
000730     LABEL RECORDS ARE STANDARD.
000740 01  COMMAND-IN-RECORD.
000750     05  CI-COMMAND-TYPE             PIC X(30).
000760     05  CI-SOURCE                   PIC X(20).
000770     05  CI-FORCE-ID                 PIC 9(09).
000780     05  CI-TARGET-HEX-ID            PIC X(12).
000790     05  CI-BATTLEGROUP-ID           PIC X(10).
000800     05  CI-FORMATION-ID             PIC X(09).
000810     05  CI-NEW-COMMAND-FORCE-ID     PIC 9(09).
000820     05  CI-FACTION                  PIC X(20).
000830     05  CI-NAME                     PIC X(40).
000840     05  CI-SUB-ACTION               PIC X(02).
000850     05  CI-ATTACKER-UNIT-TYPE-ID    PIC X(08).
000860     05  CI-DEFENDER-UNIT-TYPE-ID    PIC X(08).
000870     05  CI-PATH-LENGTH              PIC 9(02).
000880     05  CI-PATH-HEXES OCCURS 20 TIMES
000890                                     PIC X(12).
000900     05  CI-MEMBER-COUNT             PIC 9(02).
000910     05  CI-MEMBER-FORCE-IDS OCCURS 20 TIMES
000920                                     PIC 9(09).
000930     05  FILLER                      PIC X(30).
000940 FD  COMMAND-LOG-FILE
000950     LABEL RECORDS ARE STANDARD
000960     VALUE OF FILE-ID "COMMDLOG".
000970     COPY CMDLREC.
000980 WORKING-STORAGE SECTION.
000990*----------------------------------------------------------------*
001000* COMP-FELDER: PREFIX CN, N = DIGIT COUNT                       *
001010*----------------------------------------------------------------*
001020 01          COMP-FELDER.
001030     05      C4-ANZ              PIC S9(04) COMP.
001040     05      C4-COUNT            PIC S9(04) COMP.
001050     05      C4-I1               PIC S9(04) COMP.
001060     05      C4-I2               PIC S9(04) COMP.
001070     05      C9-ANZ              PIC S9(09) COMP.
001080     05      C9-COUNT            PIC S9(09) COMP.
001090     05      C9-NEXT-BATTLE-ID   PIC S9(09) COMP VALUE ZERO.
001100     05      C9-NEXT-MOVE-ID     PIC S9(09) COMP VALUE ZERO.
001110     05      C9-NEXT-CMD-ID      PIC S9(09) COMP VALUE ZERO.
001120     05      C4-RANDOM-SEED      PIC S9(04) COMP.
001130     05      FILLER              PIC X(04).
001140 01          REC-LEN             PIC  9(04) COMP.
001150*----------------------------------------------------------------*
001160* DISPLAY-FELDER: PREFIX D                                      *
001170*----------------------------------------------------------------*
001180 01          DISPLAY-FELDER.
001190     05      D-NUM4              PIC -9(04).
001200     05      D-NUM9              PIC  9(09).
001210     05      FILLER              PIC X(08).
001220*----------------------------------------------------------------*
001230* FELDER MIT KONSTANTEM INHALT: PREFIX K                        *
001240*----------------------------------------------------------------*
001250 01          KONSTANTE-FELDER.
001260     05      K-MODUL             PIC X(08) VALUE "CMDDRV0O".
001270     05      K-PROG-VERSION      PIC X(08) VALUE "A.04.02 ".
001280     05      K-PROG-DATE         PIC X(08) VALUE "06/14/01".
001290     05      K-TYPE-MOVE             PIC X(30) VALUE "move".
001300     05      K-TYPE-PREDICT-MOVE     PIC X(30) VALUE
001310                                     "predict_move".
001320     05      K-TYPE-ATTACK           PIC X(30) VALUE "attack".
001330     05      K-TYPE-BG-ATTACK        PIC X(30) VALUE
001340                                     "battlegroup_attack".
001350     05      K-TYPE-PREDICT-ATTACK   PIC X(30) VALUE
001360                                     "predict_attack".
001370     05      K-TYPE-CREATE-BG        PIC X(30) VALUE
001380                                     "create_battlegroup".
001390     05      K-TYPE-MODIFY-BG        PIC X(30) VALUE
001400                                     "modify_battlegroup".
001410     05      K-TYPE-CREATE-FM        PIC X(30) VALUE
001420                                     "create_formation".
001430     05      K-TYPE-MODIFY-FM        PIC X(30) VALUE
001440                                     "modify_formation".
001450     05      K-TYPE-COUNTER          PIC X(30) VALUE
001460                                     "counter_relationship".
001470     05      FILLER              PIC X(08).
001480*----------------------------------------------------------------*
001490* CONDITIONAL-FELDER                                             *
001500*----------------------------------------------------------------*
001510 01          SCHALTER.
001520     05      FILE-STATUS         PIC X(02).
001530          88 FILE-OK                         VALUE "00".
001540          88 FILE-NOK                        VALUE "01" THRU "99".
001550     05      REC-STAT REDEFINES  FILE-STATUS.
001560        10   FILE-STATUS1        PIC X.
001570          88 FILE-EOF                        VALUE "1".
001580          88 FILE-INVALID                    VALUE "2".
001590        10                       PIC X.
001600     05      PRG-STATUS          PIC 9.
001610          88 PRG-OK                          VALUE ZERO.
001620          88 PRG-ABBRUCH                     VALUE 2.
001630     05      CI-AT-EOF           PIC X       VALUE "N".
001640          88 COMMAND-IN-EOF                  VALUE "Y".
001650     05      WS-MISSING-PARM     PIC X       VALUE "N".
001660          88 PARM-MISSING                    VALUE "Y".
001670     05      FILLER              PIC X(04).
001680*----------------------------------------------------------------*
001690* WEITERE ARBEITSFELDER                                          *
001700*----------------------------------------------------------------*
001710 01          ZEILE               PIC X(80) VALUE SPACES.
001720 01          WS-ERROR-MESSAGE    PIC X(80) VALUE SPACES.
001730 01          WS-CALL-RC          PIC S9(04) COMP.
001740 01          WS-CALL-MSG         PIC X(80) VALUE SPACES.
001750*----------------------------------------------------------------*
001760* SYSTEM DATE/TIME - ACCEPT ... FROM DATE/TIME (NO INTRINSICS)   *
001770*----------------------------------------------------------------*
001780 01          WS-SYSTEM-DATE.
001790     05      WS-SD-YY            PIC 9(02).
001800     05      WS-SD-MM            PIC 9(02).
001810     05      WS-SD-DD            PIC 9(02).
001820 01          WS-SYSTEM-DATE-X REDEFINES WS-SYSTEM-DATE.
001830     05      WS-SD-YYMMDD        PIC 9(06).
001840 01          WS-SYSTEM-TIME.
001850     05      WS-ST-HH            PIC 9(02).
001860     05      WS-ST-MM            PIC 9(02).
001870     05      WS-ST-SS            PIC 9(02).
001880     05      WS-ST-HS            PIC 9(02).
001890 01          WS-SYSTEM-TIME-X REDEFINES WS-SYSTEM-TIME.
001900     05      WS-ST-HHMMSSHS      PIC 9(08).
001910 01          WS-TODAY-CCYYMMDD   PIC 9(08) VALUE ZERO.
001920 01          WS-CENTURY          PIC 9(02) VALUE ZERO.
001930*----------------------------------------------------------------*
001940* LINKAGE COPIES -- PARAMETER BLOCKS FOR EACH CALLED SUBPROGRAM  *
001950* (FORMAT MUST MATCH THE LINKAGE SECTION IN THE CALLED PROGRAM)  *
001960*----------------------------------------------------------------*
001970 01          LINK-MOVE-REC.
001980     05  LM-HDR.
001990         10  LM-CMD              PIC X(02).
002000         10  LM-RC               PIC S9(04) COMP.
002010         10  LM-MSG              PIC X(80).
002020     05  LM-DATA.
002030         10  LM-FORCE-ID         PIC 9(09).
002040         10  LM-TARGET-HEX-ID    PIC X(12).
002050         10  LM-RANDOM-SEED      PIC S9(04) COMP.
002060         10  LM-PATH-LENGTH      PIC 9(02).
002070         10  LM-PATH-HEXES OCCURS 20 TIMES
002080                                 PIC X(12).
002090         10  LM-RESULT-HEX-ID    PIC X(12).
002100         10  LM-ACTION-PTS-COST  PIC 9(03).
002110         10  LM-TRUNCATED        PIC X(01).
002120         10  LM-HAS-ENOUGH-AP    PIC X(01).
002130         10  FILLER              PIC X(08).
002140
002150 01          LINK-BATTLE-REC.
002160     05  LB-HDR.
002170         10  LB-CMD              PIC X(02).
002180         10  LB-RC               PIC S9(04) COMP.
002190         10  LB-MSG              PIC X(80).
002200     05  LB-DATA.
002210         10  LB-ATTACKER-FORCE-ID    PIC 9(09).
002220         10  LB-ATTACKER-BG-ID       PIC X(10).
002230         10  LB-DEFENDER-HEX-ID      PIC X(12).
002240         10  LB-SUB-ACTION           PIC X(02).
002250         10  LB-RANDOM-SEED          PIC S9(04) COMP.
002260         10  LB-BATTLE-RESULT        PIC X(20).
002270         10  LB-ATTACKER-LOSS        PIC S9(7)V9(2) COMP-3.
002280         10  LB-ATTACKER-LOSS-RATE   PIC S9(1)V9(4) COMP-3.
002290         10  LB-DEFENDER-LOSS-RATE   PIC S9(1)V9(4) COMP-3.
002300         10  LB-POWER-RATIO          PIC S9(5)V9(4) COMP-3.
002310         10  FILLER              PIC X(08).
002320
002330 01          LINK-BGROUP-REC.
002340     05  LG-HDR.
002350         10  LG-CMD              PIC X(02).
002360         10  LG-RC               PIC S9(04) COMP.
002370         10  LG-MSG              PIC X(80).
002380     05  LG-DATA.
002390         10  LG-BATTLEGROUP-ID       PIC X(10).
002400         10  LG-FACTION              PIC X(20).
002410         10  LG-COMMAND-FORCE-ID     PIC 9(09).
002420         10  LG-MEMBER-FORCE-ID      PIC 9(09).
002430         10  LG-MEMBER-COUNT         PIC 9(02).
002440         10  LG-MEMBER-FORCE-IDS OCCURS 20 TIMES
002450                                 PIC 9(09).
002460         10  FILLER              PIC X(08).
002470
002480 01          LINK-FORM-REC.
002490     05  LF-HDR.
002500         10  LF-CMD              PIC X(02).
002510         10  LF-RC               PIC S9(04) COMP.
002520         10  LF-MSG              PIC X(80).
002530     05  LF-DATA.
002540         10  LF-FORMATION-ID         PIC X(09).
002550         10  LF-FACTION              PIC X(20).
002560         10  LF-NAME                 PIC X(40).
002570         10  LF-MEMBER-FORCE-ID      PIC 9(09).
002580         10  LF-MEMBER-COUNT         PIC 9(02).
002590         10  LF-MEMBER-FORCE-IDS OCCURS 20 TIMES
002600                                 PIC 9(09).
002610         10  FILLER              PIC X(08).
002620
002630 01          LINK-UTYPE-REC.
002640     05  LU-HDR.
002650         10  LU-CMD              PIC X(02).
002660         10  LU-RC               PIC S9(04) COMP.
002670         10  LU-MSG              PIC X(80).
002680     05  LU-DATA.
002690         10  LU-ATTACKER-TYPE-ID     PIC X(08).
002700         10  LU-DEFENDER-TYPE-ID     PIC X(08).
002710         10  LU-MULTIPLIER           PIC S9(1)V9(2) COMP-3.
002720         10  FILLER              PIC X(08).
002730
002740 PROCEDURE DIVISION.
002750******************************************************************
002760* STEUERUNGS-SECTION                                             *
002770******************************************************************
002780 A100-STEUERUNG SECTION.
002790 A100-00.
002800     IF  SHOW-VERSION
002810         DISPLAY K-MODUL " VERSION " K-PROG-VERSION
002820                 " VOM " K-PROG-DATE
002830         STOP RUN
002840     END-IF
002850
002860     PERFORM B000-VORLAUF
002870     IF  PRG-ABBRUCH
002880         CONTINUE
002890     ELSE
002900         PERFORM B100-VERARBEITUNG
002910             UNTIL COMMAND-IN-EOF
002920     END-IF
002930
002940     PERFORM B090-ENDE
002950     STOP RUN
002960     .
002970 A100-99.
002980     EXIT.
002990******************************************************************
003000* VORLAUF                                                        *
003010******************************************************************
003020 B000-VORLAUF SECTION.
003030 B000-00.
003040     PERFORM C000-INIT
003050
003060     OPEN INPUT  COMMAND-IN-FILE
003070     IF  FILE-NOK
003080         DISPLAY "CMDDRV0O - UNABLE TO OPEN COMMAND-IN FILE"
003090         SET PRG-ABBRUCH TO TRUE
003100     END-IF
003110
003120     IF  NOT PRG-ABBRUCH
003130         OPEN OUTPUT COMMAND-LOG-FILE
003140         IF  FILE-NOK
003150             DISPLAY "CMDDRV0O - UNABLE TO OPEN COMMAND-LOG FILE"
003160             SET PRG-ABBRUCH TO TRUE
003170         END-IF
003180     END-IF
003190
003200     IF  NOT PRG-ABBRUCH
003210         PERFORM B010-READ-COMMAND-IN
003220     END-IF
003230     .
003240 B000-99.
003250     EXIT.
003260******************************************************************
003270 B010-READ-COMMAND-IN SECTION.
003280 B010-00.
003290     READ COMMAND-IN-FILE
003300         AT END
003310             SET COMMAND-IN-EOF TO TRUE
003320     END-READ
003330     .
003340 B010-99.
003350     EXIT.
003360******************************************************************
003370* ENDE                                                            *
003380******************************************************************
003390 B090-ENDE SECTION.
003400 B090-00.
003410     IF  PRG-ABBRUCH
003420         DISPLAY "CMDDRV0O - ABBRUCH - RUN TERMINATED EARLY"
003430     ELSE
003440         MOVE C9-COUNT TO D-NUM9
003450         DISPLAY "CMDDRV0O - " D-NUM9 " COMMANDS PROCESSED"
003460         CLOSE COMMAND-IN-FILE
003470         CLOSE COMMAND-LOG-FILE
003480     END-IF
003490     .
003500 B090-99.
003510     EXIT.
003520******************************************************************
003530* VERARBEITUNG - ONE COMMAND TRANSACTION                         *
003540******************************************************************
003550 B100-VERARBEITUNG SECTION.
003560 B100-00.
003570     ADD 1 TO C9-COUNT
003580     ADD 1 TO C9-NEXT-CMD-ID
003590     PERFORM U200-TIMESTAMP
003600
003610     MOVE C9-NEXT-CMD-ID     TO CL-COMMAND-ID
003620     MOVE CI-COMMAND-TYPE    TO CL-COMMAND-TYPE
003630     MOVE CI-SOURCE          TO CL-SOURCE
003640     MOVE "processing"       TO CL-STATUS
003650     MOVE SPACES             TO CL-ERROR-MESSAGE
003660     MOVE WS-TODAY-CCYYMMDD  TO CL-COMMAND-TIME
003670
003680     MOVE "N"                TO WS-MISSING-PARM
003690     MOVE SPACES             TO WS-ERROR-MESSAGE
003700     PERFORM B110-CHECK-REQUIRED-PARMS
003710
003720     IF  PARM-MISSING
003730         MOVE "failed"           TO CL-STATUS
003740         MOVE WS-ERROR-MESSAGE   TO CL-ERROR-MESSAGE
003750     ELSE
003760         PERFORM B120-DISPATCH-COMMAND
003770     END-IF
003780
003790     WRITE COMMAND-LOG-RECORD
003800
003810     PERFORM B010-READ-COMMAND-IN
003820     .
003830 B100-99.
003840     EXIT.
003850******************************************************************
003860* CHECK-REQUIRED-PARMS - PER COMMAND-TYPE MINIMUM FIELDS          *
003870******************************************************************
003880 B110-CHECK-REQUIRED-PARMS SECTION.
003890 B110-00.
003900     EVALUATE TRUE
003910         WHEN CI-COMMAND-TYPE = K-TYPE-MOVE
003920         WHEN CI-COMMAND-TYPE = K-TYPE-PREDICT-MOVE
003930             IF  CI-FORCE-ID = ZERO OR CI-PATH-LENGTH = ZERO
003940                 PERFORM B190-SET-MISSING-PARM
003950             END-IF
003960
003970         WHEN CI-COMMAND-TYPE = K-TYPE-ATTACK
003980             IF  CI-FORCE-ID = ZERO OR CI-TARGET-HEX-ID = SPACES
003990                 PERFORM B190-SET-MISSING-PARM
004000             END-IF
004010
004020         WHEN CI-COMMAND-TYPE = K-TYPE-BG-ATTACK
004030             IF  CI-BATTLEGROUP-ID = SPACES
004040                 OR CI-TARGET-HEX-ID = SPACES
004050                 PERFORM B190-SET-MISSING-PARM
004060             END-IF
004070
004080         WHEN CI-COMMAND-TYPE = K-TYPE-PREDICT-ATTACK
004090             IF  CI-TARGET-HEX-ID = SPACES
004100                 OR (CI-SUB-ACTION = "S" AND CI-FORCE-ID = ZERO)
004110                 OR (CI-SUB-ACTION = "G"
004120                     AND CI-BATTLEGROUP-ID = SPACES)
004130                 PERFORM B190-SET-MISSING-PARM
004140             END-IF
004150
004160         WHEN CI-COMMAND-TYPE = K-TYPE-CREATE-BG
004170             IF  CI-FACTION = SPACES OR CI-MEMBER-COUNT = ZERO
004180                 PERFORM B190-SET-MISSING-PARM
004190             END-IF
004200
004210         WHEN CI-COMMAND-TYPE = K-TYPE-MODIFY-BG
004220             IF  CI-BATTLEGROUP-ID = SPACES
004230                 OR CI-SUB-ACTION = SPACES
004240                 PERFORM B190-SET-MISSING-PARM
004250             END-IF
004260
004270         WHEN CI-COMMAND-TYPE = K-TYPE-CREATE-FM
004280             IF  CI-FACTION = SPACES OR CI-MEMBER-COUNT = ZERO
004290                 PERFORM B190-SET-MISSING-PARM
004300             END-IF
004310
004320         WHEN CI-COMMAND-TYPE = K-TYPE-MODIFY-FM
004330             IF  CI-FORMATION-ID = SPACES
004340                 OR CI-SUB-ACTION = SPACES
004350                 PERFORM B190-SET-MISSING-PARM
004360             END-IF
004370
004380         WHEN CI-COMMAND-TYPE = K-TYPE-COUNTER
004390             IF  CI-ATTACKER-UNIT-TYPE-ID = SPACES
004400                 OR CI-DEFENDER-UNIT-TYPE-ID = SPACES
004410                 PERFORM B190-SET-MISSING-PARM
004420             END-IF
004430
004440         WHEN OTHER
004450             MOVE "Y"   TO WS-MISSING-PARM
004460             STRING "unknown command type: " DELIMITED BY SIZE,
004470                    CI-COMMAND-TYPE DELIMITED BY SIZE
004480                 INTO WS-ERROR-MESSAGE
004490     END-EVALUATE
004500     .
004510 B110-99.
004520     EXIT.
004530******************************************************************
004540 B190-SET-MISSING-PARM SECTION.
004550 B190-00.
004560     MOVE "Y" TO WS-MISSING-PARM
004570     MOVE "missing required parameter for command"
004580                                 TO WS-ERROR-MESSAGE
004590     .
004600 B190-99.
004610     EXIT.
004620******************************************************************
004630* DISPATCH-COMMAND - CALL THE MATCHING RULE SUBPROGRAM           *
004640******************************************************************
004650 B120-DISPATCH-COMMAND SECTION.
004660 B120-00.
004670     EVALUATE TRUE
004680         WHEN CI-COMMAND-TYPE = K-TYPE-MOVE
004690             PERFORM B200-CALL-MOVE-EXEC
004700         WHEN CI-COMMAND-TYPE = K-TYPE-PREDICT-MOVE
004710             PERFORM B210-CALL-MOVE-PREVIEW
004720         WHEN CI-COMMAND-TYPE = K-TYPE-ATTACK
004730             PERFORM B220-CALL-BATTLE-SINGLE
004740         WHEN CI-COMMAND-TYPE = K-TYPE-BG-ATTACK
004750             PERFORM B230-CALL-BATTLE-GROUP
004760         WHEN CI-COMMAND-TYPE = K-TYPE-PREDICT-ATTACK
004770             PERFORM B240-CALL-BATTLE-PREDICT
004780         WHEN CI-COMMAND-TYPE = K-TYPE-CREATE-BG
004790             PERFORM B250-CALL-BGROUP-CREATE
004800         WHEN CI-COMMAND-TYPE = K-TYPE-MODIFY-BG
004810             PERFORM B260-CALL-BGROUP-MODIFY
004820         WHEN CI-COMMAND-TYPE = K-TYPE-CREATE-FM
004830             PERFORM B270-CALL-FORM-CREATE
004840         WHEN CI-COMMAND-TYPE = K-TYPE-MODIFY-FM
004850             PERFORM B280-CALL-FORM-MODIFY
004860         WHEN CI-COMMAND-TYPE = K-TYPE-COUNTER
004870             PERFORM B290-CALL-COUNTER
004880     END-EVALUATE
004890     .
004900 B120-99.
004910     EXIT.
004920******************************************************************
004930 B200-CALL-MOVE-EXEC SECTION.
004940 B200-00.
004950     MOVE "EM"               TO LM-CMD
004960     MOVE ZERO               TO LM-RC
004970     MOVE SPACES             TO LM-MSG
004980     MOVE CI-FORCE-ID        TO LM-FORCE-ID
004990     MOVE CI-TARGET-HEX-ID   TO LM-TARGET-HEX-ID
005000     MOVE CI-PATH-LENGTH     TO LM-PATH-LENGTH
005010     MOVE C4-RANDOM-SEED     TO LM-RANDOM-SEED
005020     PERFORM B200-10-COPY-PATH VARYING C4-I1 FROM 1 BY 1
005030             UNTIL C4-I1 > CI-PATH-LENGTH
005060
005070     CALL "MOVSVC0M" USING LINK-MOVE-REC
005080     MOVE LM-RC           TO WS-CALL-RC
005090     MOVE LM-MSG          TO WS-CALL-MSG
005100     PERFORM B295-SET-RESULT-FROM-RC
005110     .
005115 B200-10-COPY-PATH.
005116     MOVE CI-PATH-HEXES(C4-I1) TO LM-PATH-HEXES(C4-I1)
005117     .
005120 B200-99.
005130     EXIT.
005140******************************************************************
005150 B210-CALL-MOVE-PREVIEW SECTION.
005160 B210-00.
005170     MOVE "PM"               TO LM-CMD
005180     MOVE ZERO               TO LM-RC
005190     MOVE SPACES             TO LM-MSG
005200     MOVE CI-FORCE-ID        TO LM-FORCE-ID
005210     MOVE CI-TARGET-HEX-ID   TO LM-TARGET-HEX-ID
005220     MOVE ZERO               TO LM-PATH-LENGTH
005230     MOVE C4-RANDOM-SEED     TO LM-RANDOM-SEED
005240
005250     CALL "MOVSVC0M" USING LINK-MOVE-REC
005260     MOVE LM-RC           TO WS-CALL-RC
005270     MOVE LM-MSG          TO WS-CALL-MSG
005280     PERFORM B295-SET-RESULT-FROM-RC
005290     .
005300 B210-99.
005310     EXIT.
005320******************************************************************
005330 B220-CALL-BATTLE-SINGLE SECTION.
005340 B220-00.
005350     MOVE "EB"                   TO LB-CMD
005360     MOVE ZERO                   TO LB-RC
005370     MOVE SPACES                 TO LB-MSG
005380     MOVE CI-FORCE-ID            TO LB-ATTACKER-FORCE-ID
005390     MOVE SPACES                 TO LB-ATTACKER-BG-ID
005400     MOVE CI-TARGET-HEX-ID       TO LB-DEFENDER-HEX-ID
005410     MOVE SPACES                 TO LB-SUB-ACTION
005420     MOVE C4-RANDOM-SEED         TO LB-RANDOM-SEED
005430
005440     CALL "BATSVC0M" USING LINK-BATTLE-REC
005450     IF  LB-RC = ZERO
005460         ADD 1 TO C9-NEXT-BATTLE-ID
005470     END-IF
005480     MOVE LB-RC           TO WS-CALL-RC
005490     MOVE LB-MSG          TO WS-CALL-MSG
005500     PERFORM B295-SET-RESULT-FROM-RC
005510     .
005520 B220-99.
005530     EXIT.
005540******************************************************************
005550 B230-CALL-BATTLE-GROUP SECTION.
005560 B230-00.
005570     MOVE "EG"                   TO LB-CMD
005580     MOVE ZERO                   TO LB-RC
005590     MOVE SPACES                 TO LB-MSG
005600     MOVE ZERO                   TO LB-ATTACKER-FORCE-ID
005610     MOVE CI-BATTLEGROUP-ID      TO LB-ATTACKER-BG-ID
005620     MOVE CI-TARGET-HEX-ID       TO LB-DEFENDER-HEX-ID
005630     MOVE SPACES                 TO LB-SUB-ACTION
005640     MOVE C4-RANDOM-SEED         TO LB-RANDOM-SEED
005650
005660     CALL "BATSVC0M" USING LINK-BATTLE-REC
005670     IF  LB-RC = ZERO
005680         ADD 1 TO C9-NEXT-BATTLE-ID
005690     END-IF
005700     MOVE LB-RC           TO WS-CALL-RC
005710     MOVE LB-MSG          TO WS-CALL-MSG
005720     PERFORM B295-SET-RESULT-FROM-RC
005730     .
005740 B230-99.
005750     EXIT.
005760******************************************************************
005770 B240-CALL-BATTLE-PREDICT SECTION.
005780 B240-00.
005790     MOVE CI-SUB-ACTION          TO LB-SUB-ACTION
005800     MOVE ZERO                   TO LB-RC
005810     MOVE SPACES                 TO LB-MSG
005820     MOVE CI-TARGET-HEX-ID       TO LB-DEFENDER-HEX-ID
005830     MOVE C4-RANDOM-SEED         TO LB-RANDOM-SEED
005840
005850     IF  CI-SUB-ACTION = "S"
005860         MOVE "PS"               TO LB-CMD
005870         MOVE CI-FORCE-ID        TO LB-ATTACKER-FORCE-ID
005880         MOVE SPACES             TO LB-ATTACKER-BG-ID
005890     ELSE
005900         MOVE "PG"               TO LB-CMD
005910         MOVE ZERO               TO LB-ATTACKER-FORCE-ID
005920         MOVE CI-BATTLEGROUP-ID  TO LB-ATTACKER-BG-ID
005930     END-IF
005940
005950     CALL "BATSVC0M" USING LINK-BATTLE-REC
005960     MOVE LB-RC           TO WS-CALL-RC
005970     MOVE LB-MSG          TO WS-CALL-MSG
005980     PERFORM B295-SET-RESULT-FROM-RC
005990     .
006000 B240-99.
006010     EXIT.
006020******************************************************************
006030 B250-CALL-BGROUP-CREATE SECTION.
006040 B250-00.
006050     MOVE "CR"               TO LG-CMD
006060     MOVE ZERO               TO LG-RC
006070     MOVE SPACES             TO LG-MSG
006080     MOVE SPACES             TO LG-BATTLEGROUP-ID
006090     MOVE CI-FACTION         TO LG-FACTION
006100     MOVE CI-NEW-COMMAND-FORCE-ID
006110                             TO LG-COMMAND-FORCE-ID
006120     MOVE CI-MEMBER-COUNT    TO LG-MEMBER-COUNT
006130     PERFORM B250-10-COPY-MEMBERS VARYING C4-I1 FROM 1 BY 1
006140             UNTIL C4-I1 > CI-MEMBER-COUNT
006180
006190     CALL "BGRSVC0M" USING LINK-BGROUP-REC
006200     MOVE LG-RC           TO WS-CALL-RC
006210     MOVE LG-MSG          TO WS-CALL-MSG
006220     PERFORM B295-SET-RESULT-FROM-RC
006230     .
006235 B250-10-COPY-MEMBERS.
006236     MOVE CI-MEMBER-FORCE-IDS(C4-I1)
006237                         TO LG-MEMBER-FORCE-IDS(C4-I1)
006238     .
006240 B250-99.
006250     EXIT.
006260******************************************************************
006270 B260-CALL-BGROUP-MODIFY SECTION.
006280 B260-00.
006290     MOVE CI-SUB-ACTION      TO LG-CMD
006300     MOVE ZERO               TO LG-RC
006310     MOVE SPACES             TO LG-MSG
006320     MOVE CI-BATTLEGROUP-ID  TO LG-BATTLEGROUP-ID
006330     MOVE CI-FORCE-ID        TO LG-MEMBER-FORCE-ID
006340     MOVE CI-NEW-COMMAND-FORCE-ID
006350                             TO LG-COMMAND-FORCE-ID
006360
006370     CALL "BGRSVC0M" USING LINK-BGROUP-REC
006380     MOVE LG-RC           TO WS-CALL-RC
006390     MOVE LG-MSG          TO WS-CALL-MSG
006400     PERFORM B295-SET-RESULT-FROM-RC
006410     .
006420 B260-99.
006430     EXIT.
006440******************************************************************
006450 B270-CALL-FORM-CREATE SECTION.
006460 B270-00.
006470     MOVE "CR"               TO LF-CMD
006480     MOVE ZERO               TO LF-RC
006490     MOVE SPACES             TO LF-MSG
006500     MOVE SPACES             TO LF-FORMATION-ID
006510     MOVE CI-FACTION         TO LF-FACTION
006520     MOVE CI-NAME            TO LF-NAME
006530     MOVE CI-MEMBER-COUNT    TO LF-MEMBER-COUNT
006540     PERFORM B270-10-COPY-MEMBERS VARYING C4-I1 FROM 1 BY 1
006550             UNTIL C4-I1 > CI-MEMBER-COUNT
006590
006600     CALL "FRMSVC0M" USING LINK-FORM-REC
006610     MOVE LF-RC           TO WS-CALL-RC
006620     MOVE LF-MSG          TO WS-CALL-MSG
006630     PERFORM B295-SET-RESULT-FROM-RC
006640     .
006645 B270-10-COPY-MEMBERS.
006646     MOVE CI-MEMBER-FORCE-IDS(C4-I1)
006647                         TO LF-MEMBER-FORCE-IDS(C4-I1)
006648     .
006650 B270-99.
006660     EXIT.
006670******************************************************************
006680 B280-CALL-FORM-MODIFY SECTION.
006690 B280-00.
006700     MOVE CI-SUB-ACTION      TO LF-CMD
006710     MOVE ZERO               TO LF-RC
006720     MOVE SPACES             TO LF-MSG
006730     MOVE CI-FORMATION-ID    TO LF-FORMATION-ID
006740     MOVE CI-FORCE-ID        TO LF-MEMBER-FORCE-ID
006750
006760     CALL "FRMSVC0M" USING LINK-FORM-REC
006770     MOVE LF-RC           TO WS-CALL-RC
006780     MOVE LF-MSG          TO WS-CALL-MSG
006790     PERFORM B295-SET-RESULT-FROM-RC
006800     .
006810 B280-99.
006820     EXIT.
006830******************************************************************
006840 B290-CALL-COUNTER SECTION.
006850 B290-00.
006860     MOVE "CR"                       TO LU-CMD
006870     MOVE ZERO                       TO LU-RC
006880     MOVE SPACES                     TO LU-MSG
006890     MOVE CI-ATTACKER-UNIT-TYPE-ID   TO LU-ATTACKER-TYPE-ID
006900     MOVE CI-DEFENDER-UNIT-TYPE-ID   TO LU-DEFENDER-TYPE-ID
006910
006920     CALL "UTYSVC0M" USING LINK-UTYPE-REC
006930     MOVE LU-RC           TO WS-CALL-RC
006940     MOVE LU-MSG          TO WS-CALL-MSG
006950     PERFORM B295-SET-RESULT-FROM-RC
006960     .
006970 B290-99.
006980     EXIT.
006990******************************************************************
007000* SET-RESULT-FROM-RC - COMMON EPILOGUE FOR EVERY B2NN CALL ABOVE *
007010* EACH B2NN PARAGRAPH MOVES ITS OWN LINK-REC'S RC/MSG INTO       *
007020* WS-CALL-RC/WS-CALL-MSG BEFORE FALLING IN HERE.                 *
007030******************************************************************
007040 B295-SET-RESULT-FROM-RC SECTION.
007050 B295-00.
007060     IF  WS-CALL-RC = ZERO
007070         MOVE "completed"    TO CL-STATUS
007080     ELSE
007090         MOVE "failed"       TO CL-STATUS
007100         MOVE WS-CALL-MSG    TO CL-ERROR-MESSAGE
007110     END-IF
007120     .
007130 B295-99.
007140     EXIT.
007150******************************************************************
007160* C000-INIT                                                      *
007170******************************************************************
007180 C000-INIT SECTION.
007190 C000-00.
007200     INITIALIZE SCHALTER
007210     MOVE ZERO TO C9-COUNT C9-NEXT-BATTLE-ID C9-NEXT-MOVE-ID
007220                  C9-NEXT-CMD-ID
007230     ACCEPT WS-SYSTEM-TIME FROM TIME
007240     MOVE WS-ST-SS TO C4-RANDOM-SEED
007250     ADD WS-ST-HS TO C4-RANDOM-SEED
007260     IF  C4-RANDOM-SEED = ZERO
007270         MOVE 17 TO C4-RANDOM-SEED
007280     END-IF
007290     .
007300 C000-99.
007310     EXIT.
007320******************************************************************
007330* U200-TIMESTAMP - Y2K-WINDOWED SYSTEM DATE FOR LOG RECORDS      *
007340******************************************************************
007350 U200-TIMESTAMP SECTION.
007360 U200-00.
007370     ACCEPT WS-SYSTEM-DATE FROM DATE
007380     IF  WS-SD-YY < 50
007390         MOVE 20 TO WS-CENTURY
007400     ELSE
007410         MOVE 19 TO WS-CENTURY
007420     END-IF
007430     MOVE WS-CENTURY TO WS-TODAY-CCYYMMDD(1:2)
007440     MOVE WS-SD-YY   TO WS-TODAY-CCYYMMDD(3:2)
007450     MOVE WS-SD-MM   TO WS-TODAY-CCYYMMDD(5:2)
007460     MOVE WS-SD-DD   TO WS-TODAY-CCYYMMDD(7:2)
007470     .
007480 U200-99.
007490     EXIT.
