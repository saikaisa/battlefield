000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     FRCSVC0M.
000120 AUTHOR.         J R HARTLEY.
000130 INSTALLATION.   SYSTEMS & PROGRAMMING - WARGAME SUPPORT.
000140 DATE-WRITTEN.   07/03/89.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000170*----------------------------------------------------------------*
000180* FRCSVC0M  --  FORCE COMBAT-POWER SUBROUTINE                   *
000190*                                                                *
000200* CALLED BY BATSVC0M (AND ANY OTHER MODULE THAT NEEDS A FORCE'S  *
000210* CURRENT COMBAT POWER) TO TOTAL UP A FORCE'S UNIT COMPOSITION,  *
000220* WEIGHT IT BY MORALE AND FATIGUE, AND HAND BACK ONE NUMBER.     *
000230* READ-ONLY - NO FORCE OR COMPOSITION ROW IS EVER REWRITTEN IN   *
000240* THIS MODULE.                                                  *
000250*----------------------------------------------------------------*
000260* CHANGE LOG                                                    *
000270*----------------------------------------------------------------*
000280* VER.   | DATE     | BY  | DESCRIPTION                          *
000290*--------|----------|-----|--------------------------------------*
000300* A.00.00 | 07/03/89 | JRH | NEUERSTELLUNG - INITIAL BUILD        *CR0413
000310* A.00.01 | 04/19/90 | DLK | UNIT-TYPE LOOKUP NOW TABLE-DRIVEN -   *CR0502
000320*         |          |     | RELATIVE I/O ON 8-CHAR KEY DROPPED   *CR0502
000330* A.01.00 | 02/11/93 | MTS | FATIGUE-MULTIPLIER FLOOR OF 0 ADDED  *CR0631
000340* A.01.01 | 11/03/98 | CCR | Y2K SWEEP - NO DATE FIELDS IN THIS    *CR0760
000350*         |          |     | MODULE, NO CHANGE REQUIRED, LOGGED   *CR0760
000360*         |          |     | FOR THE RECORD PER STANDARDS MEMO    *CR0760
000370*----------------------------------------------------------------*
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER.   TANDEM-SERIES.
000410 OBJECT-COMPUTER.   TANDEM-SERIES.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     UPSI-0 ON STATUS IS SHOW-VERSION.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT FORCE-FILE ASSIGN TO "FORCEMST"
000480         ORGANIZATION IS RELATIVE
000490         ACCESS MODE IS RANDOM
000500         RELATIVE KEY IS WS-FORCE-RKEY
000510         FILE STATUS IS FILE-STATUS.
000520     SELECT FORCE-COMPOSITION-FILE ASSIGN TO "FCOMPDTL"
000530         ORGANIZATION IS SEQUENTIAL
000540         ACCESS MODE IS SEQUENTIAL
000550         FILE STATUS IS FILE-STATUS.
000560     SELECT UNIT-TYPE-FILE ASSIGN TO "UTYPEMST"
000570         ORGANIZATION IS RELATIVE
000580         ACCESS MODE IS SEQUENTIAL
000590         FILE STATUS IS FILE-STATUS.
000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  FORCE-FILE
000630     LABEL RECORDS ARE STANDARD.
000640     COPY FORCEREC.
000650 FD  FORCE-COMPOSITION-FILE
000660     LABEL RECORDS ARE STANDARD.
000670     COPY FCOMPREC.
000680 FD  UNIT-TYPE-FILE
000690     LABEL RECORDS ARE STANDARD.
000700     COPY UTYPEREC.
000710 WORKING-STORAGE SECTION.
000720*----------------------------------------------------------------*
000730* COMP-FELDER                                                    *
000740*----------------------------------------------------------------*
000750 01          COMP-FELDER.
000760     05      C4-ANZ                  PIC S9(04) COMP.
000770     05      C4-I1                   PIC S9(04) COMP.
000780     05      C9-WS-FORCE-RKEY        PIC S9(09) COMP.
000790     05      FILLER                  PIC X(04).
000800 01          WS-FORCE-RKEY REDEFINES C9-WS-FORCE-RKEY
000810                             PIC S9(09) COMP.
000815 01          C4-ANZ-X REDEFINES C4-ANZ
000816                             PIC XX.
000820 01          UT-TABLE-FELDER.
000830     05      UT-TAB-COUNT            PIC S9(04) COMP VALUE ZERO.
000840     05      UT-TABLE OCCURS 200 TIMES
000850                 INDEXED BY UT-IDX.
000860         10  UT-T-UNIT-TYPE-ID       PIC X(08).
000870         10  UT-T-BASE-POWER         PIC S9(5)V9(2) COMP-3.
000880*----------------------------------------------------------------*
000890* DISPLAY-FELDER                                                 *
000900*----------------------------------------------------------------*
000910 01          DISPLAY-FELDER.
000920     05      D-NUM9                  PIC  9(09).
000930     05      FILLER                  PIC X(08).
000940*----------------------------------------------------------------*
000950* KONSTANTE-FELDER                                               *
000960*----------------------------------------------------------------*
000970 01          KONSTANTE-FELDER.
000980     05      K-MODUL                 PIC X(08) VALUE "FRCSVC0M".
000990     05      FILLER                  PIC X(08).
001000*----------------------------------------------------------------*
001010* CONDITIONAL-FELDER                                             *
001020*----------------------------------------------------------------*
001030 01          SCHALTER.
001040     05      FILE-STATUS             PIC X(02).
001050          88 FILE-OK                             VALUE "00".
001060          88 FILE-NOK                            VALUE "01" THRU "99".
001070     05      REC-STAT REDEFINES FILE-STATUS.
001080        10   FILE-STATUS1            PIC X.
001090          88 FILE-EOF                            VALUE "1".
001100        10                           PIC X.
001110     05      FC-AT-EOF               PIC X       VALUE "N".
001120          88 FCOMP-EOF                           VALUE "Y".
001130     05      WS-FORCE-FOUND          PIC X       VALUE "N".
001140          88 FORCE-WAS-FOUND                     VALUE "Y".
001150     05      FILLER                  PIC X(04).
001160*----------------------------------------------------------------*
001170* WORK-FELDER                                                    *
001180*----------------------------------------------------------------*
001190 01          WORK-FELDER.
001200     05      WK-BASE-COMBAT-POWER    PIC S9(7)V9(4) COMP-3.
001210     05      WK-MORALE-FACTOR        PIC S9(1)V9(4) COMP-3.
001220     05      WK-FATIGUE-MULT         PIC S9(1)V9(4) COMP-3.
001230     05      WK-UNIT-POWER           PIC S9(5)V9(2) COMP-3.
001240     05      FILLER                  PIC X(08).
001250*----------------------------------------------------------------*
001260 01          LINK-FRC-REC.
001270     05  LC-HDR.
001280         10  LC-CMD                  PIC X(02).
001290         10  LC-RC                   PIC S9(04) COMP.
001300         10  LC-MSG                  PIC X(80).
001310     05  LC-DATA.
001320         10  LC-FORCE-ID             PIC 9(09).
001330         10  LC-FINAL-POWER          PIC S9(7)V9(2) COMP-3.
001340         10  FILLER                  PIC X(08).
001350 PROCEDURE DIVISION USING LINK-FRC-REC.
001360******************************************************************
001370 A100-STEUERUNG SECTION.
001380 A100-00.
001390     MOVE ZERO       TO LC-RC
001400     MOVE SPACES     TO LC-MSG
001410
001420     PERFORM B000-VORLAUF
001430     IF  LC-RC = ZERO
001440         PERFORM B100-VERARBEITUNG
001450     END-IF
001460     PERFORM B090-ENDE
001470     GOBACK
001480     .
001490 A100-99.
001500     EXIT.
001510******************************************************************
001520 B000-VORLAUF SECTION.
001530 B000-00.
001540     OPEN INPUT FORCE-FILE
001550     IF  FILE-NOK
001560         MOVE 9999 TO LC-RC
001570         MOVE "force file open error" TO LC-MSG
001580     END-IF
001590
001600     IF  LC-RC = ZERO
001610         OPEN INPUT FORCE-COMPOSITION-FILE
001620         IF  FILE-NOK
001630             MOVE 9999 TO LC-RC
001640             MOVE "force-composition file open error" TO LC-MSG
001650         END-IF
001660     END-IF
001670
001680     IF  LC-RC = ZERO
001690         OPEN INPUT UNIT-TYPE-FILE
001700         IF  FILE-NOK
001710             MOVE 9999 TO LC-RC
001720             MOVE "unit-type file open error" TO LC-MSG
001730         ELSE
001740             PERFORM B010-LOAD-UNIT-TYPE-TABLE
001750         END-IF
001760     END-IF
001770     .
001780 B000-99.
001790     EXIT.
001800******************************************************************
001810 B010-LOAD-UNIT-TYPE-TABLE SECTION.
001820 B010-00.
001830     MOVE ZERO TO UT-TAB-COUNT
001840     PERFORM B011-READ-UNIT-TYPE
001850     PERFORM B010-10-STORE UNTIL FILE-EOF
001860     .
001870 B010-10-STORE.
001880     ADD 1 TO UT-TAB-COUNT
001890     MOVE UT-UNIT-TYPE-ID TO UT-T-UNIT-TYPE-ID(UT-TAB-COUNT)
001900     MOVE UT-BASE-POWER   TO UT-T-BASE-POWER(UT-TAB-COUNT)
001910     PERFORM B011-READ-UNIT-TYPE
001920     .
001930 B010-99.
001940     EXIT.
001950******************************************************************
001960 B011-READ-UNIT-TYPE SECTION.
001970 B011-00.
001980     READ UNIT-TYPE-FILE NEXT RECORD
001990         AT END
002000             SET FILE-EOF TO TRUE
002010     END-READ
002020     .
002030 B011-99.
002040     EXIT.
002050******************************************************************
002060* B100-VERARBEITUNG - THE FORMULA ITSELF (SPEC BUSINESS RULE 5)  *
002070******************************************************************
002080 B100-VERARBEITUNG SECTION.
002090 B100-00.
002100     MOVE LC-FORCE-ID    TO WS-FORCE-RKEY
002110     MOVE "N"            TO WS-FORCE-FOUND
002120
002130     READ FORCE-FILE
002140     IF  FILE-OK
002150         SET FORCE-WAS-FOUND TO TRUE
002160     END-IF
002170
002180     IF  NOT FORCE-WAS-FOUND
002190         MOVE 100    TO LC-RC
002200         MOVE "force not found" TO LC-MSG
002210     ELSE
002220         PERFORM B110-CALC-BASE-POWER
002230         PERFORM B120-CALC-FINAL-POWER
002240     END-IF
002250     .
002260 B100-99.
002270     EXIT.
002280******************************************************************
002290* B110-CALC-BASE-POWER - SUM(UNIT-TYPE.BASE-POWER * UNIT-COUNT)  *
002300******************************************************************
002310 B110-CALC-BASE-POWER SECTION.
002320 B110-00.
002330     MOVE ZERO TO WK-BASE-COMBAT-POWER
002340     MOVE "N"  TO FC-AT-EOF
002350
002360     PERFORM B111-READ-FORCE-COMP
002370     PERFORM B110-10-MATCH UNTIL FCOMP-EOF
002380     .
002390 B110-10-MATCH.
002400     IF  FC-FORCE-ID = LC-FORCE-ID
002410         PERFORM B112-LOOKUP-UNIT-POWER
002420         COMPUTE WK-BASE-COMBAT-POWER ROUNDED =
002430             WK-BASE-COMBAT-POWER
002440           + (WK-UNIT-POWER * FC-UNIT-COUNT)
002450     END-IF
002460     PERFORM B111-READ-FORCE-COMP
002470     .
002480 B110-99.
002490     EXIT.
002500******************************************************************
002510 B111-READ-FORCE-COMP SECTION.
002520 B111-00.
002530     READ FORCE-COMPOSITION-FILE
002540         AT END
002550             SET FCOMP-EOF TO TRUE
002560     END-READ
002570     .
002580 B111-99.
002590     EXIT.
002600******************************************************************
002610* B112-LOOKUP-UNIT-POWER - LINEAR SEARCH OF THE IN-MEMORY TABLE  *
002620* LOADED AT B010 (UNIT-TYPE FILE IS SMALL REFERENCE DATA -- NO   *
002630* NEED FOR A HASHED RELATIVE-KEY SCHEME HERE)                    *
002640******************************************************************
002650 B112-LOOKUP-UNIT-POWER SECTION.
002660 B112-00.
002670     MOVE ZERO TO WK-UNIT-POWER
002680     SET UT-IDX TO 1
002690     SEARCH UT-TABLE
002700         AT END
002710             CONTINUE
002720         WHEN UT-T-UNIT-TYPE-ID(UT-IDX) = FC-UNIT-TYPE-ID
002730             MOVE UT-T-BASE-POWER(UT-IDX) TO WK-UNIT-POWER
002740     END-SEARCH
002750     .
002760 B112-99.
002770     EXIT.
002780******************************************************************
002790* B120-CALC-FINAL-POWER - MORALE/FATIGUE WEIGHTING              *
002800******************************************************************
002810 B120-CALC-FINAL-POWER SECTION.
002820 B120-00.
002830     COMPUTE WK-MORALE-FACTOR ROUNDED = FR-MORALE / 100
002840     COMPUTE WK-FATIGUE-MULT ROUNDED = 1 - FR-FATIGUE-FACTOR
002850     IF  WK-FATIGUE-MULT < ZERO
002860         MOVE ZERO TO WK-FATIGUE-MULT
002870     END-IF
002880
002890     COMPUTE LC-FINAL-POWER ROUNDED =
002900         WK-BASE-COMBAT-POWER * WK-MORALE-FACTOR * WK-FATIGUE-MULT
002910     .
002920 B120-99.
002930     EXIT.
002940******************************************************************
002950 B090-ENDE SECTION.
002960 B090-00.
002970     IF  FILE-OK OR FILE-EOF
002980         CLOSE FORCE-FILE
002990         CLOSE FORCE-COMPOSITION-FILE
003000         CLOSE UNIT-TYPE-FILE
003010     END-IF
003020     .
003030 B090-99.
003040     EXIT.
