000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     BATSVC0M.
000120 AUTHOR.         J R HARTLEY.
000130 INSTALLATION.   SYSTEMS & PROGRAMMING - WARGAME SUPPORT.
000140 DATE-WRITTEN.   06/19/89.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000170*----------------------------------------------------------------*
000180* BATSVC0M  --  BATTLE RESOLUTION SUBROUTINE                    *
000190*                                                                *
000200* RESOLVES ONE ATTACK AGAINST ONE DEFENDING HEX, EITHER FOR A    *
000210* SINGLE FORCE (LB-CMD "EB") OR FOR A BATTLE GROUP (LB-CMD "EG"),*
000220* AND WRITES THE RESULT TO THE BATTLE LOG.  THE "PS"/"PG"        *
000230* PREDICTION COMMANDS RUN THE IDENTICAL CALCULATION BUT NEVER    *
000240* TOUCH THE FORCE MASTER OR THE LOG - GATED BY THE WS-PREDICT-   *
000250* ONLY SWITCH (88-LEVEL PREDICT-ONLY), SET IN B100-VERARBEITUNG  *
000260* AND TESTED INLINE IN B110/B210 BEFORE THE REWRITE/WRITE STEPS. *
000270* CALLS FRCSVC0M FOR EVERY FORCE'S CURRENT COMBAT POWER.         *
000280*----------------------------------------------------------------*
000290* CHANGE LOG                                                    *
000300*----------------------------------------------------------------*
000310* VER.   | DATE     | BY  | DESCRIPTION                          *
000320*--------|----------|-----|--------------------------------------*
000330* A.00.00 | 06/19/89 | JRH | NEUERSTELLUNG - INITIAL BUILD,       *CR0401
000340*         |          |     | SINGLE-FORCE ATTACK ONLY             *CR0401
000350* A.01.00 | 01/08/90 | DLK | BATTLE-GROUP ATTACK ADDED (LB-CMD     *CR0447
000360*         |          |     | "EG"), PROPORTIONAL LOSS SPLIT        *CR0447
000370* A.01.01 | 06/14/90 | DLK | PREDICTION COMMANDS "PS"/"PG" ADDED - *CR0459
000380*         |          |     | SHARE B1NN/B2NN CALC, SKIP REWRITE   *CR0459
000390* A.02.00 | 02/11/93 | MTS | TERRAIN MODIFIER TABLE (B160) AND    *CR0631
000400*         |          |     | COMMAND MODIFIER (B260) ADDED -       *CR0631
000410*         |          |     | ORIGINAL FORMULA SHEET FOR THESE TWO  *CR0631
000420*         |          |     | NEVER ARRIVED FROM DESIGN GROUP -     *CR0631
000430*         |          |     | BUILT TO THE STAND-IN TABLE, SEE      *CR0631
000440*         |          |     | PARAGRAPH COMMENTS                    *CR0631
000450* A.02.01 | 03/02/93 | MTS | LOSS APPLICATION (B170/B270) - SAME   *CR0635
000460*         |          |     | SITUATION, NO SOURCE FOR THE ORIGINAL *CR0635
000470*         |          |     | METHOD, BUILT TO THE SHOP'S OWN      *CR0635
000480*         |          |     | STAND-IN RULE                         *CR0635
000490* A.02.02 | 11/03/98 | CCR | Y2K SWEEP - NO DATE FIELDS STORED IN  *CR0760
000500*         |          |     | THIS MODULE, NO CHANGE REQUIRED       *CR0760
000510* A.02.03 | 06/14/01 | CCR | BATTLE-ID NOW SELF-ASSIGNED FROM      *CR0802
000520*         |          |     | MAX OF BATTLE-LOG ON FIRST CALL OF    *CR0802
000530*         |          |     | THE RUN - DRIVER'S COUNTER WAS NEVER  *CR0802
000540*         |          |     | WIRED TO THIS MODULE                  *CR0802
000550*----------------------------------------------------------------*
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER.   TANDEM-SERIES.
000590 OBJECT-COMPUTER.   TANDEM-SERIES.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     UPSI-0 ON STATUS IS SHOW-VERSION.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT FORCE-FILE ASSIGN TO "FORCEMST"
000660         ORGANIZATION IS RELATIVE
000670         ACCESS MODE IS DYNAMIC
000680         RELATIVE KEY IS WS-FORCE-RKEY
000690         FILE STATUS IS FILE-STATUS.
000700     SELECT HEX-GRID-FILE ASSIGN TO "HEXGMST"
000710         ORGANIZATION IS RELATIVE
000720         ACCESS MODE IS SEQUENTIAL
000730         FILE STATUS IS FILE-STATUS.
000740     SELECT BATTLE-GROUP-FILE ASSIGN TO "BGRPMST"
000750         ORGANIZATION IS RELATIVE
000760         ACCESS MODE IS SEQUENTIAL
000770         FILE STATUS IS FILE-STATUS.
000780     SELECT BATTLE-GROUP-MEMBER-FILE ASSIGN TO "BGMBDTL"
000790         ORGANIZATION IS SEQUENTIAL
000800         ACCESS MODE IS SEQUENTIAL
000810         FILE STATUS IS FILE-STATUS.
000820     SELECT BATTLE-LOG-FILE ASSIGN TO "BATLLOG"
000830         ORGANIZATION IS SEQUENTIAL
000840         ACCESS MODE IS SEQUENTIAL
000850         FILE STATUS IS FILE-STATUS.
000860 DATA DIVISION.
000870 FILE SECTION.
000880 FD  FORCE-FILE
000890     LABEL RECORDS ARE STANDARD.
000900     COPY FORCEREC.
000910 FD  HEX-GRID-FILE
000920     LABEL RECORDS ARE STANDARD.
000930     COPY HEXGREC.
000940 FD  BATTLE-GROUP-FILE
000950     LABEL RECORDS ARE STANDARD.
000960     COPY BGRPREC.
000970 FD  BATTLE-GROUP-MEMBER-FILE
000980     LABEL RECORDS ARE STANDARD.
000990     COPY BGMBREC.
001000 FD  BATTLE-LOG-FILE
001010     LABEL RECORDS ARE STANDARD.
001020     COPY BATLREC.
001030 WORKING-STORAGE SECTION.
001040*----------------------------------------------------------------*
001050* COMP-FELDER                                                    *
001060*----------------------------------------------------------------*
001070 01          COMP-FELDER.
001080     05      C4-I1                   PIC S9(04) COMP.
001090     05      C4-I2                   PIC S9(04) COMP.
001100     05      C4-MEMBER-COUNT         PIC S9(04) COMP.
001110     05      C9-WS-FORCE-RKEY        PIC S9(09) COMP.
001120     05      C9-NEXT-BATTLE-ID       PIC S9(09) COMP VALUE ZERO.
001130     05      FILLER                  PIC X(04).
001140 01          WS-FORCE-RKEY REDEFINES C9-WS-FORCE-RKEY
001150                             PIC S9(09) COMP.
001160 01          C9-NEXT-BATTLE-ID-X REDEFINES C9-NEXT-BATTLE-ID
001170                             PIC X(04).
001180 01          HG-TABLE-FELDER.
001190     05      HG-TAB-COUNT            PIC S9(04) COMP VALUE ZERO.
001200     05      HG-TABLE OCCURS 500 TIMES
001210                 INDEXED BY HG-IDX.
001220         10  HG-T-HEX-ID             PIC X(12).
001230         10  HG-T-TERRAIN-TYPE       PIC X(12).
001240 01          BG-TABLE-FELDER.
001250     05      BG-TAB-COUNT            PIC S9(04) COMP VALUE ZERO.
001260     05      BG-TABLE OCCURS 300 TIMES
001270                 INDEXED BY BG-IDX.
001280         10  BG-T-BATTLEGROUP-ID     PIC X(10).
001290         10  BG-T-FACTION            PIC X(20).
001300         10  BG-T-COMMAND-FORCE-ID   PIC 9(09).
001310 01          WS-MEMBER-FELDER.
001320     05      WS-MEMBER-FORCE-ID OCCURS 50 TIMES
001330                 PIC 9(09).
001340     05      WS-MEMBER-POWER OCCURS 50 TIMES
001350                 PIC S9(7)V9(2) COMP-3.
001360*----------------------------------------------------------------*
001370* DISPLAY-FELDER                                                 *
001380*----------------------------------------------------------------*
001390 01          DISPLAY-FELDER.
001400     05      D-NUM8                  PIC  9(08).
001410     05      FILLER                  PIC X(08).
001420*----------------------------------------------------------------*
001430* KONSTANTE-FELDER                                               *
001440*----------------------------------------------------------------*
001450 01          KONSTANTE-FELDER.
001460     05      K-MODUL                 PIC X(08) VALUE "BATSVC0M".
001470     05      K-RES-DECISIVE-VICTORY  PIC X(20)
001480                                     VALUE "decisive_victory".
001490     05      K-RES-MAJOR-VICTORY     PIC X(20)
001500                                     VALUE "major_victory".
001510     05      K-RES-MINOR-VICTORY     PIC X(20)
001520                                     VALUE "minor_victory".
001530     05      K-RES-DRAW              PIC X(20) VALUE "draw".
001540     05      K-RES-MINOR-DEFEAT      PIC X(20)
001550                                     VALUE "minor_defeat".
001560     05      K-RES-MAJOR-DEFEAT      PIC X(20)
001570                                     VALUE "major_defeat".
001580     05      K-RES-DECISIVE-DEFEAT   PIC X(20)
001590                                     VALUE "decisive_defeat".
001600     05      FILLER                  PIC X(08).
001610*----------------------------------------------------------------*
001620* CONDITIONAL-FELDER                                             *
001630*----------------------------------------------------------------*
001640 01          SCHALTER.
001650     05      FILE-STATUS             PIC X(02).
001660          88 FILE-OK                             VALUE "00".
001670          88 FILE-NOK                            VALUE "01" THRU "99".
001680     05      REC-STAT REDEFINES FILE-STATUS.
001690        10   FILE-STATUS1            PIC X.
001700          88 FILE-EOF                            VALUE "1".
001710        10                           PIC X.
001720     05      WS-ATTACKER-FOUND       PIC X       VALUE "N".
001730          88 ATTACKER-WAS-FOUND                  VALUE "Y".
001740     05      WS-BATTLEGROUP-FOUND    PIC X       VALUE "N".
001750          88 BATTLEGROUP-WAS-FOUND                VALUE "Y".
001760     05      WS-PREDICT-ONLY         PIC X       VALUE "N".
001770          88 PREDICT-ONLY                        VALUE "Y".
001780     05      WS-FIRST-CALL-DONE      PIC X       VALUE "N".
001790          88 FIRST-CALL-ALREADY-DONE             VALUE "Y".
001800     05      WS-HEX-HAS-FORCES       PIC X       VALUE "N".
001810          88 HEX-HAS-FORCES                      VALUE "Y".
001820     05      FILLER                  PIC X(03).
001830*----------------------------------------------------------------*
001840* WORK-FELDER                                                    *
001850*----------------------------------------------------------------*
001860 01          WORK-FELDER.
001870     05      WK-ATTACKER-POWER       PIC S9(7)V9(2) COMP-3.
001880     05      WK-DEFENDER-POWER       PIC S9(7)V9(2) COMP-3.
001890     05      WK-TERRAIN-MOD          PIC S9(1)V9(2) COMP-3.
001900     05      WK-COMMAND-MOD          PIC S9(1)V9(2) COMP-3.
001910     05      WK-POWER-RATIO          PIC S9(5)V9(4) COMP-3.
001920     05      WK-BASE-ATK-RATE        PIC S9(1)V9(4) COMP-3.
001930     05      WK-BASE-DEF-RATE        PIC S9(1)V9(4) COMP-3.
001940     05      WK-JITTER               PIC S9(1)V9(4) COMP-3.
001950     05      WK-RANDOM-SEED          PIC S9(06) COMP.
001960     05      WK-RANDOM-FRACTION      PIC S9V9(06) COMP-3.
001970     05      WK-TERRAIN-TYPE         PIC X(12).
001980     05      WK-DEFENDER-FACTION     PIC X(20).
001990     05      WK-FIRST-DEF-FACTION    PIC X(20).
002000     05      WK-TOTAL-DEF-POWER      PIC S9(7)V9(2) COMP-3.
002010     05      WK-TOTAL-GROUP-POWER    PIC S9(7)V9(2) COMP-3.
002020     05      WK-SHARE                PIC S9(1)V9(6) COMP-3.
002030     05      WK-LOSS-AMOUNT          PIC S9(7)V9(2) COMP-3.
002040     05      FILLER                  PIC X(08).
002050*----------------------------------------------------------------*
002060 01          LINK-FRC-REC.
002070     05  LC-HDR.
002080         10  LC-CMD                  PIC X(02).
002090         10  LC-RC                   PIC S9(04) COMP.
002100         10  LC-MSG                  PIC X(80).
002110     05  LC-DATA.
002120         10  LC-FORCE-ID             PIC 9(09).
002130         10  LC-FINAL-POWER          PIC S9(7)V9(2) COMP-3.
002140         10  FILLER                  PIC X(08).
002150*----------------------------------------------------------------*
002160 01          LINK-BATTLE-REC.
002170     05  LB-HDR.
002180         10  LB-CMD                  PIC X(02).
002190         10  LB-RC                   PIC S9(04) COMP.
002200         10  LB-MSG                  PIC X(80).
002210     05  LB-DATA.
002220         10  LB-ATTACKER-FORCE-ID    PIC 9(09).
002230         10  LB-ATTACKER-BG-ID       PIC X(10).
002240         10  LB-DEFENDER-HEX-ID      PIC X(12).
002250         10  LB-SUB-ACTION           PIC X(02).
002260         10  LB-RANDOM-SEED          PIC S9(04) COMP.
002270         10  LB-BATTLE-RESULT        PIC X(20).
002280         10  LB-ATTACKER-LOSS        PIC S9(7)V9(2) COMP-3.
002290         10  LB-ATTACKER-LOSS-RATE   PIC S9(1)V9(4) COMP-3.
002300         10  LB-DEFENDER-LOSS-RATE   PIC S9(1)V9(4) COMP-3.
002310         10  LB-POWER-RATIO          PIC S9(5)V9(4) COMP-3.
002320         10  FILLER                  PIC X(08).
002330 PROCEDURE DIVISION USING LINK-BATTLE-REC.
002340******************************************************************
002350 A100-STEUERUNG SECTION.
002360 A100-00.
002370     MOVE ZERO       TO LB-RC
002380     MOVE SPACES     TO LB-MSG
002390
002400     PERFORM B000-VORLAUF
002410     IF  LB-RC = ZERO
002420         PERFORM B100-VERARBEITUNG
002430     END-IF
002440     PERFORM B090-ENDE
002450     GOBACK
002460     .
002470 A100-99.
002480     EXIT.
002490******************************************************************
002500 B000-VORLAUF SECTION.
002510 B000-00.
002520     IF  LB-CMD = "PS" OR LB-CMD = "PG"
002530         SET PREDICT-ONLY TO TRUE
002540     ELSE
002550         MOVE "N" TO WS-PREDICT-ONLY
002560     END-IF
002570
002580     OPEN I-O FORCE-FILE
002590     IF  FILE-NOK
002600         MOVE 9999 TO LB-RC
002610         MOVE "force file open error" TO LB-MSG
002620     END-IF
002630
002640     IF  LB-RC = ZERO
002650         OPEN INPUT HEX-GRID-FILE
002660         IF  FILE-NOK
002670             MOVE 9999 TO LB-RC
002680             MOVE "hex-grid file open error" TO LB-MSG
002690         ELSE
002700             PERFORM B011-LOAD-HEX-TABLE
002710         END-IF
002720     END-IF
002730
002740     IF  LB-RC = ZERO AND
002750             (LB-CMD = "EG" OR LB-CMD = "PG")
002760         OPEN INPUT BATTLE-GROUP-FILE
002770         IF  FILE-NOK
002780             MOVE 9999 TO LB-RC
002790             MOVE "battle-group file open error" TO LB-MSG
002800         ELSE
002810             PERFORM B012-LOAD-BGROUP-TABLE
002820         END-IF
002830     END-IF
002840
002850     IF  LB-RC = ZERO AND NOT PREDICT-ONLY
002860         IF  NOT FIRST-CALL-ALREADY-DONE
002870             PERFORM B013-FIND-NEXT-BATTLE-ID
002880             SET FIRST-CALL-ALREADY-DONE TO TRUE
002890         END-IF
002900         OPEN EXTEND BATTLE-LOG-FILE
002910         IF  FILE-NOK
002920             MOVE 9999 TO LB-RC
002930             MOVE "battle-log file open error" TO LB-MSG
002940         END-IF
002950     END-IF
002960     .
002970 B000-99.
002980     EXIT.
002990******************************************************************
003000 B011-LOAD-HEX-TABLE SECTION.
003010 B011-00.
003020     MOVE ZERO TO HG-TAB-COUNT
003030     READ HEX-GRID-FILE NEXT RECORD
003040         AT END
003050             SET FILE-EOF TO TRUE
003060     END-READ
003070     PERFORM B011-10-STORE UNTIL FILE-EOF
003080     .
003090 B011-10-STORE.
003100     ADD 1 TO HG-TAB-COUNT
003110     MOVE HG-HEX-ID       TO HG-T-HEX-ID(HG-TAB-COUNT)
003120     MOVE HG-TERRAIN-TYPE TO HG-T-TERRAIN-TYPE(HG-TAB-COUNT)
003130     READ HEX-GRID-FILE NEXT RECORD
003140         AT END
003150             SET FILE-EOF TO TRUE
003160     END-READ
003170     .
003180 B011-99.
003190     EXIT.
003200******************************************************************
003210 B012-LOAD-BGROUP-TABLE SECTION.
003220 B012-00.
003230     MOVE ZERO TO BG-TAB-COUNT
003240     READ BATTLE-GROUP-FILE NEXT RECORD
003250         AT END
003260             SET FILE-EOF TO TRUE
003270     END-READ
003280     PERFORM B012-10-STORE UNTIL FILE-EOF
003290     .
003300 B012-10-STORE.
003310     ADD 1 TO BG-TAB-COUNT
003320     MOVE BG-BATTLEGROUP-ID  TO BG-T-BATTLEGROUP-ID(BG-TAB-COUNT)
003330     MOVE BG-FACTION         TO BG-T-FACTION(BG-TAB-COUNT)
003340     MOVE BG-COMMAND-FORCE-ID
003350                             TO BG-T-COMMAND-FORCE-ID(BG-TAB-COUNT)
003360     READ BATTLE-GROUP-FILE NEXT RECORD
003370         AT END
003380             SET FILE-EOF TO TRUE
003390     END-READ
003400     .
003410 B012-99.
003420     EXIT.
003430******************************************************************
003440* B013-FIND-NEXT-BATTLE-ID - SCAN THE LOG ONCE PER RUN FOR THE   *
003450* HIGHEST BATTLE-ID ON FILE.  WORKING-STORAGE IS NOT RE-         *
003460* INITIALISED BETWEEN CALLS WITHIN ONE RUN OF THE DRIVER, SO     *
003470* C9-NEXT-BATTLE-ID CARRIES FORWARD TO EVERY LATER CALL WITHOUT  *
003480* RE-SCANNING (SEE WS-FIRST-CALL-DONE ABOVE) - CR0802.           *
003490******************************************************************
003500 B013-FIND-NEXT-BATTLE-ID SECTION.
003510 B013-00.
003520     MOVE ZERO TO C9-NEXT-BATTLE-ID
003530     OPEN INPUT BATTLE-LOG-FILE
003540     IF  FILE-OK
003550         READ BATTLE-LOG-FILE NEXT RECORD
003560             AT END
003570                 SET FILE-EOF TO TRUE
003580         END-READ
003590         PERFORM B013-10-SCAN UNTIL FILE-EOF
003600         CLOSE BATTLE-LOG-FILE
003610     END-IF
003620     .
003630 B013-10-SCAN.
003640     IF  BL-BATTLE-ID > C9-NEXT-BATTLE-ID
003650         MOVE BL-BATTLE-ID TO C9-NEXT-BATTLE-ID
003660     END-IF
003670     READ BATTLE-LOG-FILE NEXT RECORD
003680         AT END
003690             SET FILE-EOF TO TRUE
003700     END-READ
003710     .
003720 B013-99.
003730     EXIT.
003740******************************************************************
003750* B100-VERARBEITUNG - DISPATCH ON LB-CMD                        *
003760******************************************************************
003770 B100-VERARBEITUNG SECTION.
003780 B100-00.
003790     EVALUATE TRUE
003800         WHEN LB-CMD = "EB" OR LB-CMD = "PS"
003810             PERFORM B110-SINGLE-FORCE-ATTACK
003820         WHEN LB-CMD = "EG" OR LB-CMD = "PG"
003830             PERFORM B210-BATTLE-GROUP-ATTACK
003840         WHEN OTHER
003850             MOVE 200 TO LB-RC
003860             MOVE "unknown battle service command" TO LB-MSG
003870     END-EVALUATE
003880     .
003890 B100-99.
003900     EXIT.
003910******************************************************************
003920* B110-SINGLE-FORCE-ATTACK - MAIN-LINE SINGLE-FORCE ENGAGEMENT.   *
003930* FOUR GUARDS BEFORE POWER IS EVER CALCULATED, EACH SETTING       *
003940* LB-RC/LB-MSG AND SKIPPING THE REST OF THE PARAGRAPH: ATTACKER   *
003950* NOT ON FILE, ATTACKER OUT OF COMBAT TIME, NO FORCES AT ALL AT   *
003960* THE TARGET HEX, AND THE FIRST FORCE FOUND THERE BEING THE       *
003970* ATTACKER'S OWN FACTION.  MR-1158 (04/02/94) - THIS PARAGRAPH    *
003980* USED TO FALL THROUGH "NO OPPOSING FORCES AT HEX" AND "HEX IS    *
003990* EMPTY" AS THE SAME CASE, WHICH LET A BATTLE BE LOGGED AGAINST   *
004000* AN EMPTY OR ALL-FRIENDLY HEX WITH WK-POWER-RATIO PEGGED AT      *
004010* 99.9999 - SEE B130-CALC-RATIO.  THE GUARDS BELOW CLOSE THAT.    *
004020******************************************************************
004030 B110-SINGLE-FORCE-ATTACK SECTION.
004040 B110-00.
004050     MOVE LB-ATTACKER-FORCE-ID TO WS-FORCE-RKEY
004060     MOVE "N"                 TO WS-ATTACKER-FOUND
004070     READ FORCE-FILE
004080     IF  FILE-OK
004090         SET ATTACKER-WAS-FOUND TO TRUE
004100     END-IF
004110
004120     IF  NOT ATTACKER-WAS-FOUND
004130         MOVE 100 TO LB-RC
004140         MOVE "attacker force not found" TO LB-MSG
004150     ELSE
004160         IF  FR-REMAINING-COMBAT-TIMES NOT > ZERO
004170             MOVE 101 TO LB-RC
004180             MOVE "attacker has no remaining combat times"
004190                                 TO LB-MSG
004200         ELSE
004210             MOVE FR-FACTION TO WK-DEFENDER-FACTION
004220             PERFORM B112-CHECK-DEFENDER-PRESENCE
004230             IF  NOT HEX-HAS-FORCES
004240                 MOVE 102 TO LB-RC
004250                 MOVE "no forces at target hex" TO LB-MSG
004260             ELSE
004270                 IF  WK-FIRST-DEF-FACTION = WK-DEFENDER-FACTION
004280                     MOVE 103 TO LB-RC
004290                     MOVE "cannot attack own faction" TO LB-MSG
004300                 ELSE
004310                     MOVE LB-ATTACKER-FORCE-ID TO WS-FORCE-RKEY
004320                     READ FORCE-FILE
004330
004340                     MOVE ZERO TO LC-FORCE-ID
004350                     MOVE LB-ATTACKER-FORCE-ID TO LC-FORCE-ID
004360                     CALL "FRCSVC0M" USING LINK-FRC-REC
004370                     MOVE LC-FINAL-POWER TO WK-ATTACKER-POWER
004380
004390                     PERFORM B115-CALC-DEFENDER-POWER
004400                     PERFORM B160-CALC-TERRAIN-MOD
004410                     PERFORM B130-CALC-RATIO
004420                     PERFORM B140-LOOKUP-OUTCOME-BAND
004430                     PERFORM B150-APPLY-JITTER
004440
004450                     IF  NOT PREDICT-ONLY
004460                         PERFORM B170-APPLY-LOSSES
004470                         PERFORM B180-WRITE-BATTLE-LOG
004480                     ELSE
004490                         PERFORM B175-CALC-HYPOTHETICAL-LOSS
004500                     END-IF
004510                 END-IF
004520             END-IF
004530         END-IF
004540     END-IF
004550     .
004560 B110-99.
004570     EXIT.
004580******************************************************************
004590* B112-CHECK-DEFENDER-PRESENCE - SCANS FORCE-FILE FOR THE FIRST    *
004600* FORCE SITTING AT LB-DEFENDER-HEX-ID, IN KEY ORDER.  SETS         *
004610* HEX-HAS-FORCES AND, WHEN IT IS TRUE, WK-FIRST-DEF-FACTION TO     *
004620* THAT FORCE'S FACTION - B110 USES THIS TO REFUSE AN ATTACK ON AN  *
004630* EMPTY HEX OR ON A HEX WHOSE FIRST FORCE IS THE ATTACKER'S OWN    *
004640* FACTION, BEFORE ANY POWER OR RATIO IS EVER COMPUTED.  MR-1158.   *
004650******************************************************************
004660 B112-CHECK-DEFENDER-PRESENCE SECTION.
004670 B112-00.
004680     MOVE "N" TO WS-HEX-HAS-FORCES
004690     MOVE SPACES TO WK-FIRST-DEF-FACTION
004700
004710     MOVE ZERO TO WS-FORCE-RKEY
004720     START FORCE-FILE KEY IS NOT LESS THAN WS-FORCE-RKEY
004730         INVALID KEY
004740             CONTINUE
004750     END-START
004760
004770     READ FORCE-FILE NEXT RECORD
004780         AT END
004790             SET FILE-EOF TO TRUE
004800     END-READ
004810     PERFORM B112-10-SCAN UNTIL FILE-EOF OR HEX-HAS-FORCES
004820     .
004830 B112-10-SCAN.
004840     IF  FR-HEX-ID = LB-DEFENDER-HEX-ID
004850         SET HEX-HAS-FORCES TO TRUE
004860         MOVE FR-FACTION TO WK-FIRST-DEF-FACTION
004870     ELSE
004880         READ FORCE-FILE NEXT RECORD
004890             AT END
004900                 SET FILE-EOF TO TRUE
004910         END-READ
004920     END-IF
004930     .
004940 B112-99.
004950     EXIT.
004960******************************************************************
004970* B115-CALC-DEFENDER-POWER - SUM OF FINAL-COMBAT-POWER FOR EVERY *
004980* FORCE PRESENT AT THE TARGET HEX, OF A DIFFERENT FACTION THAN   *
004990* THE ATTACKER.  FORCE-FILE MUST BE SCANNED SEQUENTIALLY HERE -  *
005000* THERE IS NO INDEX BY HEX.                                      *
005010******************************************************************
005020 B115-CALC-DEFENDER-POWER SECTION.
005030 B115-00.
005040     MOVE ZERO TO WK-DEFENDER-POWER
005050     MOVE FR-FACTION TO WK-DEFENDER-FACTION
005060
005070     MOVE ZERO TO WS-FORCE-RKEY
005080     START FORCE-FILE KEY IS NOT LESS THAN WS-FORCE-RKEY
005090         INVALID KEY
005100             CONTINUE
005110     END-START
005120
005130     READ FORCE-FILE NEXT RECORD
005140         AT END
005150             SET FILE-EOF TO TRUE
005160     END-READ
005170     PERFORM B115-10-SCAN UNTIL FILE-EOF
005180
005190*    REPOSITION THE ATTACKING FORCE'S RECORD FOR THE LATER        *
005200*    REWRITE IN B170-APPLY-LOSSES.                                *
005210     MOVE LB-ATTACKER-FORCE-ID TO WS-FORCE-RKEY
005220     READ FORCE-FILE
005230     .
005240 B115-10-SCAN.
005250     IF  FR-HEX-ID = LB-DEFENDER-HEX-ID
005260             AND FR-FACTION NOT = WK-DEFENDER-FACTION
005270         MOVE ZERO TO LC-FORCE-ID
005280         MOVE FR-FORCE-ID TO LC-FORCE-ID
005290         CALL "FRCSVC0M" USING LINK-FRC-REC
005300         ADD LC-FINAL-POWER TO WK-DEFENDER-POWER
005310     END-IF
005320     READ FORCE-FILE NEXT RECORD
005330         AT END
005340             SET FILE-EOF TO TRUE
005350     END-READ
005360     .
005370 B115-99.
005380     EXIT.
005390******************************************************************
005400* B130-CALC-RATIO - FINAL-RATIO = (ATTACKER / DEFENDER) *         *
005410* TERRAIN-MOD * COMMAND-MOD - THE BASE POWER RATIO IS DISCOUNTED  *
005420* (OR BOOSTED) BY TERRAIN-MOD, THEN BY COMMAND-MOD.  COMMAND-MOD  *
005430* DEFAULTS TO 1.00 HERE - ONLY A BATTLE-GROUP ATTACK (B260) EVER  *
005440* RAISES IT ABOVE 1.00.                                          *
005450******************************************************************
005460 B130-CALC-RATIO SECTION.
005470 B130-00.
005480     IF  WK-COMMAND-MOD = ZERO
005490         MOVE 1.00 TO WK-COMMAND-MOD
005500     END-IF
005510     IF  WK-DEFENDER-POWER = ZERO
005520         MOVE 99.9999 TO WK-POWER-RATIO
005530     ELSE
005540         COMPUTE WK-POWER-RATIO ROUNDED =
005550             (WK-ATTACKER-POWER / WK-DEFENDER-POWER)
005560           * WK-TERRAIN-MOD * WK-COMMAND-MOD
005570     END-IF
005580     MOVE WK-POWER-RATIO TO LB-POWER-RATIO
005590     .
005600 B130-99.
005610     EXIT.
005620******************************************************************
005630* B140-LOOKUP-OUTCOME-BAND - TOP-DOWN EVALUATE, FIRST MATCH WINS *
005640* (BUSINESS RULE - OUTCOME BAND TABLE)                           *
005650******************************************************************
005660 B140-LOOKUP-OUTCOME-BAND SECTION.
005670 B140-00.
005680     EVALUATE TRUE
005690         WHEN WK-POWER-RATIO >= 3.0
005700             MOVE K-RES-DECISIVE-VICTORY TO LB-BATTLE-RESULT
005710             MOVE 0.05 TO WK-BASE-ATK-RATE
005720             MOVE 0.50 TO WK-BASE-DEF-RATE
005730         WHEN WK-POWER-RATIO >= 2.0
005740             MOVE K-RES-MAJOR-VICTORY TO LB-BATTLE-RESULT
005750             MOVE 0.10 TO WK-BASE-ATK-RATE
005760             MOVE 0.40 TO WK-BASE-DEF-RATE
005770         WHEN WK-POWER-RATIO >= 1.5
005780             MOVE K-RES-MINOR-VICTORY TO LB-BATTLE-RESULT
005790             MOVE 0.15 TO WK-BASE-ATK-RATE
005800             MOVE 0.30 TO WK-BASE-DEF-RATE
005810         WHEN WK-POWER-RATIO >= 0.67
005820             MOVE K-RES-DRAW TO LB-BATTLE-RESULT
005830             MOVE 0.20 TO WK-BASE-ATK-RATE
005840             MOVE 0.20 TO WK-BASE-DEF-RATE
005850         WHEN WK-POWER-RATIO >= 0.5
005860             MOVE K-RES-MINOR-DEFEAT TO LB-BATTLE-RESULT
005870             MOVE 0.30 TO WK-BASE-ATK-RATE
005880             MOVE 0.15 TO WK-BASE-DEF-RATE
005890         WHEN WK-POWER-RATIO >= 0.33
005900             MOVE K-RES-MAJOR-DEFEAT TO LB-BATTLE-RESULT
005910             MOVE 0.40 TO WK-BASE-ATK-RATE
005920             MOVE 0.10 TO WK-BASE-DEF-RATE
005930         WHEN OTHER
005940             MOVE K-RES-DECISIVE-DEFEAT TO LB-BATTLE-RESULT
005950             MOVE 0.50 TO WK-BASE-ATK-RATE
005960             MOVE 0.05 TO WK-BASE-DEF-RATE
005970     END-EVALUATE
005980     .
005990 B140-99.
006000     EXIT.
006010******************************************************************
006020* B150-APPLY-JITTER - SEEDED LCG, +/-0.05 SPREAD, CLAMP [.01,.90]*
006030* (BUSINESS RULE - LOSS-RATE JITTER).  PER MAINT REQUEST MR-1096 *
006040* AN EXACT REPEAT OF THE ORIGINAL VENDOR'S RANDOM NUMBER DRAW IS *
006050* NOT REQUIRED, ONLY THE SPREAD AND THE CLAMP, SO THIS SHOP'S    *
006060* OWN LCG IN COMP-3 ARITHMETIC SATISFIES IT - NO INTRINSIC       *
006070* FUNCTIONS USED, NONE ARE AVAILABLE ON THIS COMPILER ANYWAY.    *
006080******************************************************************
006090 B150-APPLY-JITTER SECTION.
006100 B150-00.
006110     IF  NOT FIRST-CALL-ALREADY-DONE OR WK-RANDOM-SEED = ZERO
006120         MOVE LB-RANDOM-SEED TO WK-RANDOM-SEED
006130     END-IF
006140
006150     COMPUTE WK-RANDOM-SEED = (WK-RANDOM-SEED * 31 + 7)
006160     COMPUTE WK-RANDOM-FRACTION ROUNDED = WK-RANDOM-SEED / 1000000
006170     COMPUTE WK-JITTER ROUNDED = (WK-RANDOM-FRACTION - 0.5) * 0.1
006180     COMPUTE LB-ATTACKER-LOSS-RATE ROUNDED =
006190         WK-BASE-ATK-RATE + WK-JITTER
006200     PERFORM B155-CLAMP-ATTACKER-RATE
006210
006220     COMPUTE WK-RANDOM-SEED = (WK-RANDOM-SEED * 31 + 7)
006230     COMPUTE WK-RANDOM-FRACTION ROUNDED = WK-RANDOM-SEED / 1000000
006240     COMPUTE WK-JITTER ROUNDED = (WK-RANDOM-FRACTION - 0.5) * 0.1
006250     COMPUTE LB-DEFENDER-LOSS-RATE ROUNDED =
006260         WK-BASE-DEF-RATE + WK-JITTER
006270     PERFORM B156-CLAMP-DEFENDER-RATE
006280     .
006290 B150-99.
006300     EXIT.
006310******************************************************************
006320 B155-CLAMP-ATTACKER-RATE SECTION.
006330 B155-00.
006340     IF  LB-ATTACKER-LOSS-RATE < 0.01
006350         MOVE 0.01 TO LB-ATTACKER-LOSS-RATE
006360     END-IF
006370     IF  LB-ATTACKER-LOSS-RATE > 0.90
006380         MOVE 0.90 TO LB-ATTACKER-LOSS-RATE
006390     END-IF
006400     .
006410 B155-99.
006420     EXIT.
006430******************************************************************
006440 B156-CLAMP-DEFENDER-RATE SECTION.
006450 B156-00.
006460     IF  LB-DEFENDER-LOSS-RATE < 0.01
006470         MOVE 0.01 TO LB-DEFENDER-LOSS-RATE
006480     END-IF
006490     IF  LB-DEFENDER-LOSS-RATE > 0.90
006500         MOVE 0.90 TO LB-DEFENDER-LOSS-RATE
006510     END-IF
006520     .
006530 B156-99.
006540     EXIT.
006550******************************************************************
006560* B160-CALC-TERRAIN-MOD (**FLAGGED INFERRED PER DESIGN PACKET** -  *
006570* THE DESIGN GROUP'S ORIGINAL FORMULA FOR HOW TERRAIN WEIGHTS A  *
006580* DEFENSE WAS LOST WITH THE REST OF THE CORRUPTED SOURCE FILE.   *
006590* THE TABLE BELOW IS THE STAND-IN THE DESIGN PACKET GIVES US TO    *
006600* BUILD TO - DO NOT TREAT THIS AS THE ORIGINAL RULE, IT IS A     *
006610* DOCUMENTED SUBSTITUTE.  DEFAULTS TO 1.00 IF THE HEX ISN'T ON   *
006620* THE GRID OR ITS TERRAIN CODE IS SOMETHING WE DON'T RECOGNISE.) *
006630******************************************************************
006640 B160-CALC-TERRAIN-MOD SECTION.
006650 B160-00.
006660     MOVE SPACES TO WK-TERRAIN-TYPE
006670     SET HG-IDX TO 1
006680     SEARCH HG-TABLE
006690         AT END
006700             CONTINUE
006710         WHEN HG-T-HEX-ID(HG-IDX) = LB-DEFENDER-HEX-ID
006720             MOVE HG-T-TERRAIN-TYPE(HG-IDX) TO WK-TERRAIN-TYPE
006730     END-SEARCH
006740
006750     EVALUATE WK-TERRAIN-TYPE
006760         WHEN "plain"
006770             MOVE 1.00 TO WK-TERRAIN-MOD
006780         WHEN "forest"
006790             MOVE 0.90 TO WK-TERRAIN-MOD
006800         WHEN "mountain"
006810             MOVE 0.75 TO WK-TERRAIN-MOD
006820         WHEN "river"
006830             MOVE 0.85 TO WK-TERRAIN-MOD
006840         WHEN "swamp"
006850             MOVE 0.80 TO WK-TERRAIN-MOD
006860         WHEN OTHER
006870             MOVE 1.00 TO WK-TERRAIN-MOD
006880     END-EVALUATE
006890     .
006900 B160-99.
006910     EXIT.
006920******************************************************************
006930* B170-APPLY-LOSSES (**FLAGGED INFERRED PER DESIGN PACKET** - SAME *
006940* SITUATION AS B160, THE ORIGINAL LOSS-POSTING METHOD DID NOT     *
006950* SURVIVE.  RULE BUILT TO THE DESIGN PACKET: EACH SIDE'S LOSS =     *
006960* ITS OWN TROOP-STRENGTH TIMES ITS OWN LOSS RATE.)                *
006970******************************************************************
006980 B170-APPLY-LOSSES SECTION.
006990 B170-00.
007000     COMPUTE WK-LOSS-AMOUNT ROUNDED =
007010         FR-TROOP-STRENGTH * LB-ATTACKER-LOSS-RATE
007020     SUBTRACT WK-LOSS-AMOUNT FROM FR-TROOP-STRENGTH
007030     IF  FR-TROOP-STRENGTH < ZERO
007040         MOVE ZERO TO FR-TROOP-STRENGTH
007050     END-IF
007060     MOVE WK-LOSS-AMOUNT TO LB-ATTACKER-LOSS
007070
007080     MOVE LB-ATTACKER-FORCE-ID TO WS-FORCE-RKEY
007090     REWRITE FORCE-RECORD
007100
007110     PERFORM B171-APPLY-DEFENDER-LOSSES
007120     .
007130 B170-99.
007140     EXIT.
007150******************************************************************
007160* B171-APPLY-DEFENDER-LOSSES - RESCAN THE HEX, POSTING EACH       *
007170* DEFENDING FORCE'S OWN SHARE OF THE DEFENDER LOSS RATE AGAINST   *
007180* ITS OWN TROOP-STRENGTH (SINGLE-FORCE ATTACK CAN STILL FACE A    *
007190* HEX HELD BY SEVERAL DEFENDING FORCES).                         *
007200******************************************************************
007210 B171-APPLY-DEFENDER-LOSSES SECTION.
007220 B171-00.
007230     MOVE ZERO TO WS-FORCE-RKEY
007240     START FORCE-FILE KEY IS NOT LESS THAN WS-FORCE-RKEY
007250         INVALID KEY
007260             CONTINUE
007270     END-START
007280
007290     READ FORCE-FILE NEXT RECORD
007300         AT END
007310             SET FILE-EOF TO TRUE
007320     END-READ
007330     PERFORM B171-10-SCAN UNTIL FILE-EOF
007340     .
007350 B171-10-SCAN.
007360     IF  FR-HEX-ID = LB-DEFENDER-HEX-ID
007370             AND FR-FACTION NOT = WK-DEFENDER-FACTION
007380         COMPUTE WK-LOSS-AMOUNT ROUNDED =
007390             FR-TROOP-STRENGTH * LB-DEFENDER-LOSS-RATE
007400         SUBTRACT WK-LOSS-AMOUNT FROM FR-TROOP-STRENGTH
007410         IF  FR-TROOP-STRENGTH < ZERO
007420             MOVE ZERO TO FR-TROOP-STRENGTH
007430         END-IF
007440         MOVE FR-FORCE-ID TO WS-FORCE-RKEY
007450         REWRITE FORCE-RECORD
007460         MOVE ZERO TO WS-FORCE-RKEY
007470     END-IF
007480     READ FORCE-FILE NEXT RECORD
007490         AT END
007500             SET FILE-EOF TO TRUE
007510     END-READ
007520     .
007530 B171-99.
007540     EXIT.
007550******************************************************************
007560* B175-CALC-HYPOTHETICAL-LOSS - PREDICTION COMMANDS REPORT WHAT  *
007570* THE ATTACKER'S LOSS WOULD BE, BUT NEVER POST IT.                *
007580******************************************************************
007590 B175-CALC-HYPOTHETICAL-LOSS SECTION.
007600 B175-00.
007610     COMPUTE LB-ATTACKER-LOSS ROUNDED =
007620         FR-TROOP-STRENGTH * LB-ATTACKER-LOSS-RATE
007630     .
007640 B175-99.
007650     EXIT.
007660******************************************************************
007670* B180-WRITE-BATTLE-LOG                                          *
007680******************************************************************
007690 B180-WRITE-BATTLE-LOG SECTION.
007700 B180-00.
007710     ADD 1 TO C9-NEXT-BATTLE-ID
007720     MOVE C9-NEXT-BATTLE-ID  TO BL-BATTLE-ID
007730     MOVE LB-ATTACKER-BG-ID  TO BL-ATTACKER-BATTLEGROUP-ID
007740     MOVE LB-ATTACKER-FORCE-ID
007750                             TO BL-ATTACKER-FORCE-ID
007760     MOVE LB-DEFENDER-HEX-ID TO BL-DEFENDER-HEX-ID
007770     MOVE LB-BATTLE-RESULT   TO BL-BATTLE-RESULT
007780     MOVE LB-ATTACKER-LOSS   TO BL-ATTACKER-LOSS
007790     MOVE LB-ATTACKER-LOSS-RATE
007800                             TO BL-ATTACKER-LOSS-RATE
007810     MOVE LB-DEFENDER-LOSS-RATE
007820                             TO BL-DEFENDER-LOSS-RATE
007830     MOVE LB-POWER-RATIO     TO BL-POWER-RATIO
007840     PERFORM U200-STAMP-BATTLE-TIME
007850     WRITE BATTLE-LOG-RECORD
007860     .
007870 B180-99.
007880     EXIT.
007890******************************************************************
007900* B210-BATTLE-GROUP-ATTACK - MAIN-LINE GROUP-ON-GROUP ENGAGEMENT*
007910******************************************************************
007920 B210-BATTLE-GROUP-ATTACK SECTION.
007930 B210-00.
007940     MOVE "N" TO WS-BATTLEGROUP-FOUND
007950     SET BG-IDX TO 1
007960     SEARCH BG-TABLE
007970         AT END
007980             CONTINUE
007990         WHEN BG-T-BATTLEGROUP-ID(BG-IDX) = LB-ATTACKER-BG-ID
008000             SET BATTLEGROUP-WAS-FOUND TO TRUE
008010     END-SEARCH
008020
008030     IF  NOT BATTLEGROUP-WAS-FOUND
008040         MOVE 100 TO LB-RC
008050         MOVE "battle group not found" TO LB-MSG
008060     ELSE
008070         PERFORM B220-LOAD-GROUP-MEMBERS
008080         IF  C4-MEMBER-COUNT = ZERO
008090             MOVE 101 TO LB-RC
008100             MOVE "battle group has no members with combat time left"
008110                                 TO LB-MSG
008120         ELSE
008130             PERFORM B230-SUM-GROUP-POWER
008140             MOVE WK-TOTAL-GROUP-POWER TO WK-ATTACKER-POWER
008150             MOVE WK-TOTAL-DEF-POWER   TO WK-DEFENDER-POWER
008160
008170             PERFORM B260-CALC-COMMAND-MOD
008180             PERFORM B160-CALC-TERRAIN-MOD
008190             PERFORM B130-CALC-RATIO
008200             PERFORM B140-LOOKUP-OUTCOME-BAND
008210             PERFORM B150-APPLY-JITTER
008220
008230             IF  NOT PREDICT-ONLY
008240                 PERFORM B270-APPLY-GROUP-LOSSES
008250                 PERFORM B180-WRITE-BATTLE-LOG
008260             END-IF
008270         END-IF
008280     END-IF
008290     .
008300 B210-99.
008310     EXIT.
008320******************************************************************
008330* B220-LOAD-GROUP-MEMBERS - ONLY MEMBERS WITH COMBAT TIME LEFT   *
008340* (FR-REMAINING-COMBAT-TIMES > 0) COUNT TOWARD THE ATTACK.       *
008350******************************************************************
008360 B220-LOAD-GROUP-MEMBERS SECTION.
008370 B220-00.
008380     MOVE ZERO TO C4-MEMBER-COUNT
008390     OPEN INPUT BATTLE-GROUP-MEMBER-FILE
008400     IF  FILE-OK
008410         READ BATTLE-GROUP-MEMBER-FILE NEXT RECORD
008420             AT END
008430                 SET FILE-EOF TO TRUE
008440         END-READ
008450         PERFORM B220-10-SCAN UNTIL FILE-EOF
008460         CLOSE BATTLE-GROUP-MEMBER-FILE
008470     END-IF
008480     .
008490 B220-10-SCAN.
008500     IF  BM-BATTLEGROUP-ID = LB-ATTACKER-BG-ID
008510         MOVE BM-FORCE-ID TO WS-FORCE-RKEY
008520         READ FORCE-FILE
008530         IF  FILE-OK AND FR-REMAINING-COMBAT-TIMES > ZERO
008540             ADD 1 TO C4-MEMBER-COUNT
008550             MOVE BM-FORCE-ID
008560                 TO WS-MEMBER-FORCE-ID(C4-MEMBER-COUNT)
008570         END-IF
008580     END-IF
008590     READ BATTLE-GROUP-MEMBER-FILE NEXT RECORD
008600         AT END
008610             SET FILE-EOF TO TRUE
008620     END-READ
008630     .
008640 B220-99.
008650     EXIT.
008660******************************************************************
008670* B230-SUM-GROUP-POWER - TOTAL ATTACKING POWER ACROSS MEMBERS,   *
008680* AND DEFENDER POWER AT THE TARGET HEX (SAME RULE AS B115).      *
008690******************************************************************
008700 B230-SUM-GROUP-POWER SECTION.
008710 B230-00.
008720     MOVE ZERO TO WK-TOTAL-GROUP-POWER
008730     MOVE 1 TO C4-I1
008740     PERFORM B230-10-MEMBER UNTIL C4-I1 > C4-MEMBER-COUNT
008750
008760     SET BG-IDX TO 1
008770     SEARCH BG-TABLE
008780         AT END
008790             CONTINUE
008800         WHEN BG-T-BATTLEGROUP-ID(BG-IDX) = LB-ATTACKER-BG-ID
008810             MOVE BG-T-FACTION(BG-IDX) TO WK-DEFENDER-FACTION
008820     END-SEARCH
008830
008840     MOVE ZERO TO WK-TOTAL-DEF-POWER
008850     MOVE ZERO TO WS-FORCE-RKEY
008860     START FORCE-FILE KEY IS NOT LESS THAN WS-FORCE-RKEY
008870         INVALID KEY
008880             CONTINUE
008890     END-START
008900     READ FORCE-FILE NEXT RECORD
008910         AT END
008920             SET FILE-EOF TO TRUE
008930     END-READ
008940     PERFORM B230-20-DEFENDER UNTIL FILE-EOF
008950     .
008960 B230-10-MEMBER.
008970     MOVE ZERO TO LC-FORCE-ID
008980     MOVE WS-MEMBER-FORCE-ID(C4-I1) TO LC-FORCE-ID
008990     CALL "FRCSVC0M" USING LINK-FRC-REC
009000     MOVE LC-FINAL-POWER TO WS-MEMBER-POWER(C4-I1)
009010     ADD LC-FINAL-POWER TO WK-TOTAL-GROUP-POWER
009020     ADD 1 TO C4-I1
009030     .
009040 B230-20-DEFENDER.
009050     IF  FR-HEX-ID = LB-DEFENDER-HEX-ID
009060             AND FR-FACTION NOT = WK-DEFENDER-FACTION
009070         MOVE ZERO TO LC-FORCE-ID
009080         MOVE FR-FORCE-ID TO LC-FORCE-ID
009090         CALL "FRCSVC0M" USING LINK-FRC-REC
009100         ADD LC-FINAL-POWER TO WK-TOTAL-DEF-POWER
009110     END-IF
009120     READ FORCE-FILE NEXT RECORD
009130         AT END
009140             SET FILE-EOF TO TRUE
009150     END-READ
009160     .
009170 B230-99.
009180     EXIT.
009190******************************************************************
009200* B260-CALC-COMMAND-MOD (**FLAGGED INFERRED PER DESIGN PACKET** -  *
009210* SAME GAP AS B160 - THE COMMAND-CAPABILITY WEIGHTING FORMULA    *
009220* WAS NOT IN WHAT SURVIVED OF THE ORIGINAL SOURCE.  BUILT TO     *
009230* THE DESIGN PACKET'S STAND-IN: 1 + (COMMAND-CAPABILITY / 100),    *
009240* DEFAULTING TO 1.00 IF THE COMMAND FORCE CANNOT BE READ.)       *
009250******************************************************************
009260 B260-CALC-COMMAND-MOD SECTION.
009270 B260-00.
009280     MOVE 1.00 TO WK-COMMAND-MOD
009290     SET BG-IDX TO 1
009300     SEARCH BG-TABLE
009310         AT END
009320             CONTINUE
009330         WHEN BG-T-BATTLEGROUP-ID(BG-IDX) = LB-ATTACKER-BG-ID
009340             MOVE BG-T-COMMAND-FORCE-ID(BG-IDX) TO WS-FORCE-RKEY
009350             READ FORCE-FILE
009360             IF  FILE-OK
009370                 COMPUTE WK-COMMAND-MOD ROUNDED =
009380                     1 + (FR-COMMAND-CAPABILITY / 100)
009390             END-IF
009400     END-SEARCH
009410     .
009420 B260-99.
009430     EXIT.
009440******************************************************************
009450* B270-APPLY-GROUP-LOSSES (**FLAGGED INFERRED PER DESIGN PACKET**  *
009460* - SAME GAP AS B170.  BATTLE-GROUP LOSSES ARE SPLIT ACROSS      *
009470* MEMBERS BY EACH MEMBER'S SHARE OF THE GROUP'S TOTAL COMBAT     *
009480* POWER, THEN POSTED AGAINST THAT MEMBER'S OWN TROOP-STRENGTH.   *
009490* DEFENDER SIDE USES THE SAME PER-FORCE SHARE RULE AS B171.)     *
009500******************************************************************
009510 B270-APPLY-GROUP-LOSSES SECTION.
009520 B270-00.
009530     COMPUTE WK-LOSS-AMOUNT ROUNDED =
009540         WK-TOTAL-GROUP-POWER * LB-ATTACKER-LOSS-RATE
009550     MOVE WK-LOSS-AMOUNT TO LB-ATTACKER-LOSS
009560
009570     MOVE 1 TO C4-I1
009580     PERFORM B270-10-MEMBER UNTIL C4-I1 > C4-MEMBER-COUNT
009590
009600     MOVE ZERO TO WS-FORCE-RKEY
009610     START FORCE-FILE KEY IS NOT LESS THAN WS-FORCE-RKEY
009620         INVALID KEY
009630             CONTINUE
009640     END-START
009650     READ FORCE-FILE NEXT RECORD
009660         AT END
009670             SET FILE-EOF TO TRUE
009680     END-READ
009690     PERFORM B270-20-DEFENDER UNTIL FILE-EOF
009700     .
009710 B270-10-MEMBER.
009720     IF  WK-TOTAL-GROUP-POWER > ZERO
009730         COMPUTE WK-SHARE ROUNDED =
009740             WS-MEMBER-POWER(C4-I1) / WK-TOTAL-GROUP-POWER
009750     ELSE
009760         MOVE ZERO TO WK-SHARE
009770     END-IF
009780     MOVE WS-MEMBER-FORCE-ID(C4-I1) TO WS-FORCE-RKEY
009790     READ FORCE-FILE
009800     IF  FILE-OK
009810         COMPUTE WK-LOSS-AMOUNT ROUNDED =
009820             WK-TOTAL-GROUP-POWER * LB-ATTACKER-LOSS-RATE * WK-SHARE
009830         SUBTRACT WK-LOSS-AMOUNT FROM FR-TROOP-STRENGTH
009840         IF  FR-TROOP-STRENGTH < ZERO
009850             MOVE ZERO TO FR-TROOP-STRENGTH
009860         END-IF
009870         REWRITE FORCE-RECORD
009880     END-IF
009890     ADD 1 TO C4-I1
009900     .
009910 B270-20-DEFENDER.
009920     IF  FR-HEX-ID = LB-DEFENDER-HEX-ID
009930             AND FR-FACTION NOT = WK-DEFENDER-FACTION
009940         COMPUTE WK-LOSS-AMOUNT ROUNDED =
009950             FR-TROOP-STRENGTH * LB-DEFENDER-LOSS-RATE
009960         SUBTRACT WK-LOSS-AMOUNT FROM FR-TROOP-STRENGTH
009970         IF  FR-TROOP-STRENGTH < ZERO
009980             MOVE ZERO TO FR-TROOP-STRENGTH
009990         END-IF
010000         MOVE FR-FORCE-ID TO WS-FORCE-RKEY
010010         REWRITE FORCE-RECORD
010020         MOVE ZERO TO WS-FORCE-RKEY
010030     END-IF
010040     READ FORCE-FILE NEXT RECORD
010050         AT END
010060             SET FILE-EOF TO TRUE
010070     END-READ
010080     .
010090 B270-99.
010100     EXIT.
010110******************************************************************
010120 U200-STAMP-BATTLE-TIME SECTION.
010130 U200-00.
010140     ACCEPT D-NUM8 FROM DATE YYYYMMDD
010150     MOVE D-NUM8 TO BL-BATTLE-TIME
010160     .
010170 U200-99.
010180     EXIT.
010190******************************************************************
010200 B090-ENDE SECTION.
010210 B090-00.
010220     IF  FILE-OK OR FILE-EOF
010230         CLOSE FORCE-FILE
010240         CLOSE HEX-GRID-FILE
010250         IF  LB-CMD = "EG" OR LB-CMD = "PG"
010260             CLOSE BATTLE-GROUP-FILE
010270         END-IF
010280         IF  NOT PREDICT-ONLY
010290             CLOSE BATTLE-LOG-FILE
010300         END-IF
010310     END-IF
010320     .
010330 B090-99.
010340     EXIT.
