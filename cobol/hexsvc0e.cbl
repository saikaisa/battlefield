000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     HEXSVC0M.
000120 AUTHOR.         J R HARTLEY.
000130 INSTALLATION.   SYSTEMS & PROGRAMMING - WARGAME SUPPORT.
000140 DATE-WRITTEN.   07/10/89.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000170*----------------------------------------------------------------*
000180* HEXSVC0M  --  HEX-GRID DISTANCE / ADJACENCY SUBROUTINE        *
000190*                                                                *
000200* CALLED BY MOVSVC0M TO TEST WHETHER TWO HEXES ON THE GRID ARE   *
000210* ADJACENT (LH-CMD = "NB") OR TO GET THE STEP-DISTANCE BETWEEN    *
000220* THEM (LH-CMD = "DI").  THE TWO COMMANDS DO NOT SHARE ONE RULE - *
000230* "DI" WALKS THE ROW/COL PAIR THROUGH CUBE COORDINATES (SEE       *
000240* B120) TO GET THE TRUE HEX-AXIAL STEP COUNT, PER THE GAME        *
000250* DESIGN GROUP'S AXIAL-GRID NOTE ATTACHED TO CR0419.  "NB" IS A   *
000260* SQUARE BOUNDING-BOX TEST (SEE B130) - THE ORIGINAL NEIGHBOR     *
000270* RULE WAS NEVER DOCUMENTED FOR US, SO A HEX IS TREATED AS A      *
000280* NEIGHBOR OF ANOTHER IF BOTH ITS ROW AND COLUMN ARE WITHIN ONE   *
000282* OF THE OTHER'S.  DO NOT "FIX" B130 TO TRUE HEX MATH WITHOUT     *
000284* CHECKING WITH THE GAME DESIGN GROUP FIRST.                     *
000290*----------------------------------------------------------------*
000300* CHANGE LOG                                                    *
000310*----------------------------------------------------------------*
000320* VER.   | DATE     | BY  | DESCRIPTION                          *
000330*--------|----------|-----|--------------------------------------*
000340* A.00.00 | 07/10/89 | JRH | NEUERSTELLUNG - INITIAL BUILD        *CR0419
000350* A.00.01 | 04/19/90 | DLK | HEX-GRID LOOKUP NOW TABLE-DRIVEN -    *CR0502
000360*         |          |     | RELATIVE I/O ON 12-CHAR KEY DROPPED  *CR0502
000370* A.01.00 | 11/03/98 | CCR | Y2K SWEEP - NO DATE FIELDS IN THIS    *CR0760
000380*         |          |     | MODULE, NO CHANGE REQUIRED, LOGGED   *CR0760
000390*         |          |     | FOR THE RECORD PER STANDARDS MEMO    *CR0760
000400*----------------------------------------------------------------*
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.   TANDEM-SERIES.
000440 OBJECT-COMPUTER.   TANDEM-SERIES.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     UPSI-0 ON STATUS IS SHOW-VERSION.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT HEX-GRID-FILE ASSIGN TO "HEXGMST"
000510         ORGANIZATION IS RELATIVE
000520         ACCESS MODE IS SEQUENTIAL
000530         FILE STATUS IS FILE-STATUS.
000540 DATA DIVISION.
000550 FILE SECTION.
000560 FD  HEX-GRID-FILE
000570     LABEL RECORDS ARE STANDARD.
000580     COPY HEXGREC.
000590 WORKING-STORAGE SECTION.
000600*----------------------------------------------------------------*
000610* COMP-FELDER                                                    *
000620*----------------------------------------------------------------*
000630 01          COMP-FELDER.
000640     05      C4-ROW-A                PIC S9(04) COMP.
000650     05      C4-COL-A                PIC S9(04) COMP.
000660     05      C4-ROW-B                PIC S9(04) COMP.
000670     05      C4-COL-B                PIC S9(04) COMP.
000680     05      C4-DROW                 PIC S9(04) COMP.
000690     05      C4-DCOL                 PIC S9(04) COMP.
000692     05      C4-CUBE-DX              PIC S9(04) COMP.
000693     05      C4-CUBE-DY              PIC S9(04) COMP.
000694     05      C4-CUBE-DZ              PIC S9(04) COMP.
000695     05      C4-CALL-COUNT           PIC S9(04) COMP VALUE ZERO.
000700     05      FILLER                  PIC X(04).
000702 01          C4-ROW-A-X REDEFINES C4-ROW-A
000704                             PIC XX.
000706 01          C4-CALL-COUNT-X REDEFINES C4-CALL-COUNT
000708                             PIC XX.
000710 01          HG-TABLE-FELDER.
000720     05      HG-TAB-COUNT            PIC S9(04) COMP VALUE ZERO.
000730     05      HG-TABLE OCCURS 500 TIMES
000740                 INDEXED BY HG-IDX.
000750         10  HG-T-HEX-ID             PIC X(12).
000760         10  HG-T-ROW                PIC S9(04).
000770         10  HG-T-COL                PIC S9(04).
000780*----------------------------------------------------------------*
000790* KONSTANTE-FELDER                                               *
000800*----------------------------------------------------------------*
000810 01          KONSTANTE-FELDER.
000820     05      K-MODUL                 PIC X(08) VALUE "HEXSVC0M".
000830     05      FILLER                  PIC X(08).
000840*----------------------------------------------------------------*
000850* CONDITIONAL-FELDER                                             *
000860*----------------------------------------------------------------*
000870 01          SCHALTER.
000880     05      FILE-STATUS             PIC X(02).
000890          88 FILE-OK                             VALUE "00".
000900          88 FILE-NOK                            VALUE "01" THRU "99".
000910     05      REC-STAT REDEFINES FILE-STATUS.
000920        10   FILE-STATUS1            PIC X.
000930          88 FILE-EOF                            VALUE "1".
000940        10                           PIC X.
000950     05      WS-HEX-A-FOUND          PIC X       VALUE "N".
000960          88 HEX-A-WAS-FOUND                     VALUE "Y".
000970     05      WS-HEX-B-FOUND          PIC X       VALUE "N".
000980          88 HEX-B-WAS-FOUND                     VALUE "Y".
000990     05      FILLER                  PIC X(04).
001000*----------------------------------------------------------------*
001010 01          LINK-HEX-REC.
001020     05  LH-HDR.
001030         10  LH-CMD                  PIC X(02).
001040         10  LH-RC                   PIC S9(04) COMP.
001050         10  LH-MSG                  PIC X(80).
001060     05  LH-DATA.
001070         10  LH-HEX-ID-A             PIC X(12).
001080         10  LH-HEX-ID-B             PIC X(12).
001090         10  LH-DISTANCE             PIC S9(04) COMP.
001100         10  LH-IS-NEIGHBOR          PIC X(01).
001110         10  FILLER                  PIC X(08).
001120 PROCEDURE DIVISION USING LINK-HEX-REC.
001130******************************************************************
001140 A100-STEUERUNG SECTION.
001150 A100-00.
001160     MOVE ZERO       TO LH-RC
001170     MOVE SPACES     TO LH-MSG
001180     MOVE "N"        TO LH-IS-NEIGHBOR
001190     ADD 1           TO C4-CALL-COUNT
001195     IF  SHOW-VERSION
001196         DISPLAY K-MODUL " CALL COUNT=" C4-CALL-COUNT-X
001197     END-IF
001200     PERFORM B000-VORLAUF
001210     IF  LH-RC = ZERO
001220         PERFORM B100-VERARBEITUNG
001230     END-IF
001240     PERFORM B090-ENDE
001250     GOBACK
001260     .
001270 A100-99.
001280     EXIT.
001290******************************************************************
001300 B000-VORLAUF SECTION.
001310 B000-00.
001320     OPEN INPUT HEX-GRID-FILE
001330     IF  FILE-NOK
001340         MOVE 9999 TO LH-RC
001350         MOVE "hex-grid file open error" TO LH-MSG
001360     ELSE
001370         PERFORM B010-LOAD-HEX-TABLE
001380     END-IF
001390     .
001400 B000-99.
001410     EXIT.
001420******************************************************************
001430 B010-LOAD-HEX-TABLE SECTION.
001440 B010-00.
001450     MOVE ZERO TO HG-TAB-COUNT
001460     PERFORM B011-READ-HEX-GRID
001470     PERFORM B010-10-STORE UNTIL FILE-EOF
001480     .
001490 B010-10-STORE.
001500     ADD 1 TO HG-TAB-COUNT
001510     MOVE HG-HEX-ID TO HG-T-HEX-ID(HG-TAB-COUNT)
001520     MOVE HG-ROW    TO HG-T-ROW(HG-TAB-COUNT)
001530     MOVE HG-COL    TO HG-T-COL(HG-TAB-COUNT)
001540     PERFORM B011-READ-HEX-GRID
001550     .
001560 B010-99.
001570     EXIT.
001580******************************************************************
001590 B011-READ-HEX-GRID SECTION.
001600 B011-00.
001610     READ HEX-GRID-FILE NEXT RECORD
001620         AT END
001630             SET FILE-EOF TO TRUE
001640     END-READ
001650     .
001660 B011-99.
001670     EXIT.
001680******************************************************************
001690 B100-VERARBEITUNG SECTION.
001700 B100-00.
001710     PERFORM B110-LOOKUP-ROWCOL
001720     IF  NOT HEX-A-WAS-FOUND OR NOT HEX-B-WAS-FOUND
001730         MOVE 100 TO LH-RC
001740         MOVE "hex id not found on grid" TO LH-MSG
001750     ELSE
001760         COMPUTE C4-DROW = C4-ROW-A - C4-ROW-B
001770         COMPUTE C4-DCOL = C4-COL-A - C4-COL-B
001780         IF  C4-DROW < ZERO
001790             MULTIPLY -1 BY C4-DROW
001800         END-IF
001810         IF  C4-DCOL < ZERO
001820             MULTIPLY -1 BY C4-DCOL
001830         END-IF
001840
001850         EVALUATE TRUE
001860             WHEN LH-CMD = "DI"
001870                 PERFORM B120-CALC-DISTANCE
001880             WHEN LH-CMD = "NB"
001890                 PERFORM B130-CALC-NEIGHBOR
001900             WHEN OTHER
001910                 MOVE 200 TO LH-RC
001920                 MOVE "unknown hex service command" TO LH-MSG
001930         END-EVALUATE
001940     END-IF
001950     .
001960 B100-99.
001970     EXIT.
001980******************************************************************
001990* B110-LOOKUP-ROWCOL - LINEAR SEARCH OF IN-MEMORY HEX TABLE      *
002000******************************************************************
002010 B110-LOOKUP-ROWCOL SECTION.
002020 B110-00.
002030     MOVE "N" TO WS-HEX-A-FOUND
002040     MOVE "N" TO WS-HEX-B-FOUND
002050
002060     SET HG-IDX TO 1
002070     SEARCH HG-TABLE
002080         AT END
002090             CONTINUE
002100         WHEN HG-T-HEX-ID(HG-IDX) = LH-HEX-ID-A
002110             MOVE HG-T-ROW(HG-IDX) TO C4-ROW-A
002120             MOVE HG-T-COL(HG-IDX) TO C4-COL-A
002130             SET HEX-A-WAS-FOUND TO TRUE
002140     END-SEARCH
002150
002160     SET HG-IDX TO 1
002170     SEARCH HG-TABLE
002180         AT END
002190             CONTINUE
002200         WHEN HG-T-HEX-ID(HG-IDX) = LH-HEX-ID-B
002210             MOVE HG-T-ROW(HG-IDX) TO C4-ROW-B
002220             MOVE HG-T-COL(HG-IDX) TO C4-COL-B
002230             SET HEX-B-WAS-FOUND TO TRUE
002240     END-SEARCH
002250     .
002260 B110-99.
002270     EXIT.
002280******************************************************************
002290* B120-CALC-DISTANCE - TRUE HEX-AXIAL STEP DISTANCE, PER THE      *
002292* DESIGN GROUP'S CUBE-COORDINATE NOTE (CR0419) - COL IS THE X     *
002294* AXIS, ROW IS THE Z AXIS, AND THE THIRD (Y) AXIS IS ALWAYS       *
002296* -X-Z SO THE THREE STAY IN BALANCE.  STEP DISTANCE IS HALF THE   *
002298* SUM OF THE THREE AXIS DELTAS, EACH TAKEN UNSIGNED.  THIS USES   *
002299* C4-ROW-A/B AND C4-COL-A/B DIRECTLY (NOT C4-DROW/C4-DCOL, WHICH  *
002300* B100 HAS ALREADY FORCED UNSIGNED FOR B130'S BENEFIT).           *
002302******************************************************************
002310 B120-CALC-DISTANCE SECTION.
002320 B120-00.
002322     COMPUTE C4-CUBE-DX = C4-COL-A - C4-COL-B
002324     COMPUTE C4-CUBE-DZ = C4-ROW-A - C4-ROW-B
002326     COMPUTE C4-CUBE-DY = (C4-CUBE-DX + C4-CUBE-DZ) * -1
002328     IF  C4-CUBE-DX < ZERO
002330         MULTIPLY -1 BY C4-CUBE-DX
002332     END-IF
002334     IF  C4-CUBE-DY < ZERO
002336         MULTIPLY -1 BY C4-CUBE-DY
002338     END-IF
002340     IF  C4-CUBE-DZ < ZERO
002342         MULTIPLY -1 BY C4-CUBE-DZ
002344     END-IF
002346     COMPUTE LH-DISTANCE ROUNDED =
002348         (C4-CUBE-DX + C4-CUBE-DY + C4-CUBE-DZ) / 2
002380     .
002390 B120-99.
002400     EXIT.
002410******************************************************************
002420* B130-CALC-NEIGHBOR - ADJACENT IF BOTH AXES WITHIN ONE STEP     *
002430* AND THE TWO HEXES ARE NOT THE SAME HEX                         *
002440******************************************************************
002450 B130-CALC-NEIGHBOR SECTION.
002460 B130-00.
002470     IF  C4-DROW <= 1 AND C4-DCOL <= 1
002480             AND NOT (C4-DROW = ZERO AND C4-DCOL = ZERO)
002490         MOVE "Y" TO LH-IS-NEIGHBOR
002500     ELSE
002510         MOVE "N" TO LH-IS-NEIGHBOR
002520     END-IF
002530     .
002540 B130-99.
002550     EXIT.
002560******************************************************************
002570 B090-ENDE SECTION.
002580 B090-00.
002590     IF  FILE-OK OR FILE-EOF
002600         CLOSE HEX-GRID-FILE
002610     END-IF
002620     .
002630 B090-99.
002640     EXIT.
