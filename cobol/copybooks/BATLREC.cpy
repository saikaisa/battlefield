000100*--------------------------------------------------------------*
000200*  BATLREC  --  BATTLE-LOG RECORD (APPEND-ONLY, SEQUENTIAL)    *
000300*--------------------------------------------------------------*
000400 01  BATTLE-LOG-RECORD.
000500     05  BL-BATTLE-ID                 PIC 9(09).
000600     05  BL-ATTACKER-BATTLEGROUP-ID   PIC X(10).
000700     05  BL-ATTACKER-FORCE-ID         PIC 9(09).
000800     05  BL-DEFENDER-HEX-ID           PIC X(12).
000900     05  BL-BATTLE-RESULT             PIC X(20).
001000     05  BL-ATTACKER-LOSS             PIC S9(7)V9(2) COMP-3.
001100     05  BL-ATTACKER-LOSS-RATE        PIC S9(1)V9(4) COMP-3.
001200     05  BL-DEFENDER-LOSS-RATE        PIC S9(1)V9(4) COMP-3.
001300     05  BL-POWER-RATIO               PIC S9(5)V9(4) COMP-3.
001400     05  BL-BATTLE-TIME               PIC 9(08).
001500     05  BL-BATTLE-TIME-X REDEFINES BL-BATTLE-TIME.
001600         10  BL-BT-YEAR               PIC 9(04).
001700         10  BL-BT-MONTH              PIC 9(02).
001800         10  BL-BT-DAY                PIC 9(02).
001900     05  FILLER                       PIC X(15).
