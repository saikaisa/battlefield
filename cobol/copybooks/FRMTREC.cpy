000100*--------------------------------------------------------------*
000200*  FRMTREC  --  FORMATION MASTER RECORD                        *
000300*  RELATIVE FILE.  FM-FORMATION-ID IS "F" FOLLOWED BY AN       *
000400*  8-DIGIT ZERO-PADDED SEQUENCE NUMBER; THE CALLING PROGRAM     *
000500*  USES THAT NUMBER DIRECTLY AS THE RELATIVE KEY - NO HASH.    *
000600*--------------------------------------------------------------*
000700 01  FORMATION-RECORD.
000800     05  FM-FORMATION-ID              PIC X(09).
000900     05  FM-FORMATION-NAME            PIC X(40).
001000     05  FM-FACTION                   PIC X(20).
001100     05  FILLER                       PIC X(20).
