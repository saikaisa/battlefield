000100*--------------------------------------------------------------*
000200*  FRMMREC  --  FORMATION-MEMBER DETAIL RECORD                 *
000300*  SEQUENTIAL FILE, SORTED ASCENDING BY FN-FORMATION-ID        *
000400*--------------------------------------------------------------*
000500 01  FORMATION-MEMBER-RECORD.
000600     05  FN-FORMATION-ID              PIC X(09).
000700     05  FN-FORCE-ID                  PIC 9(09).
000800     05  FILLER                       PIC X(11).
