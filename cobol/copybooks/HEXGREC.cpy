000100*--------------------------------------------------------------*
000200*  HEXGREC  --  HEX-GRID REFERENCE RECORD                      *
000300*  SMALL STATIC REFERENCE FILE.  CALLING PROGRAMS OPEN IT      *
000400*  RELATIVE/SEQUENTIAL, READ IT END-TO-END AT B0-TIME INTO AN  *
000500*  OCCURS TABLE, AND SEARCH THE TABLE - NO RANDOM I/O ON THIS  *
000600*  FILE AT RUN TIME.                                           *
000700*--------------------------------------------------------------*
000800 01  HEX-GRID-RECORD.
000900     05  HG-HEX-ID                    PIC X(12).
001000     05  HG-ROW                       PIC S9(4).
001100     05  HG-COL                       PIC S9(4).
001200     05  HG-TERRAIN-TYPE              PIC X(12).
001300     05  HG-ELEVATION                 PIC S9(5)V9(2) COMP-3.
001400     05  HG-CONTROL-FACTION           PIC X(20).
001500     05  HG-IS-OBJECTIVE-POINT        PIC X(01).
001600     05  HG-PASSABLE-LAND             PIC X(01).
001700     05  HG-PASSABLE-SEA              PIC X(01).
001800     05  HG-PASSABLE-AIR              PIC X(01).
001900     05  FILLER                       PIC X(20).
