000100*--------------------------------------------------------------*
000200*  FORCEREC  --  FORCE MASTER RECORD                          *
000300*  RELATIVE FILE, KEY = FR-FORCE-ID (HELD AS THE RELATIVE KEY *
000400*  IN THE CALLING PROGRAM'S WORKING-STORAGE, NOT IN THIS REC) *
000500*--------------------------------------------------------------*
000600 01  FORCE-RECORD.
000700     05  FR-FORCE-ID                 PIC 9(09).
000800     05  FR-FORCE-NAME                PIC X(40).
000900     05  FR-FACTION                   PIC X(20).
001000     05  FR-SERVICE                   PIC X(20).
001100     05  FR-HEX-ID                    PIC X(12).
001200     05  FR-TROOP-STRENGTH            PIC S9(7)V9(2) COMP-3.
001300     05  FR-MORALE                    PIC S9(3)V9(2) COMP-3.
001400     05  FR-ATTACK-FIREPOWER.
001500         10  FR-ATK-INFANTRY          PIC S9(7)V9(2) COMP-3.
001600         10  FR-ATK-ARMOR             PIC S9(7)V9(2) COMP-3.
001700         10  FR-ATK-ARTILLERY         PIC S9(7)V9(2) COMP-3.
001800         10  FR-ATK-AIR               PIC S9(7)V9(2) COMP-3.
001900         10  FR-ATK-TOTAL             PIC S9(7)V9(2) COMP-3.
002000     05  FR-DEFENSE-FIREPOWER.
002100         10  FR-DEF-INFANTRY          PIC S9(7)V9(2) COMP-3.
002200         10  FR-DEF-ARMOR             PIC S9(7)V9(2) COMP-3.
002300         10  FR-DEF-ARTILLERY         PIC S9(7)V9(2) COMP-3.
002400         10  FR-DEF-AIR               PIC S9(7)V9(2) COMP-3.
002500         10  FR-DEF-TOTAL             PIC S9(7)V9(2) COMP-3.
002600     05  FR-REMAINING-COMBAT-TIMES    PIC S9(3) COMP-3.
002700     05  FR-FATIGUE-FACTOR            PIC S9(1)V9(2) COMP-3.
002800     05  FR-VISIBILITY-RADIUS         PIC 9(02).
002900     05  FR-ACTION-POINTS             PIC 9(03).
003000     05  FR-RECOVERY-RATE             PIC S9(3)V9(2) COMP-3.
003100     05  FR-COMMAND-CAPABILITY        PIC S9(3)V9(2) COMP-3.
003200     05  FR-COMMAND-RANGE             PIC 9(02).
003300     05  FILLER                       PIC X(30).
