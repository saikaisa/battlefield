000100*--------------------------------------------------------------*
000200*  UTYPEREC  --  UNIT-TYPE REFERENCE RECORD                   *
000300*  SMALL STATIC REFERENCE FILE.  CALLING PROGRAMS OPEN IT      *
000400*  RELATIVE/SEQUENTIAL, READ IT END-TO-END AT B0-TIME INTO AN  *
000500*  OCCURS TABLE, AND SEARCH THE TABLE - NO RANDOM I/O ON THIS  *
000600*  FILE AT RUN TIME.                                           *
000700*--------------------------------------------------------------*
000800 01  UNIT-TYPE-RECORD.
000900     05  UT-UNIT-TYPE-ID              PIC X(08).
001000     05  UT-UNIT-NAME                 PIC X(40).
001100     05  UT-CATEGORY                  PIC X(20).
001200     05  UT-BASE-POWER                PIC S9(5)V9(2) COMP-3.
001300     05  FILLER                       PIC X(20).
