000100*--------------------------------------------------------------*
000200*  MOVLREC  --  MOVEMENT-LOG RECORD (APPEND-ONLY, SEQUENTIAL)  *
000300*--------------------------------------------------------------*
000400 01  MOVEMENT-LOG-RECORD.
000500     05  ML-MOVEMENT-ID               PIC 9(09).
000600     05  ML-FORCE-ID                  PIC 9(09).
000700     05  ML-ACTION-POINTS-COST        PIC 9(03).
000800     05  ML-TRUNCATED                 PIC X(01).
000900     05  ML-MOVEMENT-TIME             PIC 9(08).
001000     05  ML-MOVEMENT-TIME-X REDEFINES ML-MOVEMENT-TIME.
001100         10  ML-MT-YEAR               PIC 9(04).
001200         10  ML-MT-MONTH              PIC 9(02).
001300         10  ML-MT-DAY                PIC 9(02).
001400     05  FILLER                       PIC X(20).
