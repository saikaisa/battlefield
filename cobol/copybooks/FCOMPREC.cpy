000100*--------------------------------------------------------------*
000200*  FCOMPREC  --  FORCE-COMPOSITION DETAIL RECORD               *
000300*  SEQUENTIAL FILE, SORTED ASCENDING BY FC-FORCE-ID THEN      *
000400*  FC-UNIT-TYPE-ID; READ AS A MATCHING PASS AGAINST FORCEREC  *
000500*--------------------------------------------------------------*
000600 01  FORCE-COMPOSITION-RECORD.
000700     05  FC-FORCE-ID                  PIC 9(09).
000800     05  FC-UNIT-TYPE-ID               PIC X(08).
000900     05  FC-UNIT-COUNT                PIC 9(05).
001000     05  FILLER                       PIC X(10).
