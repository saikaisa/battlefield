000100*--------------------------------------------------------------*
000200*  BGRPREC  --  BATTLE-GROUP MASTER RECORD                    *
000300*  RELATIVE FILE.  BG-BATTLEGROUP-ID IS "BG" FOLLOWED BY AN    *
000400*  8-DIGIT ZERO-PADDED SEQUENCE NUMBER; THE CALLING PROGRAM    *
000500*  USES THAT NUMBER DIRECTLY AS THE RELATIVE KEY - NO HASH.    *
000600*--------------------------------------------------------------*
000700 01  BATTLE-GROUP-RECORD.
000800     05  BG-BATTLEGROUP-ID            PIC X(10).
000900     05  BG-FACTION                   PIC X(20).
001000     05  BG-COMMAND-FORCE-ID          PIC 9(09).
001100     05  BG-JOINT-ATTACK-FIREPOWER.
001200         10  BG-JATK-INFANTRY         PIC S9(7)V9(2) COMP-3.
001300         10  BG-JATK-ARMOR            PIC S9(7)V9(2) COMP-3.
001400         10  BG-JATK-ARTILLERY        PIC S9(7)V9(2) COMP-3.
001500         10  BG-JATK-AIR              PIC S9(7)V9(2) COMP-3.
001600         10  BG-JATK-TOTAL            PIC S9(7)V9(2) COMP-3.
001700     05  BG-JOINT-DEFENSE-FIREPOWER.
001800         10  BG-JDEF-INFANTRY         PIC S9(7)V9(2) COMP-3.
001900         10  BG-JDEF-ARMOR            PIC S9(7)V9(2) COMP-3.
002000         10  BG-JDEF-ARTILLERY        PIC S9(7)V9(2) COMP-3.
002100         10  BG-JDEF-AIR              PIC S9(7)V9(2) COMP-3.
002200         10  BG-JDEF-TOTAL            PIC S9(7)V9(2) COMP-3.
002300     05  FILLER                       PIC X(20).
