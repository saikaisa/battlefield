000100*--------------------------------------------------------------*
000200*  CMDLREC  --  COMMAND-LOG RECORD (APPEND-ONLY, SEQUENTIAL)   *
000300*--------------------------------------------------------------*
000400 01  COMMAND-LOG-RECORD.
000500     05  CL-COMMAND-ID                PIC 9(09).
000600     05  CL-COMMAND-TYPE               PIC X(30).
000700     05  CL-SOURCE                    PIC X(20).
000800     05  CL-STATUS                    PIC X(12).
000900     05  CL-ERROR-MESSAGE             PIC X(80).
001000     05  CL-COMMAND-TIME              PIC 9(08).
001100     05  CL-COMMAND-TIME-X REDEFINES CL-COMMAND-TIME.
001200         10  CL-CT-YEAR               PIC 9(04).
001300         10  CL-CT-MONTH              PIC 9(02).
001400         10  CL-CT-DAY                PIC 9(02).
001500     05  FILLER                       PIC X(10).
