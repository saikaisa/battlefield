000100*--------------------------------------------------------------*
000200*  BGMBREC  --  BATTLE-GROUP-MEMBER DETAIL RECORD              *
000300*  SEQUENTIAL FILE, SORTED ASCENDING BY BM-BATTLEGROUP-ID     *
000400*--------------------------------------------------------------*
000500 01  BATTLE-GROUP-MEMBER-RECORD.
000600     05  BM-BATTLEGROUP-ID            PIC X(10).
000700     05  BM-FORCE-ID                  PIC 9(09).
000800     05  FILLER                       PIC X(10).
