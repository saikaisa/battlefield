000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     MOVSVC0M.
000120 AUTHOR.         J R HARTLEY.
000130 INSTALLATION.   SYSTEMS & PROGRAMMING - WARGAME SUPPORT.
000140 DATE-WRITTEN.   02/19/91.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000170*----------------------------------------------------------------*
000180* MOVSVC0M  --  MOVEMENT RESOLUTION SUBROUTINE                  *
000190*                                                                *
000200* VALIDATES AND EXECUTES ONE FORCE'S MOVE ALONG A HEX PATH       *
000210* (LM-CMD "EM"), OR RUNS THE SAME COST/CONTINUITY/PASSABILITY    *
000220* CHECKS AS A PREVIEW ONLY (LM-CMD "PM") WITHOUT TOUCHING THE    *
000230* FORCE MASTER OR THE MOVEMENT LOG - SEE B205 BELOW.  "PM" ALSO  *
000240* TRUNCATES THE CALLER'S PROPOSED PATH ONE HEX AT A TIME WHEN    *
000250* THE FORCE DOES NOT HAVE ENOUGH ACTION POINTS TO COVER IT IN    *
000260* FULL.  CALLS HEXSVC0M TO CONFIRM EACH CONSECUTIVE HEX PAIR IN  *
000270* THE PATH IS ACTUALLY A NEIGHBOR ON THE GRID.                   *
000280*----------------------------------------------------------------*
000290* CHANGE LOG                                                    *
000300*----------------------------------------------------------------*
000310* VER.   | DATE     | BY  | DESCRIPTION                          *
000320*--------|----------|-----|--------------------------------------*
000330* A.00.00 | 02/19/91 | JRH | NEUERSTELLUNG - INITIAL BUILD, ONE    *CR0561
000340*         |          |     | "MV" COMMAND DID BOTH EXECUTE AND     *CR0561
000350*         |          |     | PREVIEW, CALLER SET A SWITCH BYTE     *CR0561
000360* A.00.01 | 01/11/94 | MTS | LM-PATH-HEXES EXPANDED TO 20 HEXES    *CR0672
000370*         |          |     | MATCH CMDDRV0O'S NEW PATH TABLE SIZE  *CR0672
000380* A.01.00 | 08/19/95 | JRH | "MV" SPLIT INTO "EM" (EXECUTE) AND    *CR0690
000390*         |          |     | "PM" (PREVIEW) TO MATCH CMDDRV0O -    *CR0690
000400*         |          |     | NO CHANGE TO THE COST/CONTINUITY CALC *CR0690
000410* A.01.01 | 04/02/96 | DLK | MOVEMENT-LOG DATE NOW FROM THE SYSTEM *CR0715
000420*         |          |     | CLOCK, NOT A PASSED-IN PARAMETER      *CR0715
000430* A.01.02 | 11/03/98 | CCR | Y2K SWEEP - ML-MOVEMENT-TIME ALREADY  *CR0760
000440*         |          |     | CCYYMMDD, NO CHANGE REQUIRED          *CR0760
000450* A.01.03 | 06/14/01 | CCR | MOVEMENT-ID SELF-ASSIGNED FROM MAX OF *CR0803
000460*         |          |     | MOVEMENT-LOG ON FIRST CALL OF THE RUN *CR0803
000470*         |          |     | - SAME FIX AS BATSVC0M'S CR0802       *CR0803
000480*----------------------------------------------------------------*
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.   TANDEM-SERIES.
000520 OBJECT-COMPUTER.   TANDEM-SERIES.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     UPSI-0 ON STATUS IS SHOW-VERSION.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT FORCE-FILE ASSIGN TO "FORCEMST"
000590         ORGANIZATION IS RELATIVE
000600         ACCESS MODE IS DYNAMIC
000610         RELATIVE KEY IS WS-FORCE-RKEY
000620         FILE STATUS IS FILE-STATUS.
000630     SELECT HEX-GRID-FILE ASSIGN TO "HEXGMST"
000640         ORGANIZATION IS RELATIVE
000650         ACCESS MODE IS SEQUENTIAL
000660         FILE STATUS IS FILE-STATUS.
000670     SELECT MOVEMENT-LOG-FILE ASSIGN TO "MOVLLOG"
000680         ORGANIZATION IS SEQUENTIAL
000690         ACCESS MODE IS SEQUENTIAL
000700         FILE STATUS IS FILE-STATUS.
000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  FORCE-FILE
000740     LABEL RECORDS ARE STANDARD.
000750     COPY FORCEREC.
000760 FD  HEX-GRID-FILE
000770     LABEL RECORDS ARE STANDARD.
000780     COPY HEXGREC.
000790 FD  MOVEMENT-LOG-FILE
000800     LABEL RECORDS ARE STANDARD.
000810     COPY MOVLREC.
000820 WORKING-STORAGE SECTION.
000830*----------------------------------------------------------------*
000840* COMP-FELDER                                                    *
000850*----------------------------------------------------------------*
000860 01          COMP-FELDER.
000870     05      C4-I1                   PIC S9(04) COMP.
000880     05      C4-PATH-LEN             PIC S9(04) COMP.
000890     05      C4-NEW-PATH-LEN         PIC S9(04) COMP.
000900     05      C9-WS-FORCE-RKEY        PIC S9(09) COMP.
000910     05      C9-NEXT-MOVEMENT-ID     PIC S9(09) COMP VALUE ZERO.
000920     05      FILLER                  PIC X(04).
000930 01          WS-FORCE-RKEY REDEFINES C9-WS-FORCE-RKEY
000940                             PIC S9(09) COMP.
000945 01          C9-NEXT-MOVEMENT-ID-X REDEFINES C9-NEXT-MOVEMENT-ID
000946                             PIC X(04).
000950 01          HG-TABLE-FELDER.
000960     05      HG-TAB-COUNT            PIC S9(04) COMP VALUE ZERO.
000970     05      HG-TABLE OCCURS 500 TIMES
000980                 INDEXED BY HG-IDX.
000990         10  HG-T-HEX-ID             PIC X(12).
001000         10  HG-T-TERRAIN-TYPE       PIC X(12).
001010         10  HG-T-ELEVATION          PIC S9(5)V9(2) COMP-3.
001020         10  HG-T-PASSABLE-LAND      PIC X(01).
001030         10  HG-T-PASSABLE-SEA       PIC X(01).
001040         10  HG-T-PASSABLE-AIR       PIC X(01).
001080*----------------------------------------------------------------*
001090* DISPLAY-FELDER                                                 *
001100*----------------------------------------------------------------*
001110 01          DISPLAY-FELDER.
001120     05      D-NUM8                  PIC  9(08).
001130     05      FILLER                  PIC X(08).
001140*----------------------------------------------------------------*
001150* KONSTANTE-FELDER                                               *
001160*----------------------------------------------------------------*
001170 01          KONSTANTE-FELDER.
001180     05      K-MODUL                 PIC X(08) VALUE "MOVSVC0M".
001190     05      FILLER                  PIC X(08).
001200*----------------------------------------------------------------*
001210* CONDITIONAL-FELDER                                             *
001220*----------------------------------------------------------------*
001230 01          SCHALTER.
001240     05      FILE-STATUS             PIC X(02).
001250          88 FILE-OK                             VALUE "00".
001260          88 FILE-NOK                            VALUE "01" THRU "99".
001270     05      REC-STAT REDEFINES FILE-STATUS.
001280        10   FILE-STATUS1            PIC X.
001290          88 FILE-EOF                            VALUE "1".
001300        10                           PIC X.
001310     05      WS-FORCE-FOUND          PIC X       VALUE "N".
001320          88 FORCE-WAS-FOUND                     VALUE "Y".
001330     05      WS-HEX-FOUND            PIC X       VALUE "N".
001340          88 HEX-WAS-FOUND                       VALUE "Y".
001350     05      WS-PATH-CONTINUOUS      PIC X       VALUE "Y".
001360          88 PATH-IS-CONTINUOUS                  VALUE "Y".
001370     05      WS-PATH-PASSABLE        PIC X       VALUE "Y".
001380          88 PATH-IS-PASSABLE                    VALUE "Y".
001390     05      WS-PREDICT-ONLY         PIC X       VALUE "N".
001400          88 PREDICT-ONLY                        VALUE "Y".
001410     05      WS-FIRST-CALL-DONE      PIC X       VALUE "N".
001420          88 FIRST-CALL-ALREADY-DONE             VALUE "Y".
001430     05      WS-TRUNC-STOP           PIC X       VALUE "N".
001440          88 TRUNCATION-STOPPED                  VALUE "Y".
001450     05      FILLER                  PIC X(04).
001460*----------------------------------------------------------------*
001470* WORK-FELDER                                                    *
001480*----------------------------------------------------------------*
001490 01          WORK-FELDER.
001500     05      WK-TOTAL-COST           PIC S9(04) COMP.
001510     05      WK-STEP-COST            PIC S9(04) COMP.
001520     05      WK-TERRAIN-COST         PIC S9(04) COMP.
001530     05      WK-ELEV-COST            PIC S9(04) COMP.
001540     05      WK-ELEV-DIFF            PIC S9(5)V9(2) COMP-3.
001550     05      WK-CUR-ELEVATION        PIC S9(5)V9(2) COMP-3.
001560     05      WK-NEXT-ELEVATION       PIC S9(5)V9(2) COMP-3.
001570     05      WK-NEXT-TERRAIN         PIC X(12).
001580     05      WK-CUR-HEX-ID           PIC X(12).
001590     05      WK-NEXT-HEX-ID          PIC X(12).
001600     05      WK-PASS-FLAG            PIC X(01).
001610     05      FILLER                  PIC X(08).
001620*----------------------------------------------------------------*
001630 01          LINK-HEX-REC.
001640     05  LH-HDR.
001650         10  LH-CMD                  PIC X(02).
001660         10  LH-RC                   PIC S9(04) COMP.
001670         10  LH-MSG                  PIC X(80).
001680     05  LH-DATA.
001690         10  LH-HEX-ID-A             PIC X(12).
001700         10  LH-HEX-ID-B             PIC X(12).
001710         10  LH-DISTANCE             PIC S9(04) COMP.
001720         10  LH-IS-NEIGHBOR          PIC X(01).
001730         10  FILLER                  PIC X(08).
001740*----------------------------------------------------------------*
001750 01          LINK-MOVE-REC.
001760     05  LM-HDR.
001770         10  LM-CMD                  PIC X(02).
001780         10  LM-RC                   PIC S9(04) COMP.
001790         10  LM-MSG                  PIC X(80).
001800     05  LM-DATA.
001810         10  LM-FORCE-ID             PIC 9(09).
001820         10  LM-TARGET-HEX-ID        PIC X(12).
001830         10  LM-RANDOM-SEED          PIC S9(04) COMP.
001840         10  LM-PATH-LENGTH          PIC 9(02).
001850         10  LM-PATH-HEXES OCCURS 20 TIMES
001860                                     PIC X(12).
001870         10  LM-RESULT-HEX-ID        PIC X(12).
001880         10  LM-ACTION-PTS-COST      PIC 9(03).
001890         10  LM-TRUNCATED            PIC X(01).
001900         10  LM-HAS-ENOUGH-AP        PIC X(01).
001910         10  FILLER                  PIC X(08).
001920 PROCEDURE DIVISION USING LINK-MOVE-REC.
001930******************************************************************
001940 A100-STEUERUNG SECTION.
001950 A100-00.
001960     MOVE ZERO       TO LM-RC
001970     MOVE SPACES     TO LM-MSG
001980     MOVE SPACES     TO LM-RESULT-HEX-ID
001990     MOVE ZERO       TO LM-ACTION-PTS-COST
002000     MOVE "N"        TO LM-TRUNCATED
002010     MOVE "Y"        TO LM-HAS-ENOUGH-AP
002020
002030     PERFORM B000-VORLAUF
002040     IF  LM-RC = ZERO
002050         PERFORM B100-VERARBEITUNG
002060     END-IF
002070     PERFORM B090-ENDE
002080     GOBACK
002090     .
002100 A100-99.
002110     EXIT.
002120******************************************************************
002130 B000-VORLAUF SECTION.
002140 B000-00.
002150     IF  LM-CMD = "PM"
002160         SET PREDICT-ONLY TO TRUE
002170     ELSE
002180         MOVE "N" TO WS-PREDICT-ONLY
002190     END-IF
002200
002210     OPEN I-O FORCE-FILE
002220     IF  FILE-NOK
002230         MOVE 9999 TO LM-RC
002240         MOVE "force file open error" TO LM-MSG
002250     END-IF
002260
002270     IF  LM-RC = ZERO
002280         OPEN INPUT HEX-GRID-FILE
002290         IF  FILE-NOK
002300             MOVE 9999 TO LM-RC
002310             MOVE "hex-grid file open error" TO LM-MSG
002320         ELSE
002330             PERFORM B010-LOAD-HEX-TABLE
002340         END-IF
002350     END-IF
002360
002370     IF  LM-RC = ZERO AND NOT PREDICT-ONLY
002380         IF  NOT FIRST-CALL-ALREADY-DONE
002390             PERFORM B013-FIND-NEXT-MOVEMENT-ID
002400             SET FIRST-CALL-ALREADY-DONE TO TRUE
002410         END-IF
002420         OPEN EXTEND MOVEMENT-LOG-FILE
002430         IF  FILE-NOK
002440             MOVE 9999 TO LM-RC
002450             MOVE "movement-log file open error" TO LM-MSG
002460         END-IF
002470     END-IF
002480     .
002490 B000-99.
002500     EXIT.
002510******************************************************************
002520 B010-LOAD-HEX-TABLE SECTION.
002530 B010-00.
002540     MOVE ZERO TO HG-TAB-COUNT
002550     READ HEX-GRID-FILE NEXT RECORD
002560         AT END
002570             SET FILE-EOF TO TRUE
002580     END-READ
002590     PERFORM B010-10-STORE UNTIL FILE-EOF
002600     .
002610 B010-10-STORE.
002620     ADD 1 TO HG-TAB-COUNT
002630     MOVE HG-HEX-ID          TO HG-T-HEX-ID(HG-TAB-COUNT)
002640     MOVE HG-TERRAIN-TYPE    TO HG-T-TERRAIN-TYPE(HG-TAB-COUNT)
002650     MOVE HG-ELEVATION       TO HG-T-ELEVATION(HG-TAB-COUNT)
002660     MOVE HG-PASSABLE-LAND   TO HG-T-PASSABLE-LAND(HG-TAB-COUNT)
002670     MOVE HG-PASSABLE-SEA    TO HG-T-PASSABLE-SEA(HG-TAB-COUNT)
002680     MOVE HG-PASSABLE-AIR    TO HG-T-PASSABLE-AIR(HG-TAB-COUNT)
002690     READ HEX-GRID-FILE NEXT RECORD
002700         AT END
002710             SET FILE-EOF TO TRUE
002720     END-READ
002730     .
002740 B010-99.
002750     EXIT.
002760******************************************************************
002770* B013-FIND-NEXT-MOVEMENT-ID - SCAN THE LOG ONCE PER RUN FOR THE *
002780* HIGHEST MOVEMENT-ID ON FILE - SAME TREATMENT AS BATSVC0M'S     *
002790* B013-FIND-NEXT-BATTLE-ID, SEE ITS BANNER COMMENT - CR0803.     *
002800******************************************************************
002810 B013-FIND-NEXT-MOVEMENT-ID SECTION.
002820 B013-00.
002830     MOVE ZERO TO C9-NEXT-MOVEMENT-ID
002840     OPEN INPUT MOVEMENT-LOG-FILE
002850     IF  FILE-OK
002860         READ MOVEMENT-LOG-FILE NEXT RECORD
002870             AT END
002880                 SET FILE-EOF TO TRUE
002890         END-READ
002900         PERFORM B013-10-SCAN UNTIL FILE-EOF
002910         CLOSE MOVEMENT-LOG-FILE
002920     END-IF
002930     .
002940 B013-10-SCAN.
002950     IF  ML-MOVEMENT-ID > C9-NEXT-MOVEMENT-ID
002960         MOVE ML-MOVEMENT-ID TO C9-NEXT-MOVEMENT-ID
002970     END-IF
002980     READ MOVEMENT-LOG-FILE NEXT RECORD
002990         AT END
003000             SET FILE-EOF TO TRUE
003010     END-READ
003020     .
003030 B013-99.
003040     EXIT.
003050******************************************************************
003060* B100-VERARBEITUNG - DISPATCH ON LM-CMD                         *
003070******************************************************************
003080 B100-VERARBEITUNG SECTION.
003090 B100-00.
003100     EVALUATE TRUE
003110         WHEN LM-CMD = "EM"
003120             PERFORM B105-EXECUTE-MOVE
003130         WHEN LM-CMD = "PM"
003140             PERFORM B205-PREVIEW-MOVE
003150         WHEN OTHER
003160             MOVE 200 TO LM-RC
003170             MOVE "unknown movement service command" TO LM-MSG
003180     END-EVALUATE
003190     .
003200 B100-99.
003210     EXIT.
003220******************************************************************
003230* B105-EXECUTE-MOVE - MAIN-LINE MOVE, PER MAINT REQUEST MR-1142  *
003240******************************************************************
003250 B105-EXECUTE-MOVE SECTION.
003260 B105-00.
003270     MOVE LM-FORCE-ID TO WS-FORCE-RKEY
003280     MOVE "N"         TO WS-FORCE-FOUND
003290     READ FORCE-FILE
003300     IF  FILE-OK
003310         SET FORCE-WAS-FOUND TO TRUE
003320     END-IF
003330
003340     IF  NOT FORCE-WAS-FOUND
003350         MOVE 100 TO LM-RC
003360         MOVE "force not found" TO LM-MSG
003370     ELSE
003380         IF  LM-PATH-LENGTH = ZERO
003390             MOVE 101 TO LM-RC
003400             MOVE "path is empty" TO LM-MSG
003410         ELSE
003420             IF  LM-PATH-HEXES(1) NOT = FR-HEX-ID
003430                 MOVE 102 TO LM-RC
003440                 MOVE "start of path is not the force's current hex"
003450                                 TO LM-MSG
003460             END-IF
003470         END-IF
003480     END-IF
003490
003500     IF  LM-RC = ZERO
003510         PERFORM B130-CHECK-CONTINUITY
003520         IF  NOT PATH-IS-CONTINUOUS
003530             MOVE 103 TO LM-RC
003540             MOVE "path is not continuous" TO LM-MSG
003550         END-IF
003560     END-IF
003570
003580     IF  LM-RC = ZERO
003590         MOVE LM-PATH-LENGTH TO C4-PATH-LEN
003600         PERFORM B110-CALC-PATH-COST
003610         MOVE WK-TOTAL-COST TO LM-ACTION-PTS-COST
003620         IF  FR-ACTION-POINTS < LM-ACTION-PTS-COST
003630             MOVE 104 TO LM-RC
003640             MOVE "insufficient action points" TO LM-MSG
003650         END-IF
003660     END-IF
003670
003680     IF  LM-RC = ZERO
003690         PERFORM B140-CHECK-PASSABLE
003700         IF  NOT PATH-IS-PASSABLE
003710             MOVE 105 TO LM-RC
003720             MOVE "path is not passable" TO LM-MSG
003730         END-IF
003740     END-IF
003750
003760     IF  LM-RC = ZERO
003770         MOVE LM-PATH-HEXES(LM-PATH-LENGTH) TO FR-HEX-ID
003780         MOVE LM-PATH-HEXES(LM-PATH-LENGTH) TO LM-RESULT-HEX-ID
003790         SUBTRACT LM-ACTION-PTS-COST FROM FR-ACTION-POINTS
003800         IF  FR-ACTION-POINTS < ZERO
003810             MOVE ZERO TO FR-ACTION-POINTS
003820         END-IF
003830         MOVE LM-FORCE-ID TO WS-FORCE-RKEY
003840         REWRITE FORCE-RECORD
003850         MOVE "N" TO LM-TRUNCATED
003860         PERFORM B180-WRITE-MOVEMENT-LOG
003870     END-IF
003880     .
003890 B105-99.
003900     EXIT.
003910******************************************************************
003920* B110-CALC-PATH-COST - SHARED BY BOTH "EM" AND "PM" (VIA B205). *
003930* SUMS THE STANDARD STEP-COST FORMULA OVER EVERY CONSECUTIVE      *
003940* HEX PAIR IN LM-PATH-HEXES(1) THRU LM-PATH-HEXES(C4-PATH-LEN).   *
003950******************************************************************
003960 B110-CALC-PATH-COST SECTION.
003970 B110-00.
003980     MOVE ZERO TO WK-TOTAL-COST
003990     MOVE 1    TO C4-I1
004000     IF  C4-PATH-LEN > 1
004010         PERFORM B110-10-ADD
004020             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 >= C4-PATH-LEN
004030     END-IF
004040     .
004050 B110-10-ADD.
004060     PERFORM B120-CALC-STEP-COST
004070     ADD WK-STEP-COST TO WK-TOTAL-COST
004080     .
004090 B110-99.
004100     EXIT.
004110******************************************************************
004120* B120-CALC-STEP-COST - ONE STEP = 1 (BASE) + TERRAIN-COST(NEXT) *
004130* + ELEVATION-COST(NEXT MINUS CURRENT) - DESIGN PACKET FORMULA.    *
004140* LEAVES THE RESULT IN WK-STEP-COST ONLY - THE CALLER (B110-10-  *
004150* ADD OR B230-10-STEP) DECIDES WHETHER/HOW TO ACCUMULATE IT.     *
004160******************************************************************
004170 B120-CALC-STEP-COST SECTION.
004180 B120-00.
004190     MOVE LM-PATH-HEXES(C4-I1)     TO WK-CUR-HEX-ID
004200     MOVE LM-PATH-HEXES(C4-I1 + 1) TO WK-NEXT-HEX-ID
004210
004220     MOVE ZERO   TO WK-CUR-ELEVATION
004230     MOVE ZERO   TO WK-NEXT-ELEVATION
004240     MOVE SPACES TO WK-NEXT-TERRAIN
004250
004260     SET HG-IDX TO 1
004270     SEARCH HG-TABLE
004280         AT END
004290             CONTINUE
004300         WHEN HG-T-HEX-ID(HG-IDX) = WK-CUR-HEX-ID
004310             MOVE HG-T-ELEVATION(HG-IDX) TO WK-CUR-ELEVATION
004320     END-SEARCH
004330
004340     SET HG-IDX TO 1
004350     SEARCH HG-TABLE
004360         AT END
004370             CONTINUE
004380         WHEN HG-T-HEX-ID(HG-IDX) = WK-NEXT-HEX-ID
004390             MOVE HG-T-ELEVATION(HG-IDX)    TO WK-NEXT-ELEVATION
004400             MOVE HG-T-TERRAIN-TYPE(HG-IDX) TO WK-NEXT-TERRAIN
004410     END-SEARCH
004420
004430     EVALUATE WK-NEXT-TERRAIN
004440         WHEN "plain"
004450             MOVE 0 TO WK-TERRAIN-COST
004460         WHEN "forest"
004470             MOVE 1 TO WK-TERRAIN-COST
004480         WHEN "mountain"
004490             MOVE 2 TO WK-TERRAIN-COST
004500         WHEN "river"
004510             MOVE 3 TO WK-TERRAIN-COST
004520         WHEN "swamp"
004530             MOVE 4 TO WK-TERRAIN-COST
004540         WHEN OTHER
004550             MOVE 1 TO WK-TERRAIN-COST
004560     END-EVALUATE
004570
004580     COMPUTE WK-ELEV-DIFF = WK-NEXT-ELEVATION - WK-CUR-ELEVATION
004590
004600     EVALUATE TRUE
004610         WHEN WK-ELEV-DIFF <= 0
004620             MOVE 0 TO WK-ELEV-COST
004630         WHEN WK-ELEV-DIFF <= 100
004640             MOVE 1 TO WK-ELEV-COST
004650         WHEN WK-ELEV-DIFF <= 300
004660             MOVE 2 TO WK-ELEV-COST
004670         WHEN OTHER
004680             MOVE 3 TO WK-ELEV-COST
004690     END-EVALUATE
004700
004710     COMPUTE WK-STEP-COST = 1 + WK-TERRAIN-COST + WK-ELEV-COST
004720     .
004730 B120-99.
004740     EXIT.
004750******************************************************************
004760* B130-CHECK-CONTINUITY - EVERY CONSECUTIVE PAIR MUST COME BACK  *
004770* "Y" FROM HEXSVC0M'S NEIGHBOR CHECK (LH-CMD "NB", UNIT 8).      *
004780******************************************************************
004790 B130-CHECK-CONTINUITY SECTION.
004800 B130-00.
004810     SET PATH-IS-CONTINUOUS TO TRUE
004820     MOVE 1 TO C4-I1
004830     IF  LM-PATH-LENGTH > 1
004840         PERFORM B130-10-PAIR
004850             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 >= LM-PATH-LENGTH
004860                 OR NOT PATH-IS-CONTINUOUS
004870     END-IF
004880     .
004890 B130-10-PAIR.
004900     MOVE LM-PATH-HEXES(C4-I1)     TO LH-HEX-ID-A
004910     MOVE LM-PATH-HEXES(C4-I1 + 1) TO LH-HEX-ID-B
004920     MOVE "NB"                     TO LH-CMD
004930     CALL "HEXSVC0M" USING LINK-HEX-REC
004940     IF  LH-IS-NEIGHBOR NOT = "Y"
004950         MOVE "N" TO WS-PATH-CONTINUOUS
004960     END-IF
004970     .
004980 B130-99.
004990     EXIT.
005000******************************************************************
005010* B140-CHECK-PASSABLE - A HEX IS IMPASSABLE FOR THE FORCE ONLY   *
005020* WHEN ITS FLAG FOR THE FORCE'S SERVICE IS EXPLICITLY "N" -      *
005030* ABSENT/BLANK COUNTS AS PASSABLE, PER DESIGN PACKET.              *
005040******************************************************************
005050 B140-CHECK-PASSABLE SECTION.
005060 B140-00.
005070     SET PATH-IS-PASSABLE TO TRUE
005080     MOVE 1 TO C4-I1
005090     PERFORM B140-10-HEX
005100         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > LM-PATH-LENGTH
005110             OR NOT PATH-IS-PASSABLE
005120     .
005130 B140-10-HEX.
005140     MOVE "N"    TO WS-HEX-FOUND
005150     MOVE SPACES TO WK-PASS-FLAG
005160     SET HG-IDX TO 1
005170     SEARCH HG-TABLE
005180         AT END
005190             CONTINUE
005200         WHEN HG-T-HEX-ID(HG-IDX) = LM-PATH-HEXES(C4-I1)
005210             SET HEX-WAS-FOUND TO TRUE
005220             EVALUATE FR-SERVICE
005230                 WHEN "LAND"
005240                     MOVE HG-T-PASSABLE-LAND(HG-IDX) TO WK-PASS-FLAG
005250                 WHEN "SEA"
005260                     MOVE HG-T-PASSABLE-SEA(HG-IDX)  TO WK-PASS-FLAG
005270                 WHEN "AIR"
005280                     MOVE HG-T-PASSABLE-AIR(HG-IDX)  TO WK-PASS-FLAG
005290                 WHEN OTHER
005300                     MOVE SPACES TO WK-PASS-FLAG
005310             END-EVALUATE
005320     END-SEARCH
005330     IF  WK-PASS-FLAG = "N"
005340         MOVE "N" TO WS-PATH-PASSABLE
005350     END-IF
005360     .
005370 B140-99.
005380     EXIT.
005390******************************************************************
005400* B180-WRITE-MOVEMENT-LOG                                        *
005410******************************************************************
005420 B180-WRITE-MOVEMENT-LOG SECTION.
005430 B180-00.
005440     ADD 1 TO C9-NEXT-MOVEMENT-ID
005450     MOVE C9-NEXT-MOVEMENT-ID  TO ML-MOVEMENT-ID
005460     MOVE LM-FORCE-ID          TO ML-FORCE-ID
005470     MOVE LM-ACTION-PTS-COST   TO ML-ACTION-POINTS-COST
005480     MOVE LM-TRUNCATED         TO ML-TRUNCATED
005490     PERFORM U200-STAMP-MOVEMENT-TIME
005500     WRITE MOVEMENT-LOG-RECORD
005510     .
005520 B180-99.
005530     EXIT.
005540******************************************************************
005550* B205-PREVIEW-MOVE - SHARES B110/B120/B130/B140 WITH B105 BUT   *
005560* NEVER REWRITES FORCE-RECORD OR WRITES A MOVEMENT-LOG ROW -     *
005570* PREDICT-ONLY COMMANDS ARE READ-ONLY BY DEFINITION, SAME RULE   *
005580* AS BATSVC0M'S "PS"/"PG".  THE CALLER PASSES LM-PATH-LENGTH =   *
005590* ZERO AND ONLY LM-TARGET-HEX-ID - B210 BUILDS THE 2-HEX START/  *
005600* TARGET PATH ITSELF RATHER THAN RUN A REAL ROUTE SEARCH - PER   *
005610* JRH, THE ORIGINAL DESIGN NOTES FOR THE PATH-FINDER WERE NEVER  *
005620* RECOVERED, SO PREVIEW HAS ALWAYS JUST SHOWN THE DIRECT HOP     *
005630* FROM CURRENT HEX TO TARGET HEX RATHER THAN A ROUTED PATH.      *
005640******************************************************************
005650 B205-PREVIEW-MOVE SECTION.
005660 B205-00.
005670     MOVE LM-FORCE-ID TO WS-FORCE-RKEY
005680     MOVE "N"         TO WS-FORCE-FOUND
005690     READ FORCE-FILE
005700     IF  FILE-OK
005710         SET FORCE-WAS-FOUND TO TRUE
005720     END-IF
005730
005740     IF  NOT FORCE-WAS-FOUND
005750         MOVE 100 TO LM-RC
005760         MOVE "force not found" TO LM-MSG
005770     END-IF
005780
005790     IF  LM-RC = ZERO
005800         PERFORM B210-BUILD-STUB-PATH
005810     END-IF
005820
005830     IF  LM-RC = ZERO
005840         MOVE LM-PATH-LENGTH TO C4-PATH-LEN
005850         PERFORM B110-CALC-PATH-COST
005860         MOVE WK-TOTAL-COST TO LM-ACTION-PTS-COST
005870
005880         IF  FR-ACTION-POINTS < LM-ACTION-PTS-COST
005890             MOVE "N" TO LM-HAS-ENOUGH-AP
005900             PERFORM B230-TRUNCATE-PATH
005910         ELSE
005920             MOVE "Y" TO LM-HAS-ENOUGH-AP
005930             MOVE "N" TO LM-TRUNCATED
005940         END-IF
005950
005960         MOVE LM-PATH-HEXES(LM-PATH-LENGTH) TO LM-RESULT-HEX-ID
005970     END-IF
005980     .
005990 B205-99.
006000     EXIT.
006010******************************************************************
006020* B210-BUILD-STUB-PATH - THE TARGET HEX MUST BE ON THE GRID OR   *
006030* THE PREVIEW FAILS; THE PATH ITSELF IS JUST THE FORCE'S         *
006040* CURRENT HEX FOLLOWED BY THE TARGET HEX.                       *
006050******************************************************************
006060 B210-BUILD-STUB-PATH SECTION.
006070 B210-00.
006080     MOVE "N" TO WS-HEX-FOUND
006090     SET HG-IDX TO 1
006100     SEARCH HG-TABLE
006110         AT END
006120             CONTINUE
006130         WHEN HG-T-HEX-ID(HG-IDX) = LM-TARGET-HEX-ID
006140             SET HEX-WAS-FOUND TO TRUE
006150     END-SEARCH
006160
006170     IF  NOT HEX-WAS-FOUND
006180         MOVE 106 TO LM-RC
006190         MOVE "target hex not found" TO LM-MSG
006200     ELSE
006210         MOVE FR-HEX-ID        TO LM-PATH-HEXES(1)
006220         MOVE LM-TARGET-HEX-ID TO LM-PATH-HEXES(2)
006230         MOVE 2                TO LM-PATH-LENGTH
006240     END-IF
006250     .
006260 B210-99.
006270     EXIT.
006280******************************************************************
006290* B230-TRUNCATE-PATH - WALK THE PATH                             *
006300* FROM THE START, ACCUMULATING STEP-COST VIA B120, AND STOP      *
006310* ADDING HEXES THE MOMENT THE NEXT STEP WOULD PUSH THE RUNNING   *
006320* TOTAL OVER FR-ACTION-POINTS.  THE TRUNCATED PATH ALWAYS KEEPS  *
006330* AT LEAST THE START HEX - LM-PATH-LENGTH NEVER DROPS BELOW 1.   *
006340******************************************************************
006350 B230-TRUNCATE-PATH SECTION.
006360 B230-00.
006370     MOVE ZERO TO WK-TOTAL-COST
006380     MOVE 1    TO C4-I1
006390     MOVE 1    TO C4-NEW-PATH-LEN
006400     MOVE "N"  TO WS-TRUNC-STOP
006410     IF  LM-PATH-LENGTH > 1
006420         PERFORM B230-10-STEP
006430             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 >= LM-PATH-LENGTH
006440                 OR TRUNCATION-STOPPED
006450     END-IF
006460
006470     IF  C4-NEW-PATH-LEN < LM-PATH-LENGTH
006480         MOVE "Y" TO LM-TRUNCATED
006490     ELSE
006500         MOVE "N" TO LM-TRUNCATED
006510     END-IF
006520     MOVE C4-NEW-PATH-LEN TO LM-PATH-LENGTH
006530     MOVE WK-TOTAL-COST   TO LM-ACTION-PTS-COST
006540     .
006550 B230-10-STEP.
006560     PERFORM B120-CALC-STEP-COST
006570     IF  WK-TOTAL-COST + WK-STEP-COST > FR-ACTION-POINTS
006580         SET TRUNCATION-STOPPED TO TRUE
006590     ELSE
006600         ADD WK-STEP-COST TO WK-TOTAL-COST
006610         COMPUTE C4-NEW-PATH-LEN = C4-I1 + 1
006620     END-IF
006630     .
006640 B230-99.
006650     EXIT.
006660******************************************************************
006670 U200-STAMP-MOVEMENT-TIME SECTION.
006680 U200-00.
006690     ACCEPT D-NUM8 FROM DATE YYYYMMDD
006700     MOVE D-NUM8 TO ML-MOVEMENT-TIME
006710     .
006720 U200-99.
006730     EXIT.
006740******************************************************************
006750 B090-ENDE SECTION.
006760 B090-00.
006770     IF  FILE-OK OR FILE-EOF
006780         CLOSE FORCE-FILE
006790         CLOSE HEX-GRID-FILE
006800         IF  NOT PREDICT-ONLY
006810             CLOSE MOVEMENT-LOG-FILE
006820         END-IF
006830     END-IF
006840     .
006850 B090-99.
006860     EXIT.
