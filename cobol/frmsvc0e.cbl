000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     FRMSVC0M.
000120 AUTHOR.         J R HARTLEY.
000130 INSTALLATION.   SYSTEMS & PROGRAMMING - WARGAME SUPPORT.
000140 DATE-WRITTEN.   05/21/91.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000170 *----------------------------------------------------------------*
000180 * FRMSVC0M  --  FORMATION ROSTER MAINTENANCE SUBROUTINE            *
000190 *                                                                  *
000200 * CALLED BY CMDDRV0O FOR LINK-CMD OF "CR" (CREATE FORMATION),      *
000210 * "AM" (ADD MEMBER) AND "RM" (REMOVE MEMBER).  FORMATIONS HAVE NO  *
000220 * COMMAND-FORCE CONCEPT - ANY MEMBER MAY BE REMOVED, UNLIKE A      *
000230 * BATTLE GROUP.  SAME RECORD AND FILE CONVENTIONS AS BGRSVC0M -    *
000240 * SEE THAT PROGRAM'S HEADER FOR THE GENERAL DISCUSSION.            *
000250 *                                                                  *
000260 * THE FORMATION MASTER IS A RELATIVE FILE.  THE FORMATION-ID IS    *
000270 * "F" FOLLOWED BY AN 8-DIGIT ZERO-PADDED SEQUENCE NUMBER, AND      *
000280 * THAT NUMBER IS USED DIRECTLY AS THE RELATIVE KEY - NO HASH.      *
000290 *----------------------------------------------------------------*
000300 * CHANGE LOG                                                      *
000310 *----------------------------------------------------------------*
000320 * VER.   | DATE     | BY  | DESCRIPTION                          *
000330 *--------|----------|-----|--------------------------------------*
000340 * A.00.00 | 05/21/91 | JRH | NEUERSTELLUNG - INITIAL BUILD        *CR0601
000350 * A.00.01 | 02/08/94 | MTS | MEMBER-FORCE-IDS ARRAY EXPANDED      *CR0671
000360 *         |          |     | TO 20 ENTRIES TO MATCH CMDDRV0O      *CR0671
000370 * A.00.02 | 04/17/97 | DLK | FR-FACTION CHECK TIGHTENED - WAS     *CR0735
000380 *         |          |     | ALLOWING A BLANK FACTION TO MATCH    *CR0735
000390 *         |          |     | ANY FORMATION, NOW REJECTED OUTRIGHT *CR0735
000400 * A.00.03 | 11/03/98 | CCR | Y2K SWEEP - NO DATE FIELDS IN        *CR0760
000410 *         |          |     | THIS MODULE, NO CHANGE REQUIRED,     *CR0760
000420 *         |          |     | LOGGED FOR THE RECORD PER MEMO       *CR0760
000430 * A.01.00 | 06/14/01 | CCR | FORMATION-ID SEQUENCE NUMBER NOW     *CR0804
000440 *         |          |     | SELF-ASSIGNED FROM MAX OF FORMATION  *CR0804
000450 *         |          |     | MASTER ON FIRST CALL OF THE RUN      *CR0804
000460 *----------------------------------------------------------------*
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.   TANDEM-SERIES.
000500 OBJECT-COMPUTER.   TANDEM-SERIES.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     UPSI-0 ON STATUS IS SHOW-VERSION.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT FORCE-FILE ASSIGN TO "FORCEMST"
000570         ORGANIZATION IS RELATIVE
000580         ACCESS MODE IS DYNAMIC
000590         RELATIVE KEY IS WS-FORCE-RKEY
000600         FILE STATUS IS FILE-STATUS.
000610     SELECT FORMATION-FILE ASSIGN TO "FRMTMST"
000620         ORGANIZATION IS RELATIVE
000630         ACCESS MODE IS DYNAMIC
000640         RELATIVE KEY IS WS-FORM-RKEY
000650         FILE STATUS IS FILE-STATUS.
000660     SELECT FORMATION-MEMBER-FILE ASSIGN TO "FRMMDTL"
000670         ORGANIZATION IS SEQUENTIAL
000680         ACCESS MODE IS SEQUENTIAL
000690         FILE STATUS IS FILE-STATUS.
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  FORCE-FILE
000730     LABEL RECORDS ARE STANDARD.
000740     COPY FORCEREC.
000750 FD  FORMATION-FILE
000760     LABEL RECORDS ARE STANDARD.
000770     COPY FRMTREC.
000780 FD  FORMATION-MEMBER-FILE
000790     LABEL RECORDS ARE STANDARD.
000800     COPY FRMMREC.
000810 WORKING-STORAGE SECTION.
000820 *----------------------------------------------------------------*
000830 * COMP-FELDER                                                    *
000840 *----------------------------------------------------------------*
000850 01          COMP-FELDER.
000860     05      C4-I1                   PIC S9(04) COMP.
000870     05      C4-MEMBER-FOUND-IX      PIC S9(04) COMP.
000880     05      C9-WS-FORCE-RKEY        PIC S9(09) COMP.
000890     05      C9-WS-FORM-RKEY         PIC S9(09) COMP.
000900     05      C9-NEXT-FORM-SEQ        PIC S9(08) COMP VALUE ZERO.
000910     05      FILLER                  PIC X(04).
000920 01          WS-FORCE-RKEY REDEFINES C9-WS-FORCE-RKEY
000930                             PIC S9(09) COMP.
000940 01          WS-FORM-RKEY REDEFINES C9-WS-FORM-RKEY
000950                             PIC S9(09) COMP.
000960 *----------------------------------------------------------------*
000970 * FN-TABLE-FELDER - WORKING COPY OF THE MEMBER DETAIL FILE        *
000980 *----------------------------------------------------------------*
000990 01          FN-TABLE-FELDER.
001000     05      FN-TAB-COUNT            PIC S9(04) COMP VALUE ZERO.
001010     05      FN-TABLE OCCURS 2000 TIMES
001020                 INDEXED BY FN-IDX.
001030         10  FN-T-FORMATION-ID       PIC X(09).
001040         10  FN-T-FORCE-ID           PIC 9(09).
001050 *----------------------------------------------------------------*
001060 * FMID-FELDER - SPLIT/BUILD THE "F" + 8-DIGIT ID                  *
001070 *----------------------------------------------------------------*
001080 01          WS-FMID-WORK.
001090     05      WS-FMID-PREFIX          PIC X.
001100     05      WS-FMID-SEQ             PIC 9(08).
001110 *----------------------------------------------------------------*
001120 * KONSTANTE-FELDER                                                *
001130 *----------------------------------------------------------------*
001140 01          KONSTANTE-FELDER.
001150     05      K-MODUL                 PIC X(08) VALUE "FRMSVC0M".
001160     05      K-FMID-PREFIX           PIC X     VALUE "F".
001170     05      FILLER                  PIC X(07).
001180 *----------------------------------------------------------------*
001190 * CONDITIONAL-FELDER                                              *
001200 *----------------------------------------------------------------*
001210 01          SCHALTER.
001220     05      FILE-STATUS             PIC X(02).
001230          88 FILE-OK                             VALUE "00".
001240          88 FILE-NOK                            VALUE "01" THRU "99".
001250     05      REC-STAT REDEFINES FILE-STATUS.
001260        10   FILE-STATUS1            PIC X.
001270          88 FILE-EOF                            VALUE "1".
001280        10                           PIC X.
001290     05      WS-FORCE-FOUND          PIC X       VALUE "N".
001300          88 FORCE-WAS-FOUND                     VALUE "Y".
001310     05      WS-MEMBER-FOUND         PIC X       VALUE "N".
001320          88 MEMBER-WAS-FOUND                    VALUE "Y".
001330     05      WS-ALL-FACTIONS-OK      PIC X       VALUE "Y".
001340          88 ALL-FACTIONS-MATCH                  VALUE "Y".
001350     05      WS-FIRST-CALL-DONE      PIC X       VALUE "N".
001360          88 FIRST-CALL-ALREADY-DONE             VALUE "Y".
001370     05      FILLER                  PIC X(04).
001380 *----------------------------------------------------------------*
001390 01          LINK-FORM-REC.
001400     05  LF-HDR.
001410         10  LF-CMD              PIC X(02).
001420         10  LF-RC               PIC S9(04) COMP.
001430         10  LF-MSG              PIC X(80).
001440     05  LF-DATA.
001450         10  LF-FORMATION-ID         PIC X(09).
001460         10  LF-FACTION              PIC X(20).
001470         10  LF-NAME                 PIC X(40).
001480         10  LF-MEMBER-FORCE-ID      PIC 9(09).
001490         10  LF-MEMBER-COUNT         PIC 9(02).
001500         10  LF-MEMBER-FORCE-IDS OCCURS 20 TIMES
001510                                 PIC 9(09).
001520         10  FILLER              PIC X(08).
001530 PROCEDURE DIVISION USING LINK-FORM-REC.
001540 ******************************************************************
001550 A100-STEUERUNG SECTION.
001560 A100-00.
001570     MOVE ZERO       TO LF-RC
001580     MOVE SPACES     TO LF-MSG
001590     PERFORM B000-VORLAUF
001600     IF  LF-RC = ZERO
001610         PERFORM B100-VERARBEITUNG
001620     END-IF
001630     PERFORM B090-ENDE
001640     GOBACK
001650     .
001660 A100-99.
001670     EXIT.
001680 ******************************************************************
001690 B000-VORLAUF SECTION.
001700 B000-00.
001710     OPEN I-O FORCE-FILE
001720     IF  FILE-NOK
001730         MOVE 100            TO LF-RC
001740         MOVE "unable to open force master" TO LF-MSG
001750     END-IF
001760     IF  LF-RC = ZERO
001770         OPEN I-O FORMATION-FILE
001780         IF  FILE-NOK
001790             MOVE 101        TO LF-RC
001800             MOVE "unable to open formation master" TO LF-MSG
001810         END-IF
001820     END-IF
001830     IF  LF-RC = ZERO AND NOT FIRST-CALL-ALREADY-DONE
001840         PERFORM B013-FIND-NEXT-FORM-SEQ
001850         SET FIRST-CALL-ALREADY-DONE TO TRUE
001860     END-IF
001870     .
001880 B000-99.
001890     EXIT.
001900 ******************************************************************
001910 * B013-FIND-NEXT-FORM-SEQ - SCAN THE MASTER ONCE PER RUN FOR THE  *
001920 * HIGHEST FORMATION-ID SEQUENCE SUFFIX ON FILE.  WORKING-STORAGE  *
001930 * CARRIES C9-NEXT-FORM-SEQ FORWARD TO EVERY LATER CALL WITHOUT    *
001940 * RE-SCANNING - SAME FIX AS BGRSVC0M CR0804.                       *
001950 ******************************************************************
001960 B013-FIND-NEXT-FORM-SEQ SECTION.
001970 B013-00.
001980     MOVE ZERO TO C9-NEXT-FORM-SEQ
001990     READ FORMATION-FILE NEXT RECORD
002000         AT END SET FILE-EOF TO TRUE
002010     END-READ
002020     PERFORM B013-10-SCAN UNTIL FILE-EOF
002030     .
002040 B013-99.
002050     EXIT.
002060 B013-10-SCAN.
002070     MOVE FM-FORMATION-ID TO WS-FMID-WORK
002080     IF  WS-FMID-SEQ > C9-NEXT-FORM-SEQ
002090         MOVE WS-FMID-SEQ TO C9-NEXT-FORM-SEQ
002100     END-IF
002110     READ FORMATION-FILE NEXT RECORD
002120         AT END SET FILE-EOF TO TRUE
002130     END-READ
002140     .
002150 ******************************************************************
002160 B090-ENDE SECTION.
002170 B090-00.
002180     CLOSE FORCE-FILE
002190     CLOSE FORMATION-FILE
002200     .
002210 B090-99.
002220     EXIT.
002230 ******************************************************************
002240 B100-VERARBEITUNG SECTION.
002250 B100-00.
002260     EVALUATE LF-CMD
002270         WHEN "CR"
002280             PERFORM B110-CREATE-FORMATION
002290         WHEN "AM"
002300             PERFORM B120-ADD-MEMBER
002310         WHEN "RM"
002320             PERFORM B130-REMOVE-MEMBER
002330         WHEN OTHER
002340             MOVE 200                TO LF-RC
002350             MOVE "unknown formation command" TO LF-MSG
002360     END-EVALUATE
002370     .
002380 B100-99.
002390     EXIT.
002400 ******************************************************************
002410 * B110-CREATE-FORMATION - UNIT 12 CREATE.  EVERY GIVEN FORCE-ID    *
002420 * MUST EXIST AND SHARE LF-FACTION.  A NEW FORMATION-ID IS          *
002430 * ASSIGNED; ONE MASTER ROW AND ONE MEMBER ROW PER FORCE ARE        *
002440 * WRITTEN.  UNLIKE A BATTLE GROUP, NO FIREPOWER IS COMPUTED AND    *
002450 * NO COMMAND FORCE IS TRACKED.                                     *
002460 ******************************************************************
002470 B110-CREATE-FORMATION SECTION.
002480 B110-00.
002490     PERFORM B105-VALIDATE-FACTION
002500     IF  LF-RC = ZERO
002510         ADD 1                   TO C9-NEXT-FORM-SEQ
002520         MOVE K-FMID-PREFIX      TO WS-FMID-PREFIX
002530         MOVE C9-NEXT-FORM-SEQ   TO WS-FMID-SEQ
002540         MOVE WS-FMID-WORK       TO LF-FORMATION-ID
002550         MOVE WS-FMID-SEQ        TO WS-FORM-RKEY
002560         MOVE LF-FORMATION-ID    TO FM-FORMATION-ID
002570         MOVE LF-NAME            TO FM-FORMATION-NAME
002580         MOVE LF-FACTION         TO FM-FACTION
002590         WRITE FORMATION-RECORD
002600             INVALID KEY
002610                 MOVE 110            TO LF-RC
002620                 MOVE "unable to write formation master" TO LF-MSG
002630         END-WRITE
002640     END-IF
002650     IF  LF-RC = ZERO
002660         OPEN EXTEND FORMATION-MEMBER-FILE
002670         PERFORM B110-10-WRITE-MEMBER VARYING C4-I1 FROM 1 BY 1
002680                 UNTIL C4-I1 > LF-MEMBER-COUNT
002690         CLOSE FORMATION-MEMBER-FILE
002700     END-IF
002710     .
002720 B110-99.
002730     EXIT.
002740 B110-10-WRITE-MEMBER.
002750     MOVE LF-FORMATION-ID            TO FN-FORMATION-ID
002760     MOVE LF-MEMBER-FORCE-IDS(C4-I1) TO FN-FORCE-ID
002770     WRITE FORMATION-MEMBER-RECORD
002780     .
002790 ******************************************************************
002800 * B105-VALIDATE-FACTION - EVERY LF-MEMBER-FORCE-IDS ENTRY MUST     *
002810 * EXIST AND HAVE FR-FACTION = LF-FACTION.  CR0735 - A BLANK        *
002820 * LF-FACTION NO LONGER MATCHES ANYTHING.                           *
002830 ******************************************************************
002840 B105-VALIDATE-FACTION SECTION.
002850 B105-00.
002860     SET ALL-FACTIONS-MATCH TO TRUE
002870     IF  LF-FACTION = SPACES
002880         SET WS-ALL-FACTIONS-OK TO "N"
002890     ELSE
002900         PERFORM B105-10-CHECK VARYING C4-I1 FROM 1 BY 1
002910                 UNTIL C4-I1 > LF-MEMBER-COUNT OR NOT ALL-FACTIONS-MATCH
002920     END-IF
002930     IF  NOT ALL-FACTIONS-MATCH
002940         MOVE 111                    TO LF-RC
002950         MOVE "force not found or wrong faction" TO LF-MSG
002960     END-IF
002970     .
002980 B105-99.
002990     EXIT.
003000 B105-10-CHECK.
003010     MOVE LF-MEMBER-FORCE-IDS(C4-I1) TO WS-FORCE-RKEY
003020     SET FORCE-WAS-FOUND TO FALSE
003030     READ FORCE-FILE
003040         INVALID KEY
003050             MOVE "N" TO WS-FORCE-FOUND
003060         NOT INVALID KEY
003070             MOVE "Y" TO WS-FORCE-FOUND
003080     END-READ
003090     IF  NOT FORCE-WAS-FOUND OR FR-FACTION NOT = LF-FACTION
003100         SET WS-ALL-FACTIONS-OK TO "N"
003110     END-IF
003120     .
003130 ******************************************************************
003140 * B120-ADD-MEMBER - UNIT 12 ADD.  FORMATION MUST EXIST, FORCE      *
003150 * MUST EXIST AND SHARE THE FORMATION'S FACTION.  ALREADY-A-MEMBER  *
003160 * IS A NO-OP SUCCESS, NOT A FAILURE.                               *
003170 ******************************************************************
003180 B120-ADD-MEMBER SECTION.
003190 B120-00.
003200     PERFORM B115-READ-FORMATION
003210     IF  LF-RC = ZERO
003220         MOVE LF-MEMBER-FORCE-ID TO WS-FORCE-RKEY
003230         READ FORCE-FILE
003240             INVALID KEY
003250                 MOVE 121            TO LF-RC
003260                 MOVE "force not found" TO LF-MSG
003270         END-READ
003280     END-IF
003290     IF  LF-RC = ZERO AND FR-FACTION NOT = FM-FACTION
003300         MOVE 122                    TO LF-RC
003310         MOVE "force does not share formation faction" TO LF-MSG
003320     END-IF
003330     IF  LF-RC = ZERO
003340         PERFORM B117-LOAD-MEMBER-TABLE
003350         PERFORM B118-FIND-MEMBER
003360         IF  NOT MEMBER-WAS-FOUND
003370             OPEN EXTEND FORMATION-MEMBER-FILE
003380             MOVE LF-FORMATION-ID    TO FN-FORMATION-ID
003390             MOVE LF-MEMBER-FORCE-ID TO FN-FORCE-ID
003400             WRITE FORMATION-MEMBER-RECORD
003410             CLOSE FORMATION-MEMBER-FILE
003420         END-IF
003430     END-IF
003440     .
003450 B120-99.
003460     EXIT.
003470 ******************************************************************
003480 * B130-REMOVE-MEMBER - UNIT 12 REMOVE.  MEMBERSHIP MUST EXIST.     *
003490 * FORMATIONS HAVE NO COMMAND-FORCE CONCEPT, SO ANY MEMBER MAY BE   *
003500 * REMOVED.  THE DETAIL FILE IS REBUILT FROM THE WORKING TABLE      *
003510 * WITH THE MATCHING ROW LEFT OUT, SAME AS BGRSVC0M.                *
003520 ******************************************************************
003530 B130-REMOVE-MEMBER SECTION.
003540 B130-00.
003550     PERFORM B115-READ-FORMATION
003560     IF  LF-RC = ZERO
003570         PERFORM B117-LOAD-MEMBER-TABLE
003580         PERFORM B118-FIND-MEMBER
003590         IF  NOT MEMBER-WAS-FOUND
003600             MOVE 131                TO LF-RC
003610             MOVE "force is not a member of this formation" TO LF-MSG
003620         END-IF
003630     END-IF
003640     IF  LF-RC = ZERO
003650         PERFORM B135-REMOVE-FROM-TABLE
003660         PERFORM B136-REWRITE-MEMBER-FILE
003670     END-IF
003680     .
003690 B130-99.
003700     EXIT.
003710 B135-REMOVE-FROM-TABLE.
003720     PERFORM B135-10-SHIFT VARYING C4-I1 FROM C4-MEMBER-FOUND-IX BY 1
003730             UNTIL C4-I1 >= FN-TAB-COUNT
003740     SUBTRACT 1 FROM FN-TAB-COUNT
003750     .
003760 B135-10-SHIFT.
003770     MOVE FN-T-FORMATION-ID(C4-I1 + 1) TO FN-T-FORMATION-ID(C4-I1)
003780     MOVE FN-T-FORCE-ID(C4-I1 + 1)     TO FN-T-FORCE-ID(C4-I1)
003790     .
003800 B136-REWRITE-MEMBER-FILE SECTION.
003810 B136-00.
003820     OPEN OUTPUT FORMATION-MEMBER-FILE
003830     PERFORM B136-10-WRITE VARYING C4-I1 FROM 1 BY 1
003840             UNTIL C4-I1 > FN-TAB-COUNT
003850     CLOSE FORMATION-MEMBER-FILE
003860     .
003870 B136-99.
003880     EXIT.
003890 B136-10-WRITE.
003900     MOVE FN-T-FORMATION-ID(C4-I1) TO FN-FORMATION-ID
003910     MOVE FN-T-FORCE-ID(C4-I1)     TO FN-FORCE-ID
003920     WRITE FORMATION-MEMBER-RECORD
003930     .
003940 ******************************************************************
003950 * B115-READ-FORMATION - COMMON LOOKUP FOR AM/RM - READS THE       *
003960 * FORMATION MASTER ROW BY FORMATION-ID.                            *
003970 ******************************************************************
003980 B115-READ-FORMATION SECTION.
003990 B115-00.
004000     MOVE LF-FORMATION-ID TO WS-FMID-WORK
004010     MOVE WS-FMID-SEQ     TO WS-FORM-RKEY
004020     READ FORMATION-FILE
004030         INVALID KEY
004040             MOVE 113            TO LF-RC
004050             MOVE "formation not found" TO LF-MSG
004060     END-READ
004070     .
004080 B115-99.
004090     EXIT.
004100 ******************************************************************
004110 * B117-LOAD-MEMBER-TABLE - LOAD THE WHOLE DETAIL FILE INTO        *
004120 * FN-TABLE.  SMALL REFERENCE-SIZED FILE, SAME TREATMENT AS THE    *
004130 * HEX-GRID AND UNIT-TYPE TABLES ELSEWHERE IN THIS SHOP.            *
004140 ******************************************************************
004150 B117-LOAD-MEMBER-TABLE SECTION.
004160 B117-00.
004170     MOVE ZERO TO FN-TAB-COUNT
004180     OPEN INPUT FORMATION-MEMBER-FILE
004190     READ FORMATION-MEMBER-FILE NEXT RECORD
004200         AT END SET FILE-EOF TO TRUE
004210     END-READ
004220     PERFORM B117-10-STORE UNTIL FILE-EOF
004230     CLOSE FORMATION-MEMBER-FILE
004240     .
004250 B117-99.
004260     EXIT.
004270 B117-10-STORE.
004280     ADD 1 TO FN-TAB-COUNT
004290     MOVE FN-FORMATION-ID TO FN-T-FORMATION-ID(FN-TAB-COUNT)
004300     MOVE FN-FORCE-ID     TO FN-T-FORCE-ID(FN-TAB-COUNT)
004310     READ FORMATION-MEMBER-FILE NEXT RECORD
004320         AT END SET FILE-EOF TO TRUE
004330     END-READ
004340     .
004350 ******************************************************************
004360 * B118-FIND-MEMBER - SEARCH FN-TABLE FOR LF-FORMATION-ID /         *
004370 * LF-MEMBER-FORCE-ID.  SETS C4-MEMBER-FOUND-IX WHEN FOUND.          *
004380 ******************************************************************
004390 B118-FIND-MEMBER SECTION.
004400 B118-00.
004410     SET WS-MEMBER-FOUND TO "N"
004420     MOVE ZERO TO C4-MEMBER-FOUND-IX
004430     PERFORM B118-10-CHECK VARYING C4-I1 FROM 1 BY 1
004440             UNTIL C4-I1 > FN-TAB-COUNT OR MEMBER-WAS-FOUND
004450     .
004460 B118-99.
004470     EXIT.
004480 B118-10-CHECK.
004490     IF  FN-T-FORMATION-ID(C4-I1) = LF-FORMATION-ID
004500     AND FN-T-FORCE-ID(C4-I1) = LF-MEMBER-FORCE-ID
004510         SET WS-MEMBER-FOUND TO "Y"
004520         MOVE C4-I1 TO C4-MEMBER-FOUND-IX
004530     END-IF
004540     .
